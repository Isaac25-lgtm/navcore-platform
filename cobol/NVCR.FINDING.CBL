000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-FINDING-ROW.
000300 AUTHOR. R. ACHOLA.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 10/13/1990.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE FINDING      *
001100*  FILE.  ONE HEADER ROW OPENS AN ANALYTICS RUN FOR A CLUB/     *
001200*  PERIOD, FOLLOWED BY ONE DETAIL ROW PER INSIGHT OR ANOMALY    *
001300*  RAISED BY THE RULE ENGINE IN NVCR-ANALYTICS-ENGINE, AND A    *
001400*  SUMMARY ROW CLOSING OUT THE RUN WITH FINDING COUNTS.         *
001500*                                                                *
001600*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001700*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001800*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
001900*                                                                *
002000******************************************************************
002100*  CHANGE LOG.                                                   *
002200*  --------------------------------------------------------------*
002300* 10/13/90 RA   ORIGINAL LAYOUT - DEALER PAYOUT HEADER/DETAIL.   *
002400* 03/02/92 RA   ADDED TEST-RUN FLAG TO HEADER-RECORD-AREA.       *
002500* 09/27/94 SMN  ADDED DETAIL-RECORD-AREA SEVERITY 88-LEVELS.     *
002600* 02/19/96 SMN  ADDED SUMMARY-RECORD-AREA RUN TOTALS VIEW.       *
002700* 08/14/98 JB   Y2K REMEDIATION - RUN-PERIOD DATES TO CCYYMMDD.  *
002800* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
002900* 07/11/02 TWN  ADDED RANK-SCAN-RECORD-AREA TIE-BREAK VIEW.      *
003000* 04/05/07 MKB  RETIRED DEALER COMPENSATION FIELDS - NOT USED.   *
003100* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT NVCR-FINDING-ROW ASSIGN TO "FNAME".
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  NVCR-FINDING-ROW.
004300 01  NVCR-FINDING-ROW.
004400     05  NVCR-RECORD-TYPE-CD            PIC X(1).
004500         88  RECORD-TYPE-HEADER             VALUE 'H'.
004600         88  RECORD-TYPE-DETAIL             VALUE 'D'.
004700         88  RECORD-TYPE-SUMMARY            VALUE 'S'.
004800     05  NVCR-HEADER-RECORD-AREA.
004900         10  NVCR-RUN-PERIOD-BEG-DT.
005000             15  NVCR-RUN-BEG-YYYY      PIC 9(4).
005100             15  NVCR-RUN-BEG-MM        PIC 9(2).
005200             15  NVCR-RUN-BEG-DD        PIC 9(2).
005300         10  NVCR-RUN-PERIOD-END-DT.
005400             15  NVCR-RUN-END-YYYY      PIC 9(4).
005500             15  NVCR-RUN-END-MM        PIC 9(2).
005600             15  NVCR-RUN-END-DD        PIC 9(2).
005700         10  NVCR-RUN-CLUB-ID           PIC 9(9).
005800         10  NVCR-RUN-TEST-RUN-CD       PIC X(1).
005900             88  RUN-IS-TEST                 VALUE 'Y'.
006000             88  RUN-IS-PRODUCTION           VALUE 'N'.
006100         10  NVCR-RUN-WORKORDER-ID      PIC X(8).
006200         10  NVCR-RUN-GROUP-NM          PIC X(35).
006300         10  FILLER                     PIC X(71).
006400     05  NVCR-DETAIL-RECORD-AREA REDEFINES
006500             NVCR-HEADER-RECORD-AREA.
006600         10  NVCR-FINDING-KIND-CDE      PIC X(01).
006700             88  FINDING-IS-INSIGHT          VALUE 'I'.
006800             88  FINDING-IS-ANOMALY          VALUE 'A'.
006900         10  NVCR-FINDING-CODE          PIC X(30).
007000         10  NVCR-FINDING-SEVERITY-CDE  PIC X(08).
007100             88  SEVERITY-IS-INFO            VALUE 'info    '.
007200             88  SEVERITY-IS-WARN            VALUE 'warn    '.
007300             88  SEVERITY-IS-CRITICAL        VALUE 'critical'.
007400         10  NVCR-FINDING-TITLE         PIC X(40).
007500         10  NVCR-FINDING-MAGNITUDE-AMT PIC S9(13)V99
007600                 SIGN TRAILING SEPARATE.
007700         10  NVCR-FINDING-RANK-NBR      PIC 9(03).
007800         10  FILLER                     PIC X(42).
007900     05  NVCR-SUMMARY-RECORD-AREA REDEFINES
008000             NVCR-HEADER-RECORD-AREA.
008100         10  NVCR-SUMMARY-CLUB-ID       PIC 9(9).
008200         10  NVCR-SUMMARY-INSIGHT-CT    PIC 9(3).
008300         10  NVCR-SUMMARY-ANOMALY-CT    PIC 9(3).
008400         10  NVCR-SUMMARY-CRITICAL-CT   PIC 9(3).
008500         10  FILLER                     PIC X(122).
008600     05  NVCR-RANK-SCAN-RECORD-AREA REDEFINES
008700             NVCR-HEADER-RECORD-AREA.
008800         10  NVCR-RANKSCAN-SEVERITY-WT  PIC 9(1).
008900         10  NVCR-RANKSCAN-MAGNITUDE-AMT PIC S9(13)V99
009000                 SIGN TRAILING SEPARATE.
009100         10  NVCR-RANKSCAN-CODE         PIC X(30).
009200         10  FILLER                     PIC X(93).
009300 WORKING-STORAGE SECTION.
009400 01  NVCR-LAYOUT-CONTROL.
009500     05  NVCR-LAYOUT-VERSION-NBR        PIC 9(03) COMP VALUE 9.
009600     05  NVCR-LAYOUT-LENGTH-NBR         PIC 9(05) COMP VALUE 140.
009700     05  NVCR-LAYOUT-FIELD-COUNT        PIC 9(03) COMP VALUE 4.
009800 PROCEDURE DIVISION.
009900 0000-LAYOUT-SELF-CHECK.
010000*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
010100*    EXTRACT JOB - NO FINDING ROWS ARE READ OR WRITTEN HERE.
010200     DISPLAY 'NVCR-FINDING-ROW LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
010300     STOP RUN.

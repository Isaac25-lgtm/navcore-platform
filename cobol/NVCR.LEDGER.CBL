000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-LEDGER-ENTRY.
000300 AUTHOR. N. KASOZI.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE LEDGER FILE. *
001100*  ONE RECORD IS CARRIED PER POSTED LEDGER ENTRY (CONTRIB-    *
001200*  UTION, WITHDRAWAL, INCOME, EXPENSE OR ADJUSTMENT) FOR A     *
001300*  CLUB ACCOUNTING PERIOD.  THE FILE IS THE INPUT TO THE        *
001400*  MONTH-END CLOSE RUN (NVCR-PERIOD-CLOSE) AND TO THE          *
001500*  ANALYTICS RUN (NVCR-ANALYTICS-ENGINE).                       *
001600*                                                                *
001700*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001800*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001900*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
002000*                                                                *
002100******************************************************************
002200*  CHANGE LOG.                                                   *
002300*  --------------------------------------------------------------*
002400* 03/14/87 NK   ORIGINAL LAYOUT - SUBSCRIPTION/REDEMPTION FEED.  *
002500* 09/02/88 NK   ADDED INCOME AND EXPENSE ENTRY TYPES.            *
002600* 06/21/90 RAO  ADDED DETAIL-RECORD-2 BLANK-POSTING VIEW.        *
002700* 11/05/91 RAO  ADDED DESCRIPTION AND CATEGORY FREE-TEXT FIELDS. *
002800* 04/30/93 SMN  WIDENED ENTRY-AMOUNT TO S9(13)V99.               *
002900* 01/08/96 SMN  ADDED REFERENCE FIELD FOR DUPLICATE CHECKING.    *
003000* 08/14/98 JB   Y2K REMEDIATION - TX-DATE EXPANDED TO CCYYMMDD.  *
003100* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
003200* 07/19/01 TWN  ADDED DETAIL-RECORD-3 DUPLICATE-SCAN VIEW.       *
003300* 03/11/04 TWN  ADJUSTMENT ENTRY TYPE SPLIT BY SIGN PER AUDIT.   *
003400* 10/02/07 MKB  ADDED CLUB-ID TO SUPPORT MULTI-CLUB LEDGER.      *
003500* 05/27/12 MKB  STANDARDIZED ON SIGN TRAILING SEPARATE AMOUNTS.  *
003600* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT NVCR-LEDGER-ENTRY ASSIGN TO "FNAME".
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  NVCR-LEDGER-ENTRY.
004800 01  NVCR-LEDGER-ENTRY.
004900     05  NVCR-RECORD-TYPE-CDE          PIC X(3).
005000         88  LEDGER-ENTRY-RECORD           VALUE 'LED'.
005100     05  NVCR-SEQUENCE-NUMBER          PIC 9(3).
005200     05  NVCR-LEDGER-DETAIL-1.
005300         10  NVCR-ENTRY-ID             PIC 9(09).
005400         10  NVCR-CLUB-ID              PIC 9(09).
005500         10  NVCR-PERIOD-ID            PIC 9(09).
005600         10  NVCR-INVESTOR-ID          PIC 9(09).
005700         10  NVCR-ENTRY-TYPE-CDE       PIC X(01).
005800             88  ENTRY-TYPE-CONTRIBUTION    VALUE 'C'.
005900             88  ENTRY-TYPE-WITHDRAWAL      VALUE 'W'.
006000             88  ENTRY-TYPE-INCOME          VALUE 'I'.
006100             88  ENTRY-TYPE-EXPENSE         VALUE 'E'.
006200             88  ENTRY-TYPE-ADJUSTMENT      VALUE 'A'.
006300         10  NVCR-ENTRY-AMOUNT         PIC S9(13)V99
006400                 SIGN TRAILING SEPARATE.
006500         10  NVCR-TX-DATE.
006600             15  NVCR-TX-YYYY-DATE     PIC 9(04).
006700             15  NVCR-TX-MM-DATE       PIC 9(02).
006800             15  NVCR-TX-DD-DATE       PIC 9(02).
006900         10  NVCR-CATEGORY-TXT         PIC X(20).
007000         10  NVCR-DESCRIPTION-TXT      PIC X(40).
007100         10  NVCR-REFERENCE-TXT        PIC X(20).
007200         10  FILLER                    PIC X(03).
007300     05  NVCR-LEDGER-DETAIL-2 REDEFINES NVCR-LEDGER-DETAIL-1.
007400         10  NVCR-BLANK-ENTRY-ID       PIC 9(09).
007500         10  NVCR-BLANK-CLUB-ID        PIC 9(09).
007600         10  NVCR-BLANK-PERIOD-ID      PIC 9(09).
007700         10  NVCR-CATEGORY-BLANK-CDE   PIC X(01).
007800             88  CATEGORY-IS-BLANK          VALUE 'Y'.
007900             88  CATEGORY-NOT-BLANK         VALUE 'N'.
008000         10  NVCR-DESCRIPTION-BLANK-CDE PIC X(01).
008100             88  DESCRIPTION-IS-BLANK       VALUE 'Y'.
008200             88  DESCRIPTION-NOT-BLANK      VALUE 'N'.
008300         10  FILLER                    PIC X(112).
008400     05  NVCR-LEDGER-DETAIL-3 REDEFINES NVCR-LEDGER-DETAIL-1.
008500         10  NVCR-DUP-ENTRY-TYPE-CDE   PIC X(01).
008600         10  NVCR-DUP-AMOUNT           PIC S9(13)V99
008700                 SIGN TRAILING SEPARATE.
008800         10  NVCR-DUP-TX-DATE          PIC 9(08).
008900         10  NVCR-DUP-REFERENCE-NORM   PIC X(20).
009000         10  NVCR-DUP-GROUP-COUNT      PIC 9(03).
009100         10  FILLER                    PIC X(93).
009200     05  NVCR-LEDGER-DETAIL-4 REDEFINES NVCR-LEDGER-DETAIL-1.
009300         10  NVCR-BACKDATE-PERIOD-ID   PIC 9(09).
009400         10  NVCR-BACKDATE-TX-DATE     PIC 9(08).
009500         10  NVCR-BACKDATE-1ST-OF-MTH  PIC 9(08).
009600         10  NVCR-BACKDATE-FLAG-CDE    PIC X(01).
009700             88  ENTRY-IS-BACKDATED         VALUE 'Y'.
009800             88  ENTRY-NOT-BACKDATED        VALUE 'N'.
009900         10  FILLER                    PIC X(111).
010000 WORKING-STORAGE SECTION.
010100 01  NVCR-LAYOUT-CONTROL.
010200     05  NVCR-LAYOUT-VERSION-NBR       PIC 9(03) COMP VALUE 14.
010300     05  NVCR-LAYOUT-LENGTH-NBR        PIC 9(05) COMP VALUE 147.
010400     05  NVCR-LAYOUT-FIELD-COUNT       PIC 9(03) COMP VALUE 10.
010500 PROCEDURE DIVISION.
010600 0000-LAYOUT-SELF-CHECK.
010700*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
010800*    EXTRACT JOB - NO LEDGER RECORDS ARE READ OR WRITTEN HERE.
010900     DISPLAY 'NVCR-LEDGER-ENTRY LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
011000     STOP RUN.

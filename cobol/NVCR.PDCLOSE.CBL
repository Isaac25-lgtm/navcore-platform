000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-PERIOD-CLOSE.
000300 AUTHOR. N. KASOZI.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 03/21/1987.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  TICKET NVC-0001.  MONTH-END NAV CLOSE RUN.  ONE RUN PROCESSES*
001100*  ONE CLUB/PERIOD NAMED ON THE NVCR-RUN-CONTROL CARD.          *
001200*  READS THE PERIOD, ITS LEDGER ENTRIES AND ITS INVESTOR        *
001300*  POSITIONS, AGGREGATES THE PERIOD, ALLOCATES INCOME AND       *
001400*  EXPENSE PRO-RATA BY OPENING OWNERSHIP, RECONCILES THE        *
001500*  INVESTOR TOTAL AGAINST THE CLUB NAV, RUNS THE CLOSE          *
001600*  CHECKLIST WHEN ASKED, AND REWRITES THE PERIOD, POSITION AND  *
001700*  NAV SNAPSHOT FILES.                                          *
001800*                                                                *
001900*  RUN-MODE-CDE ON THE CONTROL CARD SELECTS THE LIFECYCLE STEP: *
002000*     C = CREATE PERIOD (CARRY FORWARD PRIOR CLOSED PERIOD)     *
002100*     O = RECALCULATE ONLY (NAV-ENGINE, NO STATUS CHANGE)       *
002200*     S = SUBMIT FOR REVIEW (DRAFT TO REVIEW)                   *
002300*     L = CLOSE (RUNS THE CLOSE CHECKLIST BEFORE LOCKING)       *
002400*                                                                *
002500******************************************************************
002600*  CHANGE LOG.                                                   *
002700*  --------------------------------------------------------------*
002705* 03/21/87 NK   ORIGINAL MONTH-END SETTLEMENT RUN -              *
002710*               SUBSCRIPTION/REDEMPTION BOOKS.                   *
002715* 09/02/88 NK   ADDED INCOME AND EXPENSE POSTING STEPS TO THE    *
002720*               SETTLEMENT RUN.                                  *
002725* 06/21/90 RAO  ADDED PRO-RATA OWNERSHIP ALLOCATION BY OPENING   *
002730*               BALANCE.                                         *
002735* 11/05/91 RAO  ADDED SUBMIT-FOR-REVIEW STATUS STEP BEFORE FINAL *
002740*               CLOSE.                                           *
002745* 04/30/93 SMN  WIDENED NAV AND ALLOCATION AMOUNTS TO S9(13)V99. *
002750* 01/08/96 SMN  ADDED CLOSE CHECKLIST STEP BEFORE PERIOD LOCK.   *
002755* 08/14/98 JB   Y2K REMEDIATION - CLOSE STAMP TIMESTAMPS         *
002760*               EXPANDED TO CCYY.                                *
002765* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
002770* 07/19/01 TWN  ADDED NAV SNAPSHOT REWRITE STEP AFTER            *
002775*               RECONCILIATION.                                  *
002780* 10/02/07 MKB  RENAMED SETTLEMENT RUN AS MONTH-END NAV CLOSE    *
002785*               RUN.                                             *
002800* 02/19/24 NK2  TICKET NVC-0001 - REBUILT FOR NAVCORE NAV CLOSE. *
002900* 03/04/24 NK2  TICKET NVC-0014 - ADDED SUBMIT-FOR-REVIEW MODE.  *
003000* 03/22/24 RAO  TICKET NVC-0022 - CLOSE CHECKLIST HELD OPEN ON   *
003100*               ZERO-POSITION PERIODS PER FUND COMMITTEE.        *
003200* 05/02/24 RAO  TICKET NVC-0031 - REMAINDER-TO-LAST ROUNDING FIX.*
004300* 06/11/24 TWN  TICKET NVC-0048 - CENTURY WINDOW ON CLOSE STAMP. *
004310* 07/29/24 NK2  TICKET NVC-0118 - CREATE-PERIOD NOW REJECTS A    *
004320*               DUPLICATE CLUB/YEAR/MONTH, VALIDATES EXPLICIT    *
004330*               OPENINGS AGAINST THE ACTIVE ROSTER, AND CARRIES  *
004340*               FORWARD THE LATEST CLOSED PERIOD WHEN NO         *
004350*               OPENINGS ARE GIVEN.  ADDED ROSTER AND OPENINGS   *
004360*               INPUT FILES.                                     *
004370* 07/29/24 NK2  TICKET NVC-0118 - NAV-ENGINE REFUSES TO ALLOCATE *
004380*               A PERIOD WITH A NEGATIVE TOTAL OR INVESTOR       *
004390*               OPENINGS THAT DO NOT SUM TO THE OPENING NAV.     *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT NVCR-RUN-CONTROL  ASSIGN TO "CONTROL".
005200     SELECT NVCR-PERIODS-FILE ASSIGN TO "PERIODS".
005300     SELECT NVCR-LEDGER-FILE  ASSIGN TO "LEDGER".
005400     SELECT NVCR-POSITIONS-FILE ASSIGN TO "POSITIONS".
005500     SELECT NVCR-NAVSNAP-FILE ASSIGN TO "NAVSNAP".
005550     SELECT NVCR-ROSTER-FILE  ASSIGN TO "ROSTER".
005560     SELECT NVCR-OPENINGS-FILE ASSIGN TO "OPENINGS".
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  NVCR-RUN-CONTROL.
005900 01  NVCR-CONTROL-CARD.
006000     05  NVCR-CTL-RUN-MODE-CDE      PIC X(01).
006100         88  RUN-MODE-CREATE            VALUE 'C'.
006200         88  RUN-MODE-RECALC-ONLY       VALUE 'O'.
006300         88  RUN-MODE-SUBMIT            VALUE 'S'.
006400         88  RUN-MODE-CLOSE             VALUE 'L'.
006500     05  NVCR-CTL-CLUB-ID           PIC 9(09).
006600     05  NVCR-CTL-PERIOD-ID         PIC 9(09).
006650     05  NVCR-CTL-SCAN-PERIOD-ID    REDEFINES NVCR-CTL-PERIOD-ID
006660                 PIC 9(09).
006700     05  NVCR-CTL-YEAR              PIC 9(04).
006800     05  NVCR-CTL-MONTH             PIC 9(02).
006900     05  NVCR-CTL-OPENING-NAV       PIC S9(13)V99
007000                 SIGN TRAILING SEPARATE.
007100     05  NVCR-CTL-CLOSING-USER-ID   PIC X(08).
007200     05  FILLER                     PIC X(35).
007300 FD  NVCR-PERIODS-FILE.
007400 01  NVCR-PERIOD-REC.
007500     05  NVCR-PR-PERIOD-ID          PIC 9(09).
007600     05  NVCR-PR-CLUB-ID            PIC 9(09).
007700     05  NVCR-PR-PERIOD-YEAR        PIC 9(04).
007750     05  NVCR-PR-PERIOD-KEY-VIEW    REDEFINES NVCR-PR-PERIOD-YEAR
007760                 PIC 9(04).
007800     05  NVCR-PR-PERIOD-MONTH       PIC 9(02).
007900     05  NVCR-PR-STATUS-CDE         PIC X(01).
008000         88  PR-STATUS-DRAFT            VALUE 'D'.
008100         88  PR-STATUS-REVIEW           VALUE 'R'.
008200         88  PR-STATUS-CLOSED           VALUE 'C'.
008300     05  NVCR-PR-OPENING-NAV        PIC S9(13)V99
008400                 SIGN TRAILING SEPARATE.
008500     05  NVCR-PR-CLOSING-NAV        PIC S9(13)V99
008600                 SIGN TRAILING SEPARATE.
008700     05  NVCR-PR-RECON-DIFF         PIC S9(13)V99
008800                 SIGN TRAILING SEPARATE.
008900     05  NVCR-PR-CLOSE-CCYYMMDD     PIC 9(08).
009000     05  NVCR-PR-LOCK-CCYYMMDD      PIC 9(08).
009100     05  NVCR-PR-CLOSING-USER-ID    PIC X(08).
009200     05  FILLER                     PIC X(17).
009300 FD  NVCR-LEDGER-FILE.
009400 01  NVCR-LEDGER-REC.
009500     05  NVCR-LR-ENTRY-ID           PIC 9(09).
009600     05  NVCR-LR-CLUB-ID            PIC 9(09).
009700     05  NVCR-LR-PERIOD-ID          PIC 9(09).
009800     05  NVCR-LR-INVESTOR-ID        PIC 9(09).
009900     05  NVCR-LR-ENTRY-TYPE-CDE     PIC X(01).
010000     05  NVCR-LR-AMOUNT             PIC S9(13)V99
010100                 SIGN TRAILING SEPARATE.
010200     05  NVCR-LR-TX-DATE            PIC 9(08).
010300     05  NVCR-LR-CATEGORY           PIC X(20).
010400     05  NVCR-LR-DESCRIPTION        PIC X(40).
010500     05  NVCR-LR-REFERENCE          PIC X(20).
010550     05  FILLER                     PIC X(04).
010600 FD  NVCR-POSITIONS-FILE.
010700 01  NVCR-POSITION-REC.
010800     05  NVCR-PS-PERIOD-ID          PIC 9(09).
010900     05  NVCR-PS-INVESTOR-ID        PIC 9(09).
011000     05  NVCR-PS-OPENING-BAL        PIC S9(13)V99
011100                 SIGN TRAILING SEPARATE.
011200     05  NVCR-PS-OWNERSHIP-PCT      PIC S9(06)V9(06)
011300                 SIGN TRAILING SEPARATE.
011400     05  NVCR-PS-CONTRIB-AMT        PIC S9(13)V99
011500                 SIGN TRAILING SEPARATE.
011600     05  NVCR-PS-WITHDRAW-AMT       PIC S9(13)V99
011700                 SIGN TRAILING SEPARATE.
011800     05  NVCR-PS-INCOME-ALLOC-AMT   PIC S9(13)V99
011900                 SIGN TRAILING SEPARATE.
012000     05  NVCR-PS-EXPENSE-ALLOC-AMT  PIC S9(13)V99
012100                 SIGN TRAILING SEPARATE.
012200     05  NVCR-PS-NET-ALLOC-AMT      PIC S9(13)V99
012300                 SIGN TRAILING SEPARATE.
012400     05  NVCR-PS-CLOSING-BAL        PIC S9(13)V99
012500                 SIGN TRAILING SEPARATE.
012550     05  FILLER                     PIC X(04).
012600 FD  NVCR-NAVSNAP-FILE.
012700 01  NVCR-NAVSNAP-REC.
012800     05  NVCR-NS-CLUB-ID            PIC 9(09).
012850     05  NVCR-NS-SCAN-CLUB-ID       REDEFINES NVCR-NS-CLUB-ID
012860                 PIC 9(09).
012900     05  NVCR-NS-PERIOD-ID          PIC 9(09).
013000     05  NVCR-NS-OPENING-NAV        PIC S9(13)V99
013100                 SIGN TRAILING SEPARATE.
013200     05  NVCR-NS-CONTRIB-TOTAL      PIC S9(13)V99
013300                 SIGN TRAILING SEPARATE.
013400     05  NVCR-NS-WITHDRAW-TOTAL     PIC S9(13)V99
013500                 SIGN TRAILING SEPARATE.
013600     05  NVCR-NS-INCOME-TOTAL       PIC S9(13)V99
013700                 SIGN TRAILING SEPARATE.
013800     05  NVCR-NS-EXPENSE-TOTAL      PIC S9(13)V99
013900                 SIGN TRAILING SEPARATE.
014000     05  NVCR-NS-CLOSING-NAV        PIC S9(13)V99
014100                 SIGN TRAILING SEPARATE.
014200     05  NVCR-NS-RECON-FLAG-CDE     PIC X(01).
014300     05  NVCR-NS-RECON-MISMATCH     PIC S9(13)V99
014400                 SIGN TRAILING SEPARATE.
014450     05  FILLER                     PIC X(04).
014452 FD  NVCR-ROSTER-FILE.
014453 01  NVCR-ROSTER-REC.
014454     05  NVCR-RO-CLUB-ID            PIC 9(09).
014455     05  NVCR-RO-INVESTOR-ID        PIC 9(09).
014456     05  NVCR-RO-ACTIVE-CDE         PIC X(01).
014457         88  ROSTER-INVESTOR-ACTIVE     VALUE 'Y'.
014458         88  ROSTER-INVESTOR-INACTIVE   VALUE 'N'.
014459     05  FILLER                     PIC X(21).
014460 FD  NVCR-OPENINGS-FILE.
014461 01  NVCR-OPENING-REC.
014462     05  NVCR-OP-CLUB-ID            PIC 9(09).
014463     05  NVCR-OP-PERIOD-ID          PIC 9(09).
014464     05  NVCR-OP-INVESTOR-ID        PIC 9(09).
014465     05  NVCR-OP-AMOUNT             PIC S9(13)V99
014466                 SIGN TRAILING SEPARATE.
014467     05  FILLER                     PIC X(08).
014500 WORKING-STORAGE SECTION.
014520 77  WS-LEDGER-COUNT            PIC 9(05) COMP VALUE 0.
014540 77  WS-POSITION-COUNT          PIC 9(05) COMP VALUE 0.
014600 01  WS-SWITCHES.
014700     05  WS-MORE-LEDGER-SW          PIC X(03) VALUE 'YES'.
014800     05  WS-MORE-POSITION-SW        PIC X(03) VALUE 'YES'.
014810     05  WS-MORE-SCAN-SW            PIC X(03) VALUE 'YES'.
014820     05  WS-MORE-PRIOR-POS-SW       PIC X(03) VALUE 'YES'.
014830     05  WS-MORE-ROSTER-SW          PIC X(03) VALUE 'YES'.
014840     05  WS-MORE-OPENING-SW         PIC X(03) VALUE 'YES'.
014900     05  WS-CHECKLIST-PASS-SW       PIC X(01) VALUE 'N'.
015000         88  CHECKLIST-PASSED           VALUE 'Y'.
015100         88  CHECKLIST-FAILED            VALUE 'N'.
015110     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.
015120         88  DUP-PERIOD-FOUND           VALUE 'Y'.
015130         88  DUP-PERIOD-NOT-FOUND       VALUE 'N'.
015140     05  WS-PRIOR-PERIOD-FOUND-SW   PIC X(01) VALUE 'N'.
015150         88  PRIOR-PERIOD-FOUND         VALUE 'Y'.
015160         88  PRIOR-PERIOD-NOT-FOUND     VALUE 'N'.
015170     05  WS-CREATE-ERROR-SW         PIC X(01) VALUE 'N'.
015180         88  CREATE-HAS-ERROR           VALUE 'Y'.
015190         88  CREATE-NO-ERROR            VALUE 'N'.
015195     05  WS-ALLOC-ERROR-SW          PIC X(01) VALUE 'N'.
015196         88  ALLOC-HAS-ERROR            VALUE 'Y'.
015197         88  ALLOC-NO-ERROR             VALUE 'N'.
015200 01  WS-COUNTERS.
015500     05  WS-LED-IDX                 PIC 9(05) COMP VALUE 0.
015600     05  WS-POS-IDX                 PIC 9(05) COMP VALUE 0.
015700     05  WS-LAST-IDX                PIC 9(05) COMP VALUE 0.
015710     05  WS-ROSTER-COUNT            PIC 9(05) COMP VALUE 0.
015720     05  WS-OPENING-COUNT           PIC 9(05) COMP VALUE 0.
015730     05  WS-PRIOR-POS-COUNT         PIC 9(05) COMP VALUE 0.
015740     05  WS-NEW-PERIOD-KEY          PIC 9(06) COMP VALUE 0.
015750     05  WS-PRIOR-PERIOD-KEY        PIC 9(06) COMP VALUE 0.
015760     05  WS-SCAN-PERIOD-KEY         PIC 9(06) COMP VALUE 0.
015770     05  WS-PRIOR-PERIOD-ID         PIC 9(09) VALUE 0.
015800 01  WS-LEDGER-TABLE.
015900     05  WS-LEDGER-ENTRY OCCURS 500 TIMES
016000                 INDEXED BY WS-LED-IX.
016100         10  WS-LED-INVESTOR-ID     PIC 9(09).
016200         10  WS-LED-TYPE-CDE        PIC X(01).
016300         10  WS-LED-AMOUNT          PIC S9(13)V99
016400                 SIGN TRAILING SEPARATE.
016500         10  WS-LED-TX-DATE         PIC 9(08).
016600         10  WS-LED-CATEGORY        PIC X(20).
016700         10  WS-LED-DESCRIPTION     PIC X(40).
016800 01  WS-POSITION-TABLE.
016900     05  WS-POSITION-ROW OCCURS 200 TIMES
017000                 INDEXED BY WS-POS-IX.
017100         10  WS-POS-INVESTOR-ID     PIC 9(09).
017200         10  WS-POS-OPENING-BAL     PIC S9(13)V99
017300                 SIGN TRAILING SEPARATE.
017400         10  WS-POS-OWNERSHIP-PCT   PIC S9(06)V9(06)
017500                 SIGN TRAILING SEPARATE.
017600         10  WS-POS-CONTRIB-AMT     PIC S9(13)V99
017700                 SIGN TRAILING SEPARATE.
017800         10  WS-POS-WITHDRAW-AMT    PIC S9(13)V99
017900                 SIGN TRAILING SEPARATE.
018000         10  WS-POS-INCOME-ALLOC    PIC S9(13)V99
018100                 SIGN TRAILING SEPARATE.
018200         10  WS-POS-EXPENSE-ALLOC   PIC S9(13)V99
018300                 SIGN TRAILING SEPARATE.
018400         10  WS-POS-NET-ALLOC       PIC S9(13)V99
018500                 SIGN TRAILING SEPARATE.
018600         10  WS-POS-CLOSING-BAL     PIC S9(13)V99
018700                 SIGN TRAILING SEPARATE.
018701 01  WS-ROSTER-TABLE.
018706     05  WS-ROSTER-ROW OCCURS 200 TIMES
018711                 INDEXED BY WS-RO-IX.
018716         10  WS-RO-INVESTOR-ID      PIC 9(09).
018721 01  WS-OPENING-TABLE.
018726     05  WS-OPENING-ROW OCCURS 200 TIMES
018731                 INDEXED BY WS-OP-IX.
018736         10  WS-OP-INVESTOR-ID      PIC 9(09).
018741         10  WS-OP-AMOUNT           PIC S9(13)V99
018746                 SIGN TRAILING SEPARATE.
018751 01  WS-PRIOR-POS-TABLE.
018756     05  WS-PRIOR-POS-ROW OCCURS 200 TIMES
018761                 INDEXED BY WS-PP-IX.
018766         10  WS-PP-INVESTOR-ID      PIC 9(09).
018771         10  WS-PP-CLOSING-BAL      PIC S9(13)V99
018776                 SIGN TRAILING SEPARATE.
018800 01  WS-TOTALS.
018900     05  WS-OPENING-NAV             PIC S9(13)V99
019000                 SIGN TRAILING SEPARATE VALUE 0.
019100     05  WS-CONTRIB-TOTAL           PIC S9(13)V99
019200                 SIGN TRAILING SEPARATE VALUE 0.
019300     05  WS-WITHDRAW-TOTAL          PIC S9(13)V99
019400                 SIGN TRAILING SEPARATE VALUE 0.
019500     05  WS-INCOME-TOTAL            PIC S9(13)V99
019600                 SIGN TRAILING SEPARATE VALUE 0.
019700     05  WS-EXPENSE-TOTAL           PIC S9(13)V99
019800                 SIGN TRAILING SEPARATE VALUE 0.
019900     05  WS-CLOSING-NAV             PIC S9(13)V99
020000                 SIGN TRAILING SEPARATE VALUE 0.
020100     05  WS-INVESTOR-TOTAL          PIC S9(13)V99
020200                 SIGN TRAILING SEPARATE VALUE 0.
020300     05  WS-RECON-DIFF              PIC S9(13)V99
020400                 SIGN TRAILING SEPARATE VALUE 0.
020500     05  WS-RUNNING-SUM             PIC S9(13)V99
020600                 SIGN TRAILING SEPARATE VALUE 0.
020610     05  WS-IMPLIED-NAV             PIC S9(13)V99
020620                 SIGN TRAILING SEPARATE VALUE 0.
020630     05  WS-OPEN-SUM                PIC S9(13)V99
020640                 SIGN TRAILING SEPARATE VALUE 0.
020650     05  WS-PRIOR-CLOSING-NAV       PIC S9(13)V99
020660                 SIGN TRAILING SEPARATE VALUE 0.
020700 01  WS-WORK-FIELDS.
020800     05  WS-SHARE-AMT               PIC S9(13)V99
020900                 SIGN TRAILING SEPARATE VALUE 0.
021000     05  WS-RECON-BAD-SW            PIC X(01) VALUE 'N'.
021100         88  RECON-HAS-BAD-FIELD        VALUE 'Y'.
021200     05  WS-SYS-DATE-6              PIC 9(06) VALUE 0.
021300     05  WS-SYS-TIME-8              PIC 9(08) VALUE 0.
021400     05  WS-SYS-YY                  PIC 9(02) VALUE 0.
021500     05  WS-SYS-CENTURY             PIC 9(02) VALUE 0.
021600     05  WS-CLOSE-CCYYMMDD          PIC 9(08) VALUE 0.
021700 PROCEDURE DIVISION.
021800 0000-MAINLINE.
021900     PERFORM 1000-INIT.
022000     EVALUATE TRUE
022100         WHEN RUN-MODE-CREATE
022200             PERFORM 1100-CREATE-PERIOD
022300         WHEN RUN-MODE-SUBMIT
022400             PERFORM 1700-SUBMIT-FOR-REVIEW
022500         WHEN OTHER
022600             CONTINUE
022700     END-EVALUATE.
022800     IF NOT PR-STATUS-CLOSED
022900         PERFORM 2000-NAV-ENGINE THRU 2000-EXIT
023000         PERFORM 2500-RECONCILE THRU 2500-EXIT
023100     END-IF.
023200     IF RUN-MODE-CLOSE
023300         PERFORM 1900-CLOSE-CHECKLIST THRU 1900-EXIT
023400     END-IF.
023500     PERFORM 3000-CLOSING.
023600     STOP RUN.
023700*
023800 1000-INIT.
023900     OPEN INPUT NVCR-RUN-CONTROL NVCR-LEDGER-FILE.
023910     READ NVCR-RUN-CONTROL
023920         AT END DISPLAY 'NVC-0001 NO CONTROL CARD PRESENT'
023930             GO TO 1000-EXIT.
023940     IF RUN-MODE-CREATE
023950         PERFORM 1050-SCAN-PRIOR-PERIODS THRU 1050-EXIT
023960     END-IF.
024000     OPEN I-O NVCR-PERIODS-FILE NVCR-POSITIONS-FILE.
024100     OPEN OUTPUT NVCR-NAVSNAP-FILE.
024500     READ NVCR-PERIODS-FILE
024600         AT END DISPLAY 'NVC-0001 PERIOD NOT ON FILE'
024700             GO TO 1000-EXIT.
024800     PERFORM 9000-READ-LEDGER THRU 9000-EXIT
024900         UNTIL WS-MORE-LEDGER-SW = 'NO'
025000         OR WS-LEDGER-COUNT = 500.
025100     PERFORM 9100-READ-POSITION THRU 9100-EXIT
025200         UNTIL WS-MORE-POSITION-SW = 'NO'
025300         OR WS-POSITION-COUNT = 200.
025400     MOVE NVCR-PR-OPENING-NAV TO WS-OPENING-NAV.
025500 1000-EXIT.
025600     EXIT.
025700*
025710 1050-SCAN-PRIOR-PERIODS.
025711*    TICKET NVC-0118 - LOCATES A DUPLICATE CLUB/YEAR/MONTH PERIOD
025712*    AND THE LATEST PRIOR CLOSED PERIOD FOR CARRY-FORWARD, BEFORE
025713*    THE MAIN I-O OPEN BELOW POSITIONS THIS RUN ON ITS OWN ROW.
025714     MOVE 'N' TO WS-DUP-FOUND-SW.
025715     MOVE 'N' TO WS-PRIOR-PERIOD-FOUND-SW.
025716     MOVE ZERO TO WS-PRIOR-PERIOD-KEY WS-PRIOR-PERIOD-ID
025717         WS-PRIOR-CLOSING-NAV.
025718     COMPUTE WS-NEW-PERIOD-KEY = NVCR-CTL-YEAR * 100
025719         + NVCR-CTL-MONTH.
025720     OPEN INPUT NVCR-PERIODS-FILE.
025721     MOVE 'YES' TO WS-MORE-SCAN-SW.
025722     PERFORM 1060-SCAN-ONE-PRIOR-PERIOD THRU 1060-EXIT
025723         UNTIL WS-MORE-SCAN-SW = 'NO'.
025724     CLOSE NVCR-PERIODS-FILE.
025725     IF PRIOR-PERIOD-FOUND
025726         PERFORM 1070-SCAN-PRIOR-POSITIONS THRU 1070-EXIT
025727     END-IF.
025728 1050-EXIT.
025729     EXIT.
025730*
025740 1060-SCAN-ONE-PRIOR-PERIOD.
025741     READ NVCR-PERIODS-FILE
025742         AT END MOVE 'NO' TO WS-MORE-SCAN-SW
025743             GO TO 1060-EXIT.
025744     IF NVCR-PR-CLUB-ID NOT = NVCR-CTL-CLUB-ID
025745         GO TO 1060-EXIT
025746     END-IF.
025747     IF NVCR-PR-PERIOD-ID = NVCR-CTL-PERIOD-ID
025748         GO TO 1060-EXIT
025749     END-IF.
025750     IF NVCR-PR-PERIOD-YEAR = NVCR-CTL-YEAR
025751         AND NVCR-PR-PERIOD-MONTH = NVCR-CTL-MONTH
025752             MOVE 'Y' TO WS-DUP-FOUND-SW
025753     END-IF.
025754     COMPUTE WS-SCAN-PERIOD-KEY =
025755         NVCR-PR-PERIOD-YEAR * 100 + NVCR-PR-PERIOD-MONTH.
025756     IF PR-STATUS-CLOSED
025757         AND WS-SCAN-PERIOD-KEY < WS-NEW-PERIOD-KEY
025758         AND WS-SCAN-PERIOD-KEY > WS-PRIOR-PERIOD-KEY
025759             MOVE WS-SCAN-PERIOD-KEY TO WS-PRIOR-PERIOD-KEY
025760             MOVE NVCR-PR-PERIOD-ID TO WS-PRIOR-PERIOD-ID
025761             MOVE NVCR-PR-CLOSING-NAV TO WS-PRIOR-CLOSING-NAV
025762             MOVE 'Y' TO WS-PRIOR-PERIOD-FOUND-SW
025763     END-IF.
025764 1060-EXIT.
025765     EXIT.
025766*
025770 1070-SCAN-PRIOR-POSITIONS.
025771     MOVE ZERO TO WS-PRIOR-POS-COUNT.
025772     OPEN INPUT NVCR-POSITIONS-FILE.
025773     MOVE 'YES' TO WS-MORE-PRIOR-POS-SW.
025774     PERFORM 1075-SCAN-ONE-PRIOR-POSITION THRU 1075-EXIT
025775         UNTIL WS-MORE-PRIOR-POS-SW = 'NO'
025776         OR WS-PRIOR-POS-COUNT = 200.
025777     CLOSE NVCR-POSITIONS-FILE.
025778 1070-EXIT.
025779     EXIT.
025780*
025790 1075-SCAN-ONE-PRIOR-POSITION.
025791     READ NVCR-POSITIONS-FILE
025792         AT END MOVE 'NO' TO WS-MORE-PRIOR-POS-SW
025793             GO TO 1075-EXIT.
025794     IF NVCR-PS-PERIOD-ID NOT = WS-PRIOR-PERIOD-ID
025795         GO TO 1075-EXIT
025796     END-IF.
025797     ADD 1 TO WS-PRIOR-POS-COUNT.
025798     MOVE NVCR-PS-INVESTOR-ID TO WS-PP-INVESTOR-ID (WS-PRIOR-POS-COUNT).
025799     MOVE NVCR-PS-CLOSING-BAL TO WS-PP-CLOSING-BAL (WS-PRIOR-POS-COUNT).
025800 1075-EXIT.
025801     EXIT.
025802*
025810 1080-SCAN-ROSTER.
025811     MOVE ZERO TO WS-ROSTER-COUNT.
025812     OPEN INPUT NVCR-ROSTER-FILE.
025813     MOVE 'YES' TO WS-MORE-ROSTER-SW.
025814     PERFORM 1085-SCAN-ONE-ROSTER THRU 1085-EXIT
025815         UNTIL WS-MORE-ROSTER-SW = 'NO'
025816         OR WS-ROSTER-COUNT = 200.
025817     CLOSE NVCR-ROSTER-FILE.
025818 1080-EXIT.
025819     EXIT.
025820*
025830 1085-SCAN-ONE-ROSTER.
025831     READ NVCR-ROSTER-FILE
025832         AT END MOVE 'NO' TO WS-MORE-ROSTER-SW
025833             GO TO 1085-EXIT.
025834     IF NVCR-RO-CLUB-ID NOT = NVCR-CTL-CLUB-ID
025835         GO TO 1085-EXIT
025836     END-IF.
025837     IF NOT ROSTER-INVESTOR-ACTIVE
025838         GO TO 1085-EXIT
025839     END-IF.
025840     ADD 1 TO WS-ROSTER-COUNT.
025841     MOVE NVCR-RO-INVESTOR-ID TO WS-RO-INVESTOR-ID (WS-ROSTER-COUNT).
025842 1085-EXIT.
025843     EXIT.
025844*
025850 1090-SCAN-OPENINGS.
025851     MOVE ZERO TO WS-OPENING-COUNT.
025852     OPEN INPUT NVCR-OPENINGS-FILE.
025853     MOVE 'YES' TO WS-MORE-OPENING-SW.
025854     PERFORM 1095-SCAN-ONE-OPENING THRU 1095-EXIT
025855         UNTIL WS-MORE-OPENING-SW = 'NO'
025856         OR WS-OPENING-COUNT = 200.
025857     CLOSE NVCR-OPENINGS-FILE.
025858 1090-EXIT.
025859     EXIT.
025860*
025870 1095-SCAN-ONE-OPENING.
025871     READ NVCR-OPENINGS-FILE
025872         AT END MOVE 'NO' TO WS-MORE-OPENING-SW
025873             GO TO 1095-EXIT.
025874     IF NVCR-OP-CLUB-ID NOT = NVCR-CTL-CLUB-ID
025875         OR NVCR-OP-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
025876             GO TO 1095-EXIT
025877     END-IF.
025878     ADD 1 TO WS-OPENING-COUNT.
025879     MOVE NVCR-OP-INVESTOR-ID TO WS-OP-INVESTOR-ID (WS-OPENING-COUNT).
025880     MOVE NVCR-OP-AMOUNT TO WS-OP-AMOUNT (WS-OPENING-COUNT).
025881 1095-EXIT.
025882     EXIT.
025883*
025900 1100-CREATE-PERIOD.
026000*    TICKET NVC-0118 - FULL PERIOD-LIFECYCLE CREATE RULES: REJECT
026010*    A DUPLICATE CLUB/YEAR/MONTH PERIOD, VALIDATE EXPLICIT
026020*    OPENINGS AGAINST THE ACTIVE ROSTER, ELSE CARRY FORWARD THE
026030*    LATEST CLOSED PERIOD, ELSE FALL BACK TO A BARE OPENING NAV;
026040*    EVERY ACTIVE INVESTOR GETS A POSITION ROW (ZERO IF UNMAPPED)
026050*    BEFORE NAV-ENGINE RECALCULATES BELOW.
026060     MOVE 'N' TO WS-CREATE-ERROR-SW.
026070     IF DUP-PERIOD-FOUND
026080         DISPLAY 'NVC-0118 PERIOD ALREADY EXISTS FOR CLUB/YEAR/'
026090             'MONTH'
026100         MOVE 'Y' TO WS-CREATE-ERROR-SW
026110         GO TO 1100-EXIT
026120     END-IF.
026130     PERFORM 1080-SCAN-ROSTER THRU 1080-EXIT.
026140     PERFORM 1090-SCAN-OPENINGS THRU 1090-EXIT.
026150     EVALUATE TRUE
026160         WHEN WS-OPENING-COUNT > 0
026170             PERFORM 1110-APPLY-EXPLICIT-OPENINGS THRU 1110-EXIT
026180         WHEN PRIOR-PERIOD-FOUND
026190             MOVE WS-PRIOR-CLOSING-NAV TO WS-OPENING-NAV
026200             MOVE WS-PRIOR-CLOSING-NAV TO NVCR-PR-OPENING-NAV
026210         WHEN NVCR-CTL-OPENING-NAV NOT = ZERO
026220             MOVE NVCR-CTL-OPENING-NAV TO WS-OPENING-NAV
026230             MOVE NVCR-CTL-OPENING-NAV TO NVCR-PR-OPENING-NAV
026240         WHEN OTHER
026250             DISPLAY 'NVC-0118 FIRST PERIOD REQUIRES OPENING '
026260                 'NAV AND INVESTOR OPENINGS, OR A PRIOR CLOSED '
026270                 'PERIOD'
026280             MOVE 'Y' TO WS-CREATE-ERROR-SW
026290             GO TO 1100-EXIT
026300     END-EVALUATE.
026310     IF CREATE-HAS-ERROR
026320         GO TO 1100-EXIT
026330     END-IF.
026340     PERFORM 1130-BUILD-ROSTER-POSITIONS THRU 1130-EXIT.
026800     PERFORM 1150-SEED-ONE-CLOSING THRU 1150-EXIT
026850         VARYING WS-POS-IX FROM 1 BY 1
026900         UNTIL WS-POS-IX > WS-POSITION-COUNT.
027300 1100-EXIT.
027400     EXIT.
027410*
027420 1110-APPLY-EXPLICIT-OPENINGS.
027421*    EVERY EXPLICIT OPENING MUST NAME AN ACTIVE INVESTOR OF THE
027422*    CLUB; IF AN OPENING NAV WAS ALSO GIVEN IT MUST EQUAL THE
027423*    OPENINGS SUM, OTHERWISE THE SUM IMPLIES THE OPENING NAV.
027424     PERFORM 1115-CHECK-ONE-EXPLICIT-ID THRU 1115-EXIT
027425         VARYING WS-OP-IX FROM 1 BY 1
027426         UNTIL WS-OP-IX > WS-OPENING-COUNT.
027427     IF CREATE-HAS-ERROR
027428         GO TO 1110-EXIT
027429     END-IF.
027430     MOVE ZERO TO WS-IMPLIED-NAV.
027431     PERFORM 1117-SUM-ONE-EXPLICIT-OPEN THRU 1117-EXIT
027432         VARYING WS-OP-IX FROM 1 BY 1
027433         UNTIL WS-OP-IX > WS-OPENING-COUNT.
027434     IF NVCR-CTL-OPENING-NAV NOT = ZERO
027435         AND NVCR-CTL-OPENING-NAV NOT = WS-IMPLIED-NAV
027436             DISPLAY 'NVC-0118 OPENING NAV DOES NOT EQUAL SUM '
027437                 'OF OPENINGS'
027438             MOVE 'Y' TO WS-CREATE-ERROR-SW
027439             GO TO 1110-EXIT
027440     END-IF.
027441     MOVE WS-IMPLIED-NAV TO WS-OPENING-NAV.
027442     MOVE WS-IMPLIED-NAV TO NVCR-PR-OPENING-NAV.
027443 1110-EXIT.
027444     EXIT.
027445*
027446 1115-CHECK-ONE-EXPLICIT-ID.
027447     MOVE ZERO TO WS-LAST-IDX.
027448     PERFORM 1116-CHECK-ONE-ROSTER-ID THRU 1116-EXIT
027449         VARYING WS-RO-IX FROM 1 BY 1
027450         UNTIL WS-RO-IX > WS-ROSTER-COUNT.
027451     IF WS-LAST-IDX = 0
027452         DISPLAY 'NVC-0118 OPENING NAMES AN INVESTOR NOT ON '
027453             'THE ACTIVE ROSTER'
027454         MOVE 'Y' TO WS-CREATE-ERROR-SW
027455     END-IF.
027456 1115-EXIT.
027457     EXIT.
027458*
027459 1116-CHECK-ONE-ROSTER-ID.
027460     IF WS-RO-INVESTOR-ID (WS-RO-IX) = WS-OP-INVESTOR-ID (WS-OP-IX)
027461         MOVE WS-RO-IX TO WS-LAST-IDX
027462     END-IF.
027463 1116-EXIT.
027464     EXIT.
027465*
027466 1117-SUM-ONE-EXPLICIT-OPEN.
027467     ADD WS-OP-AMOUNT (WS-OP-IX) TO WS-IMPLIED-NAV.
027468 1117-EXIT.
027469     EXIT.
027470*
027471 1130-BUILD-ROSTER-POSITIONS.
027472*    EVERY ACTIVE INVESTOR GETS A POSITION ROW; THE OPENING IS
027473*    ZERO UNLESS CARRIED FORWARD OR NAMED IN AN EXPLICIT OPENING.
027474     MOVE ZERO TO WS-POSITION-COUNT.
027475     PERFORM 1140-BUILD-ONE-ROSTER-POSITION THRU 1140-EXIT
027476         VARYING WS-RO-IX FROM 1 BY 1
027477         UNTIL WS-RO-IX > WS-ROSTER-COUNT.
027478 1130-EXIT.
027479     EXIT.
027480*
027481 1140-BUILD-ONE-ROSTER-POSITION.
027482     ADD 1 TO WS-POSITION-COUNT.
027483     MOVE WS-RO-INVESTOR-ID (WS-RO-IX)
027484         TO WS-POS-INVESTOR-ID (WS-POSITION-COUNT).
027485     PERFORM 1145-FIND-ONE-OPENING THRU 1145-EXIT.
027486 1140-EXIT.
027487     EXIT.
027488*
027489 1145-FIND-ONE-OPENING.
027490     MOVE ZERO TO WS-POS-OPENING-BAL (WS-POSITION-COUNT).
027491     PERFORM 1146-CHECK-ONE-PRIOR-POS THRU 1146-EXIT
027492         VARYING WS-PP-IX FROM 1 BY 1
027493         UNTIL WS-PP-IX > WS-PRIOR-POS-COUNT.
027494     PERFORM 1147-CHECK-ONE-EXPLICIT-OPEN THRU 1147-EXIT
027495         VARYING WS-OP-IX FROM 1 BY 1
027496         UNTIL WS-OP-IX > WS-OPENING-COUNT.
027497 1145-EXIT.
027498     EXIT.
027499*
027500 1146-CHECK-ONE-PRIOR-POS.
027501     IF WS-PP-INVESTOR-ID (WS-PP-IX) =
027502             WS-POS-INVESTOR-ID (WS-POSITION-COUNT)
027503         MOVE WS-PP-CLOSING-BAL (WS-PP-IX)
027504             TO WS-POS-OPENING-BAL (WS-POSITION-COUNT)
027505     END-IF.
027506 1146-EXIT.
027507     EXIT.
027508*
027509 1147-CHECK-ONE-EXPLICIT-OPEN.
027510     IF WS-OP-INVESTOR-ID (WS-OP-IX) =
027511             WS-POS-INVESTOR-ID (WS-POSITION-COUNT)
027512         MOVE WS-OP-AMOUNT (WS-OP-IX)
027513             TO WS-POS-OPENING-BAL (WS-POSITION-COUNT)
027514     END-IF.
027515 1147-EXIT.
027516     EXIT.
027517*
027520 1150-SEED-ONE-CLOSING.
027530     MOVE WS-POS-OPENING-BAL (WS-POS-IX)
027540         TO WS-POS-CLOSING-BAL (WS-POS-IX).
027550 1150-EXIT.
027560     EXIT.
027570*
027600 1700-SUBMIT-FOR-REVIEW.
027800     IF PR-STATUS-DRAFT
027900         MOVE 'R' TO NVCR-PR-STATUS-CDE
028000     END-IF.
028100 1700-EXIT.
028200     EXIT.
028300*
028400 1900-CLOSE-CHECKLIST.
028600*    03/22/24 RAO - ALL FIVE CONDITIONS MUST HOLD BEFORE THE LOCK
028700*    STAMP IS WRITTEN; A ZERO MISMATCH IS MANDATORY, A ONE-CENT
028800*    DRIFT BLOCKS THE CLOSE.
028900     MOVE 'N' TO WS-CHECKLIST-PASS-SW.
029000     IF WS-POSITION-COUNT > 0
029100         AND WS-LEDGER-COUNT > 0
029200         AND (PR-STATUS-REVIEW OR PR-STATUS-CLOSED)
029300         AND WS-RECON-DIFF = ZERO
029400         AND NOT PR-STATUS-CLOSED
029500             MOVE 'Y' TO WS-CHECKLIST-PASS-SW
029600     END-IF.
029700     IF CHECKLIST-PASSED
029800         MOVE 'C' TO NVCR-PR-STATUS-CDE
029900         PERFORM 1950-STAMP-CLOSE THRU 1950-EXIT
030000     END-IF.
030100 1900-EXIT.
030200     EXIT.
030300*
030400 1950-STAMP-CLOSE.
030600*    06/11/24 TWN - ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR;
030700*    WINDOW IT THE SAME WAY THE Y2K PROJECT WINDOWED ESTABLISHED
030800*    DATES - YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
030900     ACCEPT WS-SYS-DATE-6 FROM DATE.
031000     ACCEPT WS-SYS-TIME-8 FROM TIME.
031100     MOVE WS-SYS-DATE-6 (1:2) TO WS-SYS-YY.
031200     IF WS-SYS-YY < 50
031300         MOVE 20 TO WS-SYS-CENTURY
031400     ELSE
031500         MOVE 19 TO WS-SYS-CENTURY
031600     END-IF.
031700     MOVE WS-SYS-CENTURY TO WS-CLOSE-CCYYMMDD (1:2).
031800     MOVE WS-SYS-DATE-6 TO WS-CLOSE-CCYYMMDD (3:6).
031900     MOVE WS-CLOSE-CCYYMMDD TO NVCR-PR-CLOSE-CCYYMMDD.
032000     MOVE WS-CLOSE-CCYYMMDD TO NVCR-PR-LOCK-CCYYMMDD.
032100     MOVE NVCR-CTL-CLOSING-USER-ID TO NVCR-PR-CLOSING-USER-ID.
032200 1950-EXIT.
032300     EXIT.
032400*
032500 2000-NAV-ENGINE.
032700*    AGGREGATES THE LEDGER INTO PERIOD TOTALS, COMPUTES THE
032800*    CLOSING NAV, ALLOCATES INCOME AND EXPENSE PRO-RATA, AND
032900*    POSTS THE RESULT BACK ONTO EVERY INVESTOR POSITION ROW.
033000     MOVE ZERO TO WS-CONTRIB-TOTAL WS-WITHDRAW-TOTAL
033100         WS-INCOME-TOTAL WS-EXPENSE-TOTAL.
033200     PERFORM 2050-CLEAR-ONE-POSITION THRU 2050-EXIT
033250         VARYING WS-POS-IX FROM 1 BY 1
033300         UNTIL WS-POS-IX > WS-POSITION-COUNT.
033700     PERFORM 2100-CLASSIFY-ONE-ENTRY THRU 2100-EXIT
033750         VARYING WS-LED-IX FROM 1 BY 1
033800         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
034100     COMPUTE WS-CLOSING-NAV ROUNDED =
034200         WS-OPENING-NAV + WS-CONTRIB-TOTAL - WS-WITHDRAW-TOTAL
034300             + WS-INCOME-TOTAL - WS-EXPENSE-TOTAL.
034310     PERFORM 2280-VALIDATE-ALLOCATION THRU 2280-EXIT.
034320     IF ALLOC-HAS-ERROR
034330         GO TO 2000-EXIT
034340     END-IF.
034400     PERFORM 2300-ALLOC-INCOME-EXPENSE THRU 2300-EXIT.
034500     PERFORM 2450-FINISH-POSITIONS THRU 2450-EXIT.
034600     GO TO 2000-EXIT.
034630*
034640 2050-CLEAR-ONE-POSITION.
034650     MOVE ZERO TO WS-POS-CONTRIB-AMT (WS-POS-IX).
034660     MOVE ZERO TO WS-POS-WITHDRAW-AMT (WS-POS-IX).
034670 2050-EXIT.
034680     EXIT.
034690*
034700 2100-CLASSIFY-ONE-ENTRY.
034900*    C/W/I/E/A CLASSIFICATION PER THE POSTING RULES; ADJUSTMENTS
035000*    SPLIT BY SIGN AND BY WHETHER THE ENTRY IS INVESTOR-LINKED.
035100     PERFORM 2200-FIND-POSITION THRU 2200-EXIT.
035200     EVALUATE WS-LED-TYPE-CDE (WS-LED-IX)
035300         WHEN 'C'
035400             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-CONTRIB-TOTAL
035500             IF WS-LAST-IDX > 0
035600                 ADD WS-LED-AMOUNT (WS-LED-IX)
035700                     TO WS-POS-CONTRIB-AMT (WS-LAST-IDX)
035800             END-IF
035900         WHEN 'W'
036000             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-WITHDRAW-TOTAL
036100             IF WS-LAST-IDX > 0
036200                 ADD WS-LED-AMOUNT (WS-LED-IX)
036300                     TO WS-POS-WITHDRAW-AMT (WS-LAST-IDX)
036400             END-IF
036500         WHEN 'I'
036600             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-INCOME-TOTAL
036700         WHEN 'E'
036800             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-EXPENSE-TOTAL
036900         WHEN 'A'
037000             PERFORM 2150-CLASSIFY-ADJUSTMENT THRU 2150-EXIT
037100         WHEN OTHER
037200             CONTINUE
037300     END-EVALUATE.
037400 2100-EXIT.
037500     EXIT.
037600*
037700 2150-CLASSIFY-ADJUSTMENT.
037900*    INVESTOR-ID ABSENT (ZERO) - UNSIGNED ADJUSTMENTS HIT
038000*    INCOME/EXPENSE; INVESTOR-LINKED - THEY HIT
038100*    CONTRIBUTIONS/WITHDRAWALS, CLUB AND INVESTOR BOTH.
038200     IF WS-LAST-IDX = 0
038300         IF WS-LED-AMOUNT (WS-LED-IX) >= ZERO
038400             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-INCOME-TOTAL
038500         ELSE
038600             COMPUTE WS-EXPENSE-TOTAL =
038700                 WS-EXPENSE-TOTAL - WS-LED-AMOUNT (WS-LED-IX)
038800         END-IF
038900     ELSE
039000         IF WS-LED-AMOUNT (WS-LED-IX) >= ZERO
039100             ADD WS-LED-AMOUNT (WS-LED-IX) TO WS-CONTRIB-TOTAL
039200             ADD WS-LED-AMOUNT (WS-LED-IX)
039300                 TO WS-POS-CONTRIB-AMT (WS-LAST-IDX)
039400         ELSE
039500             COMPUTE WS-WITHDRAW-TOTAL =
039600                 WS-WITHDRAW-TOTAL - WS-LED-AMOUNT (WS-LED-IX)
039700             COMPUTE WS-POS-WITHDRAW-AMT (WS-LAST-IDX) =
039800                 WS-POS-WITHDRAW-AMT (WS-LAST-IDX)
039900                     - WS-LED-AMOUNT (WS-LED-IX)
040000         END-IF
040100     END-IF.
040200 2150-EXIT.
040300     EXIT.
040400*
040500 2200-FIND-POSITION.
040700*    LINEAR SCAN OF THE POSITION TABLE - THE POSITION COUNT IS
040800*    BOUNDED BY THE CLUB ROSTER, SO A TABLE SEARCH IS OVERKILL.
040900     MOVE ZERO TO WS-LAST-IDX.
041000     IF WS-LED-INVESTOR-ID (WS-LED-IX) = ZERO
041100         GO TO 2200-EXIT
041200     END-IF.
041300     PERFORM 2250-CHECK-ONE-POSITION THRU 2250-EXIT
041350         VARYING WS-POS-IX FROM 1 BY 1
041400         UNTIL WS-POS-IX > WS-POSITION-COUNT.
041900 2200-EXIT.
042000     EXIT.
042050*
042060 2250-CHECK-ONE-POSITION.
042070     IF WS-POS-INVESTOR-ID (WS-POS-IX) =
042080             WS-LED-INVESTOR-ID (WS-LED-IX)
042090         MOVE WS-POS-IX TO WS-LAST-IDX
042100     END-IF.
042150 2250-EXIT.
042160     EXIT.
042200*
042201 2280-VALIDATE-ALLOCATION.
042202*    TICKET NVC-0118 - A MALFORMED PERIOD MUST NOT PRODUCE A
042203*    BOGUS ALLOCATION; OPENING NAV, ALL FOUR TOTALS, AND EVERY
042204*    INVESTOR OPENING/CONTRIBUTION/WITHDRAWAL MUST BE NON-
042205*    NEGATIVE, AND INVESTOR OPENINGS MUST SUM TO THE OPENING NAV.
042206     MOVE 'N' TO WS-ALLOC-ERROR-SW.
042207     IF WS-OPENING-NAV < ZERO
042208         OR WS-CONTRIB-TOTAL < ZERO
042209         OR WS-WITHDRAW-TOTAL < ZERO
042210         OR WS-INCOME-TOTAL < ZERO
042211         OR WS-EXPENSE-TOTAL < ZERO
042212             DISPLAY 'NVC-0118 PERIOD HAS A NEGATIVE TOTAL - '
042213                 'ALLOCATION REFUSED'
042214             MOVE 'Y' TO WS-ALLOC-ERROR-SW
042215             GO TO 2280-EXIT
042216     END-IF.
042217     IF WS-POSITION-COUNT = ZERO
042218         GO TO 2280-EXIT
042219     END-IF.
042220     MOVE ZERO TO WS-OPEN-SUM.
042221     PERFORM 2285-CHECK-ONE-INVESTOR-AMT THRU 2285-EXIT
042222         VARYING WS-POS-IX FROM 1 BY 1
042223         UNTIL WS-POS-IX > WS-POSITION-COUNT.
042224     IF ALLOC-HAS-ERROR
042225         GO TO 2280-EXIT
042226     END-IF.
042227     IF WS-OPEN-SUM NOT = WS-OPENING-NAV
042228         DISPLAY 'NVC-0118 INVESTOR OPENINGS DO NOT SUM TO '
042229             'OPENING NAV'
042230         MOVE 'Y' TO WS-ALLOC-ERROR-SW
042231     END-IF.
042232 2280-EXIT.
042233     EXIT.
042234*
042235 2285-CHECK-ONE-INVESTOR-AMT.
042236     IF WS-POS-OPENING-BAL (WS-POS-IX) < ZERO
042237         OR WS-POS-CONTRIB-AMT (WS-POS-IX) < ZERO
042238         OR WS-POS-WITHDRAW-AMT (WS-POS-IX) < ZERO
042239             DISPLAY 'NVC-0118 INVESTOR AMOUNT IS NEGATIVE - '
042240                 'ALLOCATION REFUSED'
042241             MOVE 'Y' TO WS-ALLOC-ERROR-SW
042242             GO TO 2285-EXIT
042243     END-IF.
042244     ADD WS-POS-OPENING-BAL (WS-POS-IX) TO WS-OPEN-SUM.
042245 2285-EXIT.
042246     EXIT.
042247*
042300 2300-ALLOC-INCOME-EXPENSE.
042500*    OWNERSHIP% = OPENING / OPENING-NAV * 100, SIX-PLACE HALF-UP.
042600*    05/02/24 RAO - COMPONENT SHARES ROUND2 FOR INVESTORS 1..N-1;
042700*    THE LAST INVESTOR TAKES THE EXACT REMAINDER SO THE SHARES
042800*    ALWAYS SUM TO THE COMPONENT TOTAL.
042900     PERFORM 2320-CALC-ONE-OWNERSHIP THRU 2320-EXIT
042920         VARYING WS-POS-IX FROM 1 BY 1
043000         UNTIL WS-POS-IX > WS-POSITION-COUNT.
043900     MOVE ZERO TO WS-RUNNING-SUM.
044000     PERFORM 2340-ALLOC-ONE-INCOME THRU 2340-EXIT
044020         VARYING WS-POS-IX FROM 1 BY 1
044100         UNTIL WS-POS-IX >= WS-POSITION-COUNT.
044800     IF WS-POSITION-COUNT > 0
044900         COMPUTE WS-POS-INCOME-ALLOC (WS-POSITION-COUNT) =
045000             WS-INCOME-TOTAL - WS-RUNNING-SUM
045100     END-IF.
045200     MOVE ZERO TO WS-RUNNING-SUM.
045300     PERFORM 2360-ALLOC-ONE-EXPENSE THRU 2360-EXIT
045320         VARYING WS-POS-IX FROM 1 BY 1
045400         UNTIL WS-POS-IX >= WS-POSITION-COUNT.
046100     IF WS-POSITION-COUNT > 0
046200         COMPUTE WS-POS-EXPENSE-ALLOC (WS-POSITION-COUNT) =
046300             WS-EXPENSE-TOTAL - WS-RUNNING-SUM
046400     END-IF.
046450     GO TO 2300-EXIT.
046460*
046470 2320-CALC-ONE-OWNERSHIP.
046480     IF WS-OPENING-NAV = ZERO
046490         MOVE ZERO TO WS-POS-OWNERSHIP-PCT (WS-POS-IX)
046500     ELSE
046510         COMPUTE WS-POS-OWNERSHIP-PCT (WS-POS-IX) ROUNDED =
046520             WS-POS-OPENING-BAL (WS-POS-IX)
046530                 / WS-OPENING-NAV * 100
046540     END-IF.
046550 2320-EXIT.
046560     EXIT.
046570*
046580 2340-ALLOC-ONE-INCOME.
046590     COMPUTE WS-SHARE-AMT ROUNDED =
046600         WS-INCOME-TOTAL * WS-POS-OWNERSHIP-PCT (WS-POS-IX)
046610             / 100.
046620     MOVE WS-SHARE-AMT TO WS-POS-INCOME-ALLOC (WS-POS-IX).
046630     ADD WS-SHARE-AMT TO WS-RUNNING-SUM.
046640 2340-EXIT.
046650     EXIT.
046660*
046670 2360-ALLOC-ONE-EXPENSE.
046680     COMPUTE WS-SHARE-AMT ROUNDED =
046690         WS-EXPENSE-TOTAL * WS-POS-OWNERSHIP-PCT (WS-POS-IX)
046700             / 100.
046710     MOVE WS-SHARE-AMT TO WS-POS-EXPENSE-ALLOC (WS-POS-IX).
046720     ADD WS-SHARE-AMT TO WS-RUNNING-SUM.
046730 2360-EXIT.
046740     EXIT.
046750*
046760 2300-EXIT.
046770     EXIT.
046780*
046800 2450-FINISH-POSITIONS.
047000*    NET ALLOCATION AND CLOSING BALANCE, EVERY INVESTOR ROW.
047100     MOVE ZERO TO WS-INVESTOR-TOTAL.
047200     PERFORM 2460-FINISH-ONE-POSITION THRU 2460-EXIT
047220         VARYING WS-POS-IX FROM 1 BY 1
047300         UNTIL WS-POS-IX > WS-POSITION-COUNT.
047350     GO TO 2450-EXIT.
047360*
047370 2460-FINISH-ONE-POSITION.
047400     COMPUTE WS-POS-NET-ALLOC (WS-POS-IX) =
047500         WS-POS-INCOME-ALLOC (WS-POS-IX)
047600             - WS-POS-EXPENSE-ALLOC (WS-POS-IX).
047700     COMPUTE WS-POS-CLOSING-BAL (WS-POS-IX) ROUNDED =
047800         WS-POS-OPENING-BAL (WS-POS-IX)
047900             + WS-POS-NET-ALLOC (WS-POS-IX)
048000             + WS-POS-CONTRIB-AMT (WS-POS-IX)
048100             - WS-POS-WITHDRAW-AMT (WS-POS-IX).
048200     ADD WS-POS-CLOSING-BAL (WS-POS-IX) TO WS-INVESTOR-TOTAL.
048250 2460-EXIT.
048270     EXIT.
048280*
048400 2450-EXIT.
048500     EXIT.
048600*
048700 2000-EXIT.
048800     EXIT.
048900*
049000 2500-RECONCILE.
049200*    MISMATCH = INVESTOR TOTAL - CLOSING NAV; PASS ONLY WHEN THE
049300*    MISMATCH IS EXACTLY ZERO AND NO OWNERSHIP/CLOSING BALANCE
049400*    IS NEGATIVE.
049500     COMPUTE WS-RECON-DIFF = WS-INVESTOR-TOTAL - WS-CLOSING-NAV.
049600     MOVE 'N' TO WS-RECON-BAD-SW.
049700     PERFORM 2550-CHECK-ONE-BALANCE THRU 2550-EXIT
049720         VARYING WS-POS-IX FROM 1 BY 1
049800         UNTIL WS-POS-IX > WS-POSITION-COUNT.
050400     MOVE WS-CLOSING-NAV TO NVCR-PR-CLOSING-NAV.
050500     MOVE WS-RECON-DIFF TO NVCR-PR-RECON-DIFF.
050550     GO TO 2500-EXIT.
050560*
050570 2550-CHECK-ONE-BALANCE.
050580     IF WS-POS-OWNERSHIP-PCT (WS-POS-IX) < ZERO
050590         OR WS-POS-CLOSING-BAL (WS-POS-IX) < ZERO
050595         MOVE 'Y' TO WS-RECON-BAD-SW
050596     END-IF.
050597 2550-EXIT.
050598     EXIT.
050599*
050600 2500-EXIT.
050700     EXIT.
050800*
050900 3000-CLOSING.
051100*    REWRITE THE PERIOD, REWRITE EVERY POSITION ROW, AND WRITE
051200*    THE NAV SNAPSHOT, THEN CLOSE OUT THE RUN.
051300     REWRITE NVCR-PERIOD-REC.
051400     PERFORM 3100-REWRITE-POSITION THRU 3100-EXIT
051450         VARYING WS-POS-IX FROM 1 BY 1
051500         UNTIL WS-POS-IX > WS-POSITION-COUNT.
051800     PERFORM 3200-WRITE-SNAPSHOT THRU 3200-EXIT.
051900     CLOSE NVCR-RUN-CONTROL NVCR-PERIODS-FILE NVCR-LEDGER-FILE
052000         NVCR-POSITIONS-FILE NVCR-NAVSNAP-FILE.
052100 3000-EXIT.
052200     EXIT.
052300*
052400 3100-REWRITE-POSITION.
052500     MOVE NVCR-CTL-PERIOD-ID TO NVCR-PS-PERIOD-ID.
052600     MOVE WS-POS-INVESTOR-ID (WS-POS-IX) TO NVCR-PS-INVESTOR-ID.
052700     MOVE WS-POS-OPENING-BAL (WS-POS-IX) TO NVCR-PS-OPENING-BAL.
052800     MOVE WS-POS-OWNERSHIP-PCT (WS-POS-IX)
052900         TO NVCR-PS-OWNERSHIP-PCT.
053000     MOVE WS-POS-CONTRIB-AMT (WS-POS-IX) TO NVCR-PS-CONTRIB-AMT.
053100     MOVE WS-POS-WITHDRAW-AMT (WS-POS-IX) TO NVCR-PS-WITHDRAW-AMT.
053200     MOVE WS-POS-INCOME-ALLOC (WS-POS-IX)
053300         TO NVCR-PS-INCOME-ALLOC-AMT.
053400     MOVE WS-POS-EXPENSE-ALLOC (WS-POS-IX)
053500         TO NVCR-PS-EXPENSE-ALLOC-AMT.
053600     MOVE WS-POS-NET-ALLOC (WS-POS-IX) TO NVCR-PS-NET-ALLOC-AMT.
053700     MOVE WS-POS-CLOSING-BAL (WS-POS-IX) TO NVCR-PS-CLOSING-BAL.
053800     REWRITE NVCR-POSITION-REC.
053900 3100-EXIT.
054000     EXIT.
054100*
054200 3200-WRITE-SNAPSHOT.
054300     MOVE NVCR-CTL-CLUB-ID TO NVCR-NS-CLUB-ID.
054400     MOVE NVCR-CTL-PERIOD-ID TO NVCR-NS-PERIOD-ID.
054500     MOVE WS-OPENING-NAV TO NVCR-NS-OPENING-NAV.
054600     MOVE WS-CONTRIB-TOTAL TO NVCR-NS-CONTRIB-TOTAL.
054700     MOVE WS-WITHDRAW-TOTAL TO NVCR-NS-WITHDRAW-TOTAL.
054800     MOVE WS-INCOME-TOTAL TO NVCR-NS-INCOME-TOTAL.
054900     MOVE WS-EXPENSE-TOTAL TO NVCR-NS-EXPENSE-TOTAL.
055000     MOVE WS-CLOSING-NAV TO NVCR-NS-CLOSING-NAV.
055100     MOVE WS-RECON-DIFF TO NVCR-NS-RECON-MISMATCH.
055200     IF WS-RECON-DIFF = ZERO
055300         MOVE 'Y' TO NVCR-NS-RECON-FLAG-CDE
055400     ELSE
055500         MOVE 'N' TO NVCR-NS-RECON-FLAG-CDE
055600     END-IF.
055700     WRITE NVCR-NAVSNAP-REC.
055800 3200-EXIT.
055900     EXIT.
056000*
056100 9000-READ-LEDGER.
056200     READ NVCR-LEDGER-FILE
056300         AT END MOVE 'NO' TO WS-MORE-LEDGER-SW
056400             GO TO 9000-EXIT.
056500     IF NVCR-LR-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
056600         GO TO 9000-EXIT
056700     END-IF.
056800     ADD 1 TO WS-LEDGER-COUNT.
056900     MOVE NVCR-LR-INVESTOR-ID TO WS-LED-INVESTOR-ID (WS-LEDGER-COUNT).
057000     MOVE NVCR-LR-ENTRY-TYPE-CDE TO WS-LED-TYPE-CDE (WS-LEDGER-COUNT).
057100     MOVE NVCR-LR-AMOUNT TO WS-LED-AMOUNT (WS-LEDGER-COUNT).
057200     MOVE NVCR-LR-TX-DATE TO WS-LED-TX-DATE (WS-LEDGER-COUNT).
057300     MOVE NVCR-LR-CATEGORY TO WS-LED-CATEGORY (WS-LEDGER-COUNT).
057400     MOVE NVCR-LR-DESCRIPTION TO WS-LED-DESCRIPTION (WS-LEDGER-COUNT).
057500 9000-EXIT.
057600     EXIT.
057700*
057800 9100-READ-POSITION.
057900     READ NVCR-POSITIONS-FILE
058000         AT END MOVE 'NO' TO WS-MORE-POSITION-SW
058100             GO TO 9100-EXIT.
058200     IF NVCR-PS-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
058300         GO TO 9100-EXIT
058400     END-IF.
058500     ADD 1 TO WS-POSITION-COUNT.
058600     MOVE NVCR-PS-INVESTOR-ID TO WS-POS-INVESTOR-ID (WS-POSITION-COUNT).
058700     MOVE NVCR-PS-OPENING-BAL TO WS-POS-OPENING-BAL (WS-POSITION-COUNT).
058800 9100-EXIT.
058900     EXIT.

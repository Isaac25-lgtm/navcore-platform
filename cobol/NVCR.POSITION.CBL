000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-INVESTOR-POSITION.
000300 AUTHOR. N. KASOZI.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 05/09/1987.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE INVESTOR     *
001100*  POSITION FILE.  ONE RECORD IS CARRIED PER INVESTOR PER       *
001200*  ACCOUNTING PERIOD, UNIQUE BY PERIOD-ID/INVESTOR-ID.  THE     *
001300*  FILE IS BOTH READ AND REWRITTEN BY THE MONTH-END CLOSE RUN   *
001400*  (NVCR-PERIOD-CLOSE), WHICH POSTS THE ALLOCATION RESULT      *
001500*  COLUMNS BACK ONTO THE OPENING BALANCE ROW.                  *
001600*                                                                *
001700*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001800*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001900*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
002000*                                                                *
002100******************************************************************
002200*  CHANGE LOG.                                                   *
002300*  --------------------------------------------------------------*
002400* 05/09/87 NK   ORIGINAL LAYOUT - SHAREHOLDER MASTER EXTRACT.    *
002500* 02/14/89 NK   ADDED ESTABLISHED/MAINTENANCE DATE GROUPS.       *
002600* 07/03/90 RAO  ADDED DEALER-CONTROL-LEVEL 88-LEVELS.            *
002700* 03/22/92 RAO  SPLIT OFF DETAIL-RECORD-2 CLIENT-DEFINED VIEW.   *
002800* 12/09/94 SMN  WIDENED SOCIAL-CODE INDICATOR TABLE.             *
002900* 08/17/96 SMN  ADDED SUB-ACCOUNTING AND EXPEDITED FLAGS.        *
003000* 08/14/98 JB   Y2K REMEDIATION - ESTABLISHED-DATE TO CCYYMMDD.  *
003100* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
003200* 06/30/01 TWN  RETIRED DEALER/BROKERAGE FIELDS - NOT USED.      *
003300* 09/14/03 TWN  ADDED DETAIL-RECORD-3 BALANCE ROLL-FORWARD VIEW. *
003400* 11/05/06 MKB  ADDED OWNERSHIP-PCT SIX-PLACE PERCENT FIELD.     *
003500* 04/18/10 MKB  REBUILT AS ONE RECORD PER INVESTOR PER PERIOD.   *
003600* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT NVCR-INVESTOR-POSITION ASSIGN TO "FNAME".
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  NVCR-INVESTOR-POSITION.
004800 01  NVCR-INVESTOR-POSITION.
004900     05  NVCR-RECORD-CODE               PIC X(3).
005000         88  POSITION-OPENING-ROW            VALUE 'POS'.
005100         88  POSITION-ROLL-FORWARD-ROW       VALUE 'RFW'.
005200     05  NVCR-SEQUENCE-NUMBER           PIC 9(3).
005300     05  NVCR-POSITION-DETAIL-1.
005400         10  NVCR-PERIOD-ID             PIC 9(09).
005500         10  NVCR-INVESTOR-ID           PIC 9(09).
005600         10  NVCR-OPENING-BALANCE       PIC S9(13)V99
005700                 SIGN TRAILING SEPARATE.
005800         10  NVCR-OWNERSHIP-PCT         PIC S9(06)V9(06)
005900                 SIGN TRAILING SEPARATE.
006000         10  NVCR-CONTRIBUTIONS-AMT     PIC S9(13)V99
006100                 SIGN TRAILING SEPARATE.
006200         10  NVCR-WITHDRAWALS-AMT       PIC S9(13)V99
006300                 SIGN TRAILING SEPARATE.
006400         10  NVCR-INCOME-ALLOC-AMT      PIC S9(13)V99
006500                 SIGN TRAILING SEPARATE.
006600         10  NVCR-EXPENSE-ALLOC-AMT     PIC S9(13)V99
006700                 SIGN TRAILING SEPARATE.
006800         10  NVCR-NET-ALLOCATION-AMT    PIC S9(13)V99
006900                 SIGN TRAILING SEPARATE.
007000         10  NVCR-CLOSING-BALANCE-AMT   PIC S9(13)V99
007100                 SIGN TRAILING SEPARATE.
007200         10  NVCR-POSITION-LAST-UPD-CDE PIC X(01).
007300             88  POSITION-NOT-YET-ALLOCATED    VALUE 'N'.
007400             88  POSITION-ALLOCATED            VALUE 'Y'.
007500         10  FILLER                     PIC X(06).
007600     05  NVCR-POSITION-DETAIL-2 REDEFINES NVCR-POSITION-DETAIL-1.
007700         10  NVCR-BAL-PERIOD-ID         PIC 9(09).
007800         10  NVCR-BAL-INVESTOR-ID       PIC 9(09).
007900         10  NVCR-BAL-NEGATIVE-CDE      PIC X(01).
008000             88  OPENING-BALANCE-VALID         VALUE 'N'.
008100             88  OPENING-BALANCE-NEGATIVE      VALUE 'Y'.
008200         10  NVCR-BAL-ROLL-FORWARD-AMT  PIC S9(13)V99
008300                 SIGN TRAILING SEPARATE.
008400         10  FILLER                     PIC X(115).
008500     05  NVCR-POSITION-DETAIL-3 REDEFINES NVCR-POSITION-DETAIL-1.
008600         10  NVCR-UNMAPPED-PERIOD-ID    PIC 9(09).
008700         10  NVCR-UNMAPPED-INVESTOR-ID  PIC 9(09).
008800         10  NVCR-UNMAPPED-FLAG-CDE     PIC X(01).
008900             88  INVESTOR-WAS-MAPPED           VALUE 'N'.
009000             88  INVESTOR-WAS-UNMAPPED         VALUE 'Y'.
009100         10  FILLER                     PIC X(131).
009150     05  NVCR-POSITION-DETAIL-4 REDEFINES NVCR-POSITION-DETAIL-1.
009160         10  NVCR-DUP-PERIOD-ID         PIC 9(09).
009170         10  NVCR-DUP-INVESTOR-ID       PIC 9(09).
009180         10  NVCR-DUP-NEGATIVE-AMT-CDE  PIC X(01).
009190             88  CLOSING-BALANCE-VALID         VALUE 'N'.
009195             88  CLOSING-BALANCE-NEGATIVE      VALUE 'Y'.
009197         10  FILLER                     PIC X(131).
009200 WORKING-STORAGE SECTION.
009300 01  NVCR-LAYOUT-CONTROL.
009400     05  NVCR-LAYOUT-VERSION-NBR        PIC 9(03) COMP VALUE 13.
009500     05  NVCR-LAYOUT-LENGTH-NBR         PIC 9(05) COMP VALUE 150.
009600     05  NVCR-LAYOUT-FIELD-COUNT        PIC 9(03) COMP VALUE 9.
009700 PROCEDURE DIVISION.
009800 0000-LAYOUT-SELF-CHECK.
009900*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
010000*    EXTRACT JOB - NO POSITION RECORDS ARE READ OR WRITTEN HERE.
010100     DISPLAY 'NVCR-INVESTOR-POSITION LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
010200     STOP RUN.

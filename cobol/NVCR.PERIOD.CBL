000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-CLUB-PERIOD.
000300 AUTHOR. N. KASOZI.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 06/02/1987.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE CLUB PERIOD  *
001100*  FILE.  ONE STATUS ROW IS CARRIED PER CLUB ACCOUNTING PERIOD,  *
001200*  UNIQUE BY CLUB-ID/PERIOD-YEAR/PERIOD-MONTH.  THE CLOSE RUN   *
001300*  (NVCR-PERIOD-CLOSE) ALSO WRITES A CLOSE-AUDIT ROW AND A      *
001400*  CHECKLIST-SCAN ROW FOR THE SAME PERIOD-ID WHEN IT CLOSES A   *
001500*  PERIOD - SEE RECORD-TYPE-CDE BELOW.                          *
001600*                                                                *
001700*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001800*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001900*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
002000*                                                                *
002100******************************************************************
002200*  CHANGE LOG.                                                   *
002300*  --------------------------------------------------------------*
002400* 06/02/87 NK   ORIGINAL LAYOUT - ACCOUNT ACTIVITY FEED.         *
002500* 01/11/89 NK   ADDED STATUS-CDE DRAFT/REVIEW/CLOSED 88-LEVELS.  *
002600* 08/24/90 RAO  ADDED DETAIL-RECORD-2 CLOSE-AUDIT VIEW.          *
002700* 05/06/93 RAO  ADDED CLOSING-USER-ID TO CLOSE-AUDIT VIEW.       *
002800* 02/17/95 SMN  ADDED DETAIL-RECORD-3 CLOSE-CHECKLIST VIEW.      *
002900* 10/30/97 SMN  ADDED ALREADY-CLOSED-CDE TO CHECKLIST VIEW.      *
003000* 08/14/98 JB   Y2K REMEDIATION - TIMESTAMPS EXPANDED TO CCYY.   *
003100* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
003200* 06/18/02 TWN  ADDED DETAIL-RECORD-4 CARRY-FORWARD VIEW.        *
003300* 09/09/05 TWN  RETIRED DEALER/CUSIP FIELDS - NOT USED.          *
003400* 03/21/09 MKB  WIDENED OPENING/CLOSING NAV TO S9(13)V99.        *
003500* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT NVCR-CLUB-PERIOD ASSIGN TO "FNAME".
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  NVCR-CLUB-PERIOD.
004700 01  NVCR-CLUB-PERIOD.
004800     05  NVCR-RECORD-TYPE-CDE           PIC X(3).
004900         88  PERIOD-STATUS-ROW               VALUE 'PST'.
005000         88  PERIOD-CLOSE-AUDIT-ROW          VALUE 'CLS'.
005100         88  PERIOD-CHECKLIST-SCAN-ROW       VALUE 'CKL'.
005200         88  PERIOD-CARRY-FORWARD-ROW        VALUE 'CFW'.
005300     05  NVCR-SEQUENCE-NUMBER           PIC 9(3).
005400     05  NVCR-PERIOD-DETAIL-1.
005500         10  NVCR-PERIOD-ID             PIC 9(09).
005600         10  NVCR-CLUB-ID               PIC 9(09).
005700         10  NVCR-PERIOD-YEAR           PIC 9(04).
005800         10  NVCR-PERIOD-MONTH          PIC 9(02).
005900         10  NVCR-STATUS-CDE            PIC X(01).
006000             88  PERIOD-DRAFT                VALUE 'D'.
006100             88  PERIOD-REVIEW               VALUE 'R'.
006200             88  PERIOD-CLOSED               VALUE 'C'.
006300         10  NVCR-OPENING-NAV-AMT       PIC S9(13)V99
006400                 SIGN TRAILING SEPARATE.
006500         10  NVCR-CLOSING-NAV-AMT       PIC S9(13)V99
006600                 SIGN TRAILING SEPARATE.
006700         10  NVCR-RECON-DIFF-AMT        PIC S9(13)V99
006800                 SIGN TRAILING SEPARATE.
006900         10  FILLER                     PIC X(17).
007000     05  NVCR-PERIOD-DETAIL-2 REDEFINES NVCR-PERIOD-DETAIL-1.
007100         10  NVCR-AUDIT-PERIOD-ID       PIC 9(09).
007200         10  NVCR-AUDIT-CLUB-ID         PIC 9(09).
007300         10  NVCR-CLOSE-TIMESTAMP.
007400             15  NVCR-CLOSE-DATE.
007500                 20  NVCR-CLOSE-YYYY    PIC 9(04).
007600                 20  NVCR-CLOSE-MM      PIC 9(02).
007700                 20  NVCR-CLOSE-DD      PIC 9(02).
007800             15  NVCR-CLOSE-TIME.
007900                 20  NVCR-CLOSE-HH      PIC 9(02).
008000                 20  NVCR-CLOSE-MN      PIC 9(02).
008100                 20  NVCR-CLOSE-SS      PIC 9(02).
008200         10  NVCR-LOCK-TIMESTAMP.
008300             15  NVCR-LOCK-DATE.
008400                 20  NVCR-LOCK-YYYY     PIC 9(04).
008500                 20  NVCR-LOCK-MM       PIC 9(02).
008600                 20  NVCR-LOCK-DD       PIC 9(02).
008700             15  NVCR-LOCK-TIME.
008800                 20  NVCR-LOCK-HH       PIC 9(02).
008900                 20  NVCR-LOCK-MN       PIC 9(02).
009000                 20  NVCR-LOCK-SS       PIC 9(02).
009100         10  NVCR-CLOSING-USER-ID       PIC X(08).
009200         10  FILLER                     PIC X(36).
009300     05  NVCR-PERIOD-DETAIL-3 REDEFINES NVCR-PERIOD-DETAIL-1.
009400         10  NVCR-CKL-PERIOD-ID         PIC 9(09).
009500         10  NVCR-CKL-CLUB-ID           PIC 9(09).
009600         10  NVCR-CKL-HAS-POSITIONS-CDE PIC X(01).
009700             88  CKL-HAS-POSITIONS           VALUE 'Y'.
009800             88  CKL-HAS-NO-POSITIONS        VALUE 'N'.
009900         10  NVCR-CKL-HAS-ENTRIES-CDE   PIC X(01).
010000             88  CKL-HAS-ENTRIES             VALUE 'Y'.
010100             88  CKL-HAS-NO-ENTRIES          VALUE 'N'.
010200         10  NVCR-CKL-RECON-EXACT-CDE   PIC X(01).
010300             88  CKL-RECON-IS-EXACT           VALUE 'Y'.
010400             88  CKL-RECON-NOT-EXACT          VALUE 'N'.
010500         10  NVCR-CKL-ALREADY-CLOSED-CDE PIC X(01).
010600             88  CKL-ALREADY-CLOSED           VALUE 'Y'.
010700             88  CKL-NOT-YET-CLOSED           VALUE 'N'.
010800         10  FILLER                     PIC X(68).
010900     05  NVCR-PERIOD-DETAIL-4 REDEFINES NVCR-PERIOD-DETAIL-1.
011000         10  NVCR-CFW-PERIOD-ID         PIC 9(09).
011100         10  NVCR-CFW-CLUB-ID          PIC 9(09).
011200         10  NVCR-CFW-PRIOR-PERIOD-ID   PIC 9(09).
011300         10  NVCR-CFW-PRIOR-CLOSING-NAV PIC S9(13)V99
011400                 SIGN TRAILING SEPARATE.
011500         10  NVCR-CFW-PRIOR-STATUS-CDE  PIC X(01).
011600         10  FILLER                     PIC X(46).
011700 WORKING-STORAGE SECTION.
011800 01  NVCR-LAYOUT-CONTROL.
011900     05  NVCR-LAYOUT-VERSION-NBR        PIC 9(03) COMP VALUE 12.
012000     05  NVCR-LAYOUT-LENGTH-NBR         PIC 9(05) COMP VALUE 90.
012100     05  NVCR-LAYOUT-FIELD-COUNT        PIC 9(03) COMP VALUE 8.
012200 PROCEDURE DIVISION.
012300 0000-LAYOUT-SELF-CHECK.
012400*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
012500*    EXTRACT JOB - NO PERIOD RECORDS ARE READ OR WRITTEN HERE.
012600     DISPLAY 'NVCR-CLUB-PERIOD LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
012700     STOP RUN.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-PROJECTION-ENGINE.
000300 AUTHOR. R. ACHOLA.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 11/25/1990.
000600 DATE-COMPILED. 07/15/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  TICKET NVC-0063.  PROJECTION RUN FOR ONE CLUB/PERIOD NAMED ON *
001100*  THE NVCR-RUN-CONTROL CARD.  RUN-MODE-CDE SELECTS THE STEP:    *
001200*     S = SCENARIO - BEST/BASE/WORST MONTH-BY-MONTH NAV WALK,    *
001300*         WITH AN OPTIONAL REQUIRED-CONTRIBUTION GOAL SOLVE.     *
001400*     F = FORECAST - ROLLING-AVERAGE AND LINEAR-REGRESSION NAV   *
001500*         FORECAST OFF THE CLUB'S CLOSED-PERIOD HISTORY, WITH A  *
001600*         RESIDUAL-BASED CONFIDENCE BAND.                        *
001700*  EVERY PROJECTION POINT IS WRITTEN TO THE PROJECTION-ROW FILE  *
001800*  AND ECHOED ONTO THE ANALYTICS LISTING OPENED BY THE ANALYTICS *
001900*  ENGINE RUN (NVCR-ANALYTICS-ENGINE) EARLIER IN THE SAME STEP.  *
002000*                                                                *
002100******************************************************************
002200*  CHANGE LOG.                                                   *
002300*  --------------------------------------------------------------*
002305* 11/25/90 RA   ORIGINAL DIVIDEND REFRESHER RUN - DISTRIBUTION   *
002310*               REFRESHER FEED.                                  *
002315* 04/18/92 RA   ADDED SCENARIO-POINT BEST/WORST MONTH WALK TO    *
002320*               REFRESHER RUN.                                   *
002325* 12/07/94 SMN  ADDED FORECAST-POINT ROLLING AVERAGE PROJECTION. *
002330* 06/29/96 SMN  ADDED GOAL-SOLVER REQUIRED-CONTRIBUTION STEP.    *
002335* 08/14/98 JB   Y2K REMEDIATION - ALL RATE FIELDS RE-VALIDATED.  *
002340* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
002345* 09/03/02 TWN  RETIRED CAP-GAIN/FOREIGN-TAX PROJECTION FIELDS - *
002350*               NOT USED.                                        *
002355* 05/14/08 MKB  REBUILT AS MONTH-BY-MONTH PROJECTION ROWS.       *
002400* 07/15/24 RA   TICKET NVC-0063 - REBUILT FOR NAVCORE.           *
002500* 07/29/24 RA   TICKET NVC-0069 - ADDED ROLLING/REGRESSION       *
002600*               FORECAST AND THE RESIDUAL CONFIDENCE BAND.       *
002700* 08/05/24 TWN  TICKET NVC-0074 - HAND-ROLLED SQUARE ROOT FOR    *
002800*               THE RESIDUAL STANDARD DEVIATION - NO INTRINSIC   *
002900*               FUNCTIONS ON THIS SHOP'S COMPILER LEVEL.         *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT NVCR-RUN-CONTROL    ASSIGN TO "CONTROL".
003800     SELECT NVCR-PERIODS-FILE   ASSIGN TO "PERIODS".
003900     SELECT NVCR-PROJECTION-FILE ASSIGN TO "PROJROWS".
004000     SELECT NVCR-ANALYTICS-RPT  ASSIGN TO "ANALYTICS".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  NVCR-RUN-CONTROL.
004400 01  NVCR-CONTROL-CARD.
004500     05  NVCR-CTL-RUN-MODE-CDE      PIC X(01).
004600         88  RUN-MODE-SCENARIO          VALUE 'S'.
004700         88  RUN-MODE-FORECAST          VALUE 'F'.
004800     05  NVCR-CTL-CLUB-ID           PIC 9(09).
004900     05  NVCR-CTL-PERIOD-ID         PIC 9(09).
005000     05  NVCR-CTL-MONTHS-CT         PIC 9(03).
005100     05  NVCR-CTL-CONTRIB-AMT       PIC S9(13)V99
005200                 SIGN TRAILING SEPARATE.
005300     05  NVCR-CTL-WITHDRAW-AMT      PIC S9(13)V99
005400                 SIGN TRAILING SEPARATE.
005500     05  NVCR-CTL-LOW-YIELD-PCT     PIC S9(03)V9(04)
005600                 SIGN TRAILING SEPARATE.
005700     05  NVCR-CTL-HIGH-YIELD-PCT    PIC S9(03)V9(04)
005800                 SIGN TRAILING SEPARATE.
005900     05  NVCR-CTL-EXPENSE-PCT       PIC S9(03)V9(04)
006000                 SIGN TRAILING SEPARATE.
006100     05  NVCR-CTL-GOAL-SW           PIC X(01).
006200         88  GOAL-REQUESTED             VALUE 'Y'.
006300     05  NVCR-CTL-GOAL-TARGET-AMT   PIC S9(13)V99
006400                 SIGN TRAILING SEPARATE.
006500     05  NVCR-CTL-GOAL-YEAR         PIC 9(04).
006600     05  NVCR-CTL-GOAL-MONTH        PIC 9(02).
006700     05  FILLER                     PIC X(19).
006800 FD  NVCR-PERIODS-FILE.
006900 01  NVCR-PERIOD-REC.
007000     05  NVCR-PR-PERIOD-ID          PIC 9(09).
007100     05  NVCR-PR-CLUB-ID            PIC 9(09).
007200     05  NVCR-PR-PERIOD-YEAR        PIC 9(04).
007300     05  NVCR-PR-PERIOD-MONTH       PIC 9(02).
007400     05  NVCR-PR-STATUS-CDE         PIC X(01).
007500     05  NVCR-PR-OPENING-NAV        PIC S9(13)V99
007600                 SIGN TRAILING SEPARATE.
007700     05  NVCR-PR-CLOSING-NAV        PIC S9(13)V99
007800                 SIGN TRAILING SEPARATE.
007900     05  NVCR-PR-RECON-DIFF         PIC S9(13)V99
008000                 SIGN TRAILING SEPARATE.
008100     05  FILLER                     PIC X(33).
008200 FD  NVCR-PROJECTION-FILE.
008300 01  NVCR-PROJECTION-ROW.
008400     05  NVCR-RECORD-TYPE           PIC X(3).
008500         88  SCENARIO-RUN-HEADER        VALUE 'SCH'.
008600         88  SCENARIO-RUN-DETAIL        VALUE 'SCD'.
008700         88  FORECAST-RUN-HEADER        VALUE 'FCH'.
008800         88  FORECAST-RUN-DETAIL        VALUE 'FCD'.
008900         88  GOAL-SOLVER-HEADER         VALUE 'GSH'.
009000         88  GOAL-SOLVER-DETAIL         VALUE 'GSD'.
009100     05  NVCR-SEQUENCE-NUMBER       PIC 9(3).
009200     05  NVCR-HEADER-RECORD-1.
009300         10  NVCR-RUN-CLUB-ID       PIC 9(09).
009400         10  NVCR-RUN-PERIOD-ID     PIC 9(09).
009500         10  NVCR-RUN-MONTHS-CT     PIC 9(03).
009600         10  NVCR-RUN-BASE-YIELD-RATE PIC S9(03)V9(04)
009700                 SIGN TRAILING SEPARATE.
009800         10  NVCR-RUN-BEST-YIELD-RATE PIC S9(03)V9(04)
009900                 SIGN TRAILING SEPARATE.
010000         10  NVCR-RUN-WORST-YIELD-RATE PIC S9(03)V9(04)
010100                 SIGN TRAILING SEPARATE.
010200         10  FILLER                 PIC X(55).
010300     05  NVCR-DETAIL-RECORD-1 REDEFINES NVCR-HEADER-RECORD-1.
010400         10  NVCR-SCENARIO-MONTH-INDEX PIC 9(03).
010500         10  NVCR-SCENARIO-BASE-NAV PIC S9(13)V99
010600                 SIGN TRAILING SEPARATE.
010700         10  NVCR-SCENARIO-BEST-NAV PIC S9(13)V99
010800                 SIGN TRAILING SEPARATE.
010900         10  NVCR-SCENARIO-WORST-NAV PIC S9(13)V99
011000                 SIGN TRAILING SEPARATE.
011100         10  FILLER                 PIC X(49).
011200     05  NVCR-DETAIL-RECORD-2 REDEFINES NVCR-HEADER-RECORD-1.
011300         10  NVCR-FORECAST-MONTH-INDEX PIC 9(03).
011400         10  NVCR-FORECAST-ROLLING-NAV PIC S9(13)V99
011500                 SIGN TRAILING SEPARATE.
011600         10  NVCR-FORECAST-REGRESS-NAV PIC S9(13)V99
011700                 SIGN TRAILING SEPARATE.
011800         10  NVCR-FORECAST-LOW-BAND PIC S9(13)V99
011900                 SIGN TRAILING SEPARATE.
012000         10  NVCR-FORECAST-HIGH-BAND PIC S9(13)V99
012100                 SIGN TRAILING SEPARATE.
012200         10  FILLER                 PIC X(33).
012300     05  NVCR-DETAIL-RECORD-3 REDEFINES NVCR-HEADER-RECORD-1.
012400         10  NVCR-GOAL-TARGET-NAV-AMT PIC S9(13)V99
012500                 SIGN TRAILING SEPARATE.
012600         10  NVCR-GOAL-REQUIRED-AMT PIC S9(13)V99
012700                 SIGN TRAILING SEPARATE.
012800         10  NVCR-GOAL-REQUIRED-MTHS-CT PIC 9(03).
012900         10  FILLER                 PIC X(65).
013000 FD  NVCR-ANALYTICS-RPT
013100     RECORDING MODE IS F.
013200 01  NVCR-ANALYTICS-LINE            PIC X(132).
013300 WORKING-STORAGE SECTION.
013320 77  WS-HISTORY-COUNT           PIC 9(05) COMP VALUE 0.
013340 77  WS-SQRT-PASS-CT            PIC 9(03) COMP VALUE 0.
013400 01  WS-SWITCHES.
013500     05  WS-MORE-PERIOD-SW          PIC X(03) VALUE 'YES'.
013600     05  WS-INPUT-VALID-SW          PIC X(01) VALUE 'Y'.
013700         88  INPUT-IS-VALID             VALUE 'Y'.
013800         88  INPUT-IS-INVALID           VALUE 'N'.
013900     05  FILLER                     PIC X(04).
014000 01  WS-COUNTERS.
014200     05  WS-HST-IX                  PIC 9(05) COMP VALUE 0.
014300     05  WS-MONTH-IX                PIC 9(05) COMP VALUE 0.
014400     05  WS-GOAL-IX                 PIC 9(05) COMP VALUE 0.
014500     05  WS-ROLL-IX                 PIC 9(05) COMP VALUE 0.
014600     05  WS-ROLL-COUNT              PIC 9(05) COMP VALUE 0.
014700     05  WS-ROLL-SIZE               PIC 9(05) COMP VALUE 0.
014800     05  WS-DETAIL-SEQ              PIC 9(05) COMP VALUE 0.
014900     05  WS-GOAL-MONTHS-CT          PIC 9(07) COMP VALUE 0.
015000     05  WS-CUR-PERIOD-KEY          PIC 9(06) COMP VALUE 0.
015200     05  FILLER                     PIC X(04).
015300 01  WS-HISTORY-TABLE.
015400     05  WS-HST-ROW OCCURS 36 TIMES.
015500         10  WS-HST-PERIOD-KEY      PIC 9(06) COMP.
015600         10  WS-HST-CLOSING         PIC S9(13)V99
015700                 SIGN TRAILING SEPARATE.
015750         10  FILLER                 PIC X(04).
015800 01  WS-ROLL-WINDOW.
015900     05  WS-ROLL-VALUE OCCURS 6 TIMES
016000             PIC S9(13)V99 SIGN TRAILING SEPARATE.
016050     05  FILLER                     PIC X(04).
016100 01  WS-REGRESSION-FIELDS.
016200     05  WS-SUM-X                   PIC S9(09) COMP VALUE 0.
016300     05  WS-SUM-Y                    PIC S9(15)V99
016400                 SIGN TRAILING SEPARATE VALUE 0.
016500     05  WS-SUM-XY                   PIC S9(15)V99
016600                 SIGN TRAILING SEPARATE VALUE 0.
016700     05  WS-SUM-XX                   PIC S9(11) COMP VALUE 0.
016800     05  WS-REGRESS-SLOPE            PIC S9(09)V9(06)
016900                 SIGN TRAILING SEPARATE VALUE 0.
017000     05  WS-REGRESS-INTERCEPT        PIC S9(15)V99
017100                 SIGN TRAILING SEPARATE VALUE 0.
017200     05  WS-REGRESS-DENOM            PIC S9(15) COMP VALUE 0.
017300     05  WS-RESID-SUMSQ              PIC S9(17)V99
017400                 SIGN TRAILING SEPARATE VALUE 0.
017500     05  WS-RESID-VARIANCE           PIC S9(15)V99
017600                 SIGN TRAILING SEPARATE VALUE 0.
017700     05  WS-RESID-STDDEV             PIC S9(13)V99
017800                 SIGN TRAILING SEPARATE VALUE 0.
017900     05  WS-ERROR-BAND               PIC S9(13)V99
018000                 SIGN TRAILING SEPARATE VALUE 0.
018100     05  WS-PREDICTED-Y              PIC S9(15)V99
018200                 SIGN TRAILING SEPARATE VALUE 0.
018300     05  WS-RESIDUAL                 PIC S9(15)V99
018400                 SIGN TRAILING SEPARATE VALUE 0.
018500     05  FILLER                      PIC X(04).
018600 01  WS-SQRT-FIELDS.
018700     05  WS-SQRT-IN                  PIC S9(15)V9(04)
018800                 SIGN TRAILING SEPARATE VALUE 0.
018900     05  WS-SQRT-OUT                 PIC S9(09)V9(04)
019000                 SIGN TRAILING SEPARATE VALUE 0.
019100     05  WS-SQRT-PRIOR               PIC S9(09)V9(04)
019200                 SIGN TRAILING SEPARATE VALUE 0.
019300     05  FILLER                      PIC X(04).
019400 01  WS-SCENARIO-FIELDS.
019500     05  WS-SCEN-BASE-NAV            PIC S9(13)V99
019600                 SIGN TRAILING SEPARATE VALUE 0.
019700     05  WS-SCEN-BEST-NAV            PIC S9(13)V99
019800                 SIGN TRAILING SEPARATE VALUE 0.
019900     05  WS-SCEN-WORST-NAV           PIC S9(13)V99
020000                 SIGN TRAILING SEPARATE VALUE 0.
020100     05  WS-BASE-MONTHLY-YIELD-PCT   PIC S9(03)V9(06)
020200                 SIGN TRAILING SEPARATE VALUE 0.
020300     05  WS-LOW-MONTHLY-YIELD-PCT    PIC S9(03)V9(06)
020400                 SIGN TRAILING SEPARATE VALUE 0.
020500     05  WS-HIGH-MONTHLY-YIELD-PCT   PIC S9(03)V9(06)
020600                 SIGN TRAILING SEPARATE VALUE 0.
020700     05  WS-MONTHLY-EXPENSE-PCT      PIC S9(03)V9(06)
020800                 SIGN TRAILING SEPARATE VALUE 0.
020900     05  WS-YIELD-AMT                PIC S9(13)V99
021000                 SIGN TRAILING SEPARATE VALUE 0.
021100     05  WS-EXPENSE-AMT              PIC S9(13)V99
021200                 SIGN TRAILING SEPARATE VALUE 0.
021300     05  FILLER                      PIC X(04).
021400 01  WS-GOAL-FIELDS.
021500     05  WS-GOAL-NET-RATE-PCT        PIC S9(03)V9(06)
021600                 SIGN TRAILING SEPARATE VALUE 0.
021700     05  WS-GOAL-FACTOR              PIC S9(05)V9(08)
021800                 SIGN TRAILING SEPARATE VALUE 0.
021900     05  WS-GOAL-ANNUITY-SUM         PIC S9(05)V9(08)
022000                 SIGN TRAILING SEPARATE VALUE 0.
022100     05  WS-GOAL-FV-AMT              PIC S9(13)V99
022200                 SIGN TRAILING SEPARATE VALUE 0.
022300     05  WS-GOAL-REQUIRED-AMT        PIC S9(13)V99
022400                 SIGN TRAILING SEPARATE VALUE 0.
022500     05  FILLER                      PIC X(04).
022600 01  WS-PRINT-FIELDS.
022700     05  WS-PRINT-LINE               PIC X(132).
022800     05  WS-PRINT-AMT-ED             PIC Z,ZZZ,ZZZ,ZZ9.99-.
022900     05  FILLER                      PIC X(04).
023000 PROCEDURE DIVISION.
023100 0000-MAINLINE.
023200     PERFORM 1000-INIT.
023300     IF INPUT-IS-VALID
023400         EVALUATE TRUE
023500             WHEN RUN-MODE-SCENARIO
023600                 PERFORM 2000-SCENARIO-RUN THRU 2000-EXIT
023700             WHEN RUN-MODE-FORECAST
023800                 PERFORM 3000-FORECAST-RUN THRU 3000-EXIT
023900             WHEN OTHER
024000                 DISPLAY 'NVC-0063 UNKNOWN RUN MODE ON CONTROL CARD'
024100         END-EVALUATE
024200     END-IF.
024300     PERFORM 7000-CLOSING.
024400     STOP RUN.
024500*
024600 0060-COMPUTE-SQRT.
024700*    NEWTON-RAPHSON SQUARE ROOT - WS-SQRT-IN IN, WS-SQRT-OUT OUT.
024800*    08/05/24 TWN - TEN PASSES IS AMPLE PRECISION FOR A STANDARD
024900*    DEVIATION FEEDING A TWO-DECIMAL MONEY BAND; NO BUILT-IN
025000*    SQUARE-ROOT OPERATOR ON THIS SHOP'S COMPILER LEVEL.
025100     IF WS-SQRT-IN <= ZERO
025200         MOVE ZERO TO WS-SQRT-OUT
025300         GO TO 0060-EXIT
025400     END-IF.
025500     MOVE WS-SQRT-IN TO WS-SQRT-OUT.
025600     MOVE ZERO TO WS-SQRT-PASS-CT.
025700     PERFORM 0065-ONE-NEWTON-PASS THRU 0065-EXIT
025800         VARYING WS-SQRT-PASS-CT FROM 1 BY 1
025900         UNTIL WS-SQRT-PASS-CT > 20.
026000 0060-EXIT.
026100     EXIT.
026200*
026300 0065-ONE-NEWTON-PASS.
026400     MOVE WS-SQRT-OUT TO WS-SQRT-PRIOR.
026500     COMPUTE WS-SQRT-OUT ROUNDED =
026600         (WS-SQRT-PRIOR + WS-SQRT-IN / WS-SQRT-PRIOR) / 2.
026700 0065-EXIT.
026800     EXIT.
026900*
027000 1000-INIT.
027100*    READS THE CONTROL CARD, VALIDATES IT AGAINST THE RUN-MODE'S
027200*    OWN RULES, AND LOADS THE CLUB'S CLOSED-PERIOD HISTORY (UP TO
027300*    36 ROWS, PERIOD-KEY AT OR BEFORE THE CURRENT PERIOD) FOR THE
027400*    FORECAST SERIES AND THE SCENARIO STARTING NAV.
027500     OPEN INPUT NVCR-RUN-CONTROL.
027600     OPEN I-O NVCR-PERIODS-FILE.
027700     OPEN OUTPUT NVCR-PROJECTION-FILE.
027800     OPEN EXTEND NVCR-ANALYTICS-RPT.
027900     READ NVCR-RUN-CONTROL
028000         AT END DISPLAY 'NVC-0063 NO CONTROL CARD PRESENT'
028100             MOVE 'N' TO WS-INPUT-VALID-SW
028200             GO TO 1000-EXIT.
028300     PERFORM 9000-READ-PERIOD THRU 9000-EXIT
028400         UNTIL WS-MORE-PERIOD-SW = 'NO'.
028500     EVALUATE TRUE
028600         WHEN RUN-MODE-SCENARIO
028700             PERFORM 1100-VALIDATE-SCENARIO THRU 1100-EXIT
028800         WHEN RUN-MODE-FORECAST
028900             PERFORM 1200-VALIDATE-FORECAST THRU 1200-EXIT
029000         WHEN OTHER
029100             MOVE 'N' TO WS-INPUT-VALID-SW
029200     END-EVALUATE.
029300 1000-EXIT.
029400     EXIT.
029500*
029600 1100-VALIDATE-SCENARIO.
029700*    CONTRIBUTION/WITHDRAWAL MUST BE NON-NEGATIVE, YIELDS MUST BE
029800*    NON-NEGATIVE WITH HIGH AT OR ABOVE LOW, THE EXPENSE RATE
029900*    MUST BE NON-NEGATIVE, AND THE WALK MUST COVER 12-36 MONTHS.
030000     IF NVCR-CTL-CONTRIB-AMT < ZERO
030100         OR NVCR-CTL-WITHDRAW-AMT < ZERO
030200         OR NVCR-CTL-LOW-YIELD-PCT < ZERO
030300         OR NVCR-CTL-HIGH-YIELD-PCT < ZERO
030400         OR NVCR-CTL-HIGH-YIELD-PCT < NVCR-CTL-LOW-YIELD-PCT
030500         OR NVCR-CTL-EXPENSE-PCT < ZERO
030600         OR NVCR-CTL-MONTHS-CT < 12
030700         OR NVCR-CTL-MONTHS-CT > 36
030800         DISPLAY 'NVC-0063 SCENARIO INPUT FAILS VALIDATION'
030900         MOVE 'N' TO WS-INPUT-VALID-SW
031000     END-IF.
031100 1100-EXIT.
031200     EXIT.
031300*
031400 1200-VALIDATE-FORECAST.
031500*    THE WALK MUST COVER 12-36 MONTHS AND THE CLUB MUST HAVE AT
031600*    LEAST ONE HISTORY PERIOD TO FORECAST FROM.
031700     IF NVCR-CTL-MONTHS-CT < 12
031800         OR NVCR-CTL-MONTHS-CT > 36
031900         OR WS-HISTORY-COUNT = 0
032000         DISPLAY 'NVC-0063 FORECAST INPUT FAILS VALIDATION'
032100         MOVE 'N' TO WS-INPUT-VALID-SW
032200     END-IF.
032300 1200-EXIT.
032400     EXIT.
032500*
032600 2000-SCENARIO-RUN.
032700*    MONTH-BY-MONTH BEST/BASE/WORST NAV WALK OFF THE CURRENT
032800*    PERIOD'S CLOSING NAV, FOLLOWED BY THE OPTIONAL GOAL SOLVE.
032900     COMPUTE WS-BASE-MONTHLY-YIELD-PCT ROUNDED =
033000         (NVCR-CTL-LOW-YIELD-PCT + NVCR-CTL-HIGH-YIELD-PCT)
033100             / 2 / 12.
033200     COMPUTE WS-LOW-MONTHLY-YIELD-PCT ROUNDED =
033300         NVCR-CTL-LOW-YIELD-PCT / 12.
033400     COMPUTE WS-HIGH-MONTHLY-YIELD-PCT ROUNDED =
033500         NVCR-CTL-HIGH-YIELD-PCT / 12.
033600     COMPUTE WS-MONTHLY-EXPENSE-PCT ROUNDED =
033700         NVCR-CTL-EXPENSE-PCT / 12.
033800     MOVE WS-HST-CLOSING (WS-HISTORY-COUNT) TO WS-SCEN-BASE-NAV.
033900     MOVE WS-HST-CLOSING (WS-HISTORY-COUNT) TO WS-SCEN-BEST-NAV.
034000     MOVE WS-HST-CLOSING (WS-HISTORY-COUNT) TO WS-SCEN-WORST-NAV.
034100     PERFORM 2100-WRITE-SCENARIO-HEADER THRU 2100-EXIT.
034200     PERFORM 2200-WALK-ONE-MONTH THRU 2200-EXIT
034300         VARYING WS-MONTH-IX FROM 1 BY 1
034400         UNTIL WS-MONTH-IX > NVCR-CTL-MONTHS-CT.
034500     IF GOAL-REQUESTED
034600         PERFORM 2900-GOAL-SOLVER THRU 2900-EXIT
034700     END-IF.
034800 2000-EXIT.
034900     EXIT.
035000*
035100 2100-WRITE-SCENARIO-HEADER.
035200     MOVE 'SCH' TO NVCR-RECORD-TYPE.
035300     MOVE 1 TO NVCR-SEQUENCE-NUMBER.
035400     MOVE NVCR-CTL-CLUB-ID TO NVCR-RUN-CLUB-ID.
035500     MOVE NVCR-CTL-PERIOD-ID TO NVCR-RUN-PERIOD-ID.
035600     MOVE NVCR-CTL-MONTHS-CT TO NVCR-RUN-MONTHS-CT.
035700     MOVE WS-BASE-MONTHLY-YIELD-PCT TO NVCR-RUN-BASE-YIELD-RATE.
035800     MOVE WS-HIGH-MONTHLY-YIELD-PCT TO NVCR-RUN-BEST-YIELD-RATE.
035900     MOVE WS-LOW-MONTHLY-YIELD-PCT TO NVCR-RUN-WORST-YIELD-RATE.
036000     WRITE NVCR-PROJECTION-ROW.
036100 2100-EXIT.
036200     EXIT.
036300*
036400 2200-WALK-ONE-MONTH.
036500*    NAV' = ROUND2(NAV + CONTRIBUTION - WITHDRAWAL + ROUND2(NAV X
036600*    YIELD%/100) - ROUND2(NAV X EXPENSE%/100)).  THE THREE TRACKS
036700*    ARE INDEPENDENT - EACH CARRIES ITS OWN MONTHLY YIELD.
036800     COMPUTE WS-YIELD-AMT ROUNDED =
036900         WS-SCEN-BASE-NAV * WS-BASE-MONTHLY-YIELD-PCT / 100.
037000     COMPUTE WS-EXPENSE-AMT ROUNDED =
037100         WS-SCEN-BASE-NAV * WS-MONTHLY-EXPENSE-PCT / 100.
037200     COMPUTE WS-SCEN-BASE-NAV ROUNDED =
037300         WS-SCEN-BASE-NAV + NVCR-CTL-CONTRIB-AMT
037400             - NVCR-CTL-WITHDRAW-AMT + WS-YIELD-AMT - WS-EXPENSE-AMT.
037500     COMPUTE WS-YIELD-AMT ROUNDED =
037600         WS-SCEN-BEST-NAV * WS-HIGH-MONTHLY-YIELD-PCT / 100.
037700     COMPUTE WS-EXPENSE-AMT ROUNDED =
037800         WS-SCEN-BEST-NAV * WS-MONTHLY-EXPENSE-PCT / 100.
037900     COMPUTE WS-SCEN-BEST-NAV ROUNDED =
038000         WS-SCEN-BEST-NAV + NVCR-CTL-CONTRIB-AMT
038100             - NVCR-CTL-WITHDRAW-AMT + WS-YIELD-AMT - WS-EXPENSE-AMT.
038200     COMPUTE WS-YIELD-AMT ROUNDED =
038300         WS-SCEN-WORST-NAV * WS-LOW-MONTHLY-YIELD-PCT / 100.
038400     COMPUTE WS-EXPENSE-AMT ROUNDED =
038500         WS-SCEN-WORST-NAV * WS-MONTHLY-EXPENSE-PCT / 100.
038600     COMPUTE WS-SCEN-WORST-NAV ROUNDED =
038700         WS-SCEN-WORST-NAV + NVCR-CTL-CONTRIB-AMT
038800             - NVCR-CTL-WITHDRAW-AMT + WS-YIELD-AMT - WS-EXPENSE-AMT.
038900     MOVE 'SCD' TO NVCR-RECORD-TYPE.
039000     MOVE WS-MONTH-IX TO NVCR-SEQUENCE-NUMBER.
039100     MOVE WS-MONTH-IX TO NVCR-SCENARIO-MONTH-INDEX.
039200     MOVE WS-SCEN-BASE-NAV TO NVCR-SCENARIO-BASE-NAV.
039300     MOVE WS-SCEN-BEST-NAV TO NVCR-SCENARIO-BEST-NAV.
039400     MOVE WS-SCEN-WORST-NAV TO NVCR-SCENARIO-WORST-NAV.
039500     WRITE NVCR-PROJECTION-ROW.
039600     PERFORM 2250-PRINT-SCENARIO-LINE THRU 2250-EXIT.
039700 2200-EXIT.
039800     EXIT.
039900*
040000 2250-PRINT-SCENARIO-LINE.
040100     MOVE SPACES TO NVCR-ANALYTICS-LINE.
040200     MOVE WS-SCEN-WORST-NAV TO WS-PRINT-AMT-ED.
040300     STRING 'SCENARIO MTH ' WS-MONTH-IX ' WORST UGX '
040400         WS-PRINT-AMT-ED DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
040500     WRITE NVCR-ANALYTICS-LINE.
040600     MOVE SPACES TO NVCR-ANALYTICS-LINE.
040700     MOVE WS-SCEN-BASE-NAV TO WS-PRINT-AMT-ED.
040800     STRING 'SCENARIO MTH ' WS-MONTH-IX ' BASE  UGX '
040900         WS-PRINT-AMT-ED DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
041000     WRITE NVCR-ANALYTICS-LINE.
041100     MOVE SPACES TO NVCR-ANALYTICS-LINE.
041200     MOVE WS-SCEN-BEST-NAV TO WS-PRINT-AMT-ED.
041300     STRING 'SCENARIO MTH ' WS-MONTH-IX ' BEST  UGX '
041400         WS-PRINT-AMT-ED DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
041500     WRITE NVCR-ANALYTICS-LINE.
041600 2250-EXIT.
041700     EXIT.
041800*
041900 2900-GOAL-SOLVER.
042000*    MONTHS TO GOAL FROM THE CURRENT PERIOD TO THE GOAL YEAR/
042100*    MONTH; MUST BE STRICTLY POSITIVE.  NET MONTHLY RATE IS THE
042200*    BASE TRACK'S YIELD LESS THE MONTHLY EXPENSE RATE.  THE
042300*    FUTURE-VALUE FACTOR AND THE ANNUITY SUM ARE BUILT TOGETHER
042400*    IN ONE PASS SO NO POWER OPERATOR IS NEEDED.
042500     COMPUTE WS-GOAL-MONTHS-CT =
042600         (NVCR-CTL-GOAL-YEAR - NVCR-PR-PERIOD-YEAR) * 12
042700             + (NVCR-CTL-GOAL-MONTH - NVCR-PR-PERIOD-MONTH).
042800     IF WS-GOAL-MONTHS-CT NOT > 0
042900         DISPLAY 'NVC-0063 GOAL DATE NOT IN THE FUTURE'
043000         GO TO 2900-EXIT
043100     END-IF.
043200     COMPUTE WS-GOAL-NET-RATE-PCT =
043300         WS-BASE-MONTHLY-YIELD-PCT - WS-MONTHLY-EXPENSE-PCT.
043350     MOVE 1 TO WS-GOAL-FACTOR.
043400     MOVE ZERO TO WS-GOAL-ANNUITY-SUM.
043500     PERFORM 2950-COMPOUND-ONE-MONTH THRU 2950-EXIT
043600         VARYING WS-GOAL-IX FROM 1 BY 1
043700         UNTIL WS-GOAL-IX > WS-GOAL-MONTHS-CT.
043800     COMPUTE WS-GOAL-FV-AMT ROUNDED =
043900         WS-SCEN-BASE-NAV * WS-GOAL-FACTOR.
044000     IF NVCR-CTL-GOAL-TARGET-AMT <= WS-GOAL-FV-AMT
044100         MOVE ZERO TO WS-GOAL-REQUIRED-AMT
044200     ELSE
044300         IF WS-GOAL-NET-RATE-PCT = ZERO
044400             COMPUTE WS-GOAL-REQUIRED-AMT ROUNDED =
044500                 (NVCR-CTL-GOAL-TARGET-AMT - WS-GOAL-FV-AMT)
044600                     / WS-GOAL-MONTHS-CT
044700         ELSE
044800             IF WS-GOAL-ANNUITY-SUM <= ZERO
044900                 MOVE ZERO TO WS-GOAL-REQUIRED-AMT
045000             ELSE
045100                 COMPUTE WS-GOAL-REQUIRED-AMT ROUNDED =
045200                     (NVCR-CTL-GOAL-TARGET-AMT - WS-GOAL-FV-AMT)
045300                         / WS-GOAL-ANNUITY-SUM
045400             END-IF
045500         END-IF
045600     END-IF.
045700     PERFORM 2980-WRITE-GOAL-ROW THRU 2980-EXIT.
045800 2900-EXIT.
045900     EXIT.
046000*
046100 2950-COMPOUND-ONE-MONTH.
046200     ADD WS-GOAL-FACTOR TO WS-GOAL-ANNUITY-SUM.
046300     COMPUTE WS-GOAL-FACTOR ROUNDED =
046400         WS-GOAL-FACTOR * (1 + WS-GOAL-NET-RATE-PCT / 100).
046500 2950-EXIT.
046600     EXIT.
046700*
046800 2980-WRITE-GOAL-ROW.
046900     MOVE 'GSH' TO NVCR-RECORD-TYPE.
047000     MOVE 1 TO NVCR-SEQUENCE-NUMBER.
047100     MOVE NVCR-CTL-CLUB-ID TO NVCR-RUN-CLUB-ID.
047200     MOVE NVCR-CTL-PERIOD-ID TO NVCR-RUN-PERIOD-ID.
047300     MOVE NVCR-CTL-MONTHS-CT TO NVCR-RUN-MONTHS-CT.
047400     WRITE NVCR-PROJECTION-ROW.
047500     MOVE 'GSD' TO NVCR-RECORD-TYPE.
047600     MOVE 2 TO NVCR-SEQUENCE-NUMBER.
047700     MOVE NVCR-CTL-GOAL-TARGET-AMT TO NVCR-GOAL-TARGET-NAV-AMT.
047800     MOVE WS-GOAL-REQUIRED-AMT TO NVCR-GOAL-REQUIRED-AMT.
047900     MOVE WS-GOAL-MONTHS-CT TO NVCR-GOAL-REQUIRED-MTHS-CT.
048000     WRITE NVCR-PROJECTION-ROW.
048100     MOVE SPACES TO NVCR-ANALYTICS-LINE.
048200     MOVE WS-GOAL-REQUIRED-AMT TO WS-PRINT-AMT-ED.
048300     STRING 'GOAL SOLVE REQUIRED MONTHLY UGX ' WS-PRINT-AMT-ED
048400         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
048500     WRITE NVCR-ANALYTICS-LINE.
048600 2980-EXIT.
048700     EXIT.
048800*
048900 3000-FORECAST-RUN.
049000*    LINEAR REGRESSION OVER THE HISTORY SERIES, A SEEDED ROLLING
049100*    WINDOW, AND A RESIDUAL-BASED ERROR BAND, THEN ONE PROJECTED
049200*    MONTH AT A TIME.
049300     PERFORM 3100-COMPUTE-REGRESSION THRU 3100-EXIT.
049400     PERFORM 3200-COMPUTE-ERROR-BAND THRU 3200-EXIT.
049500     PERFORM 3300-SEED-ROLLING-WINDOW THRU 3300-EXIT.
049600     PERFORM 3400-WRITE-FORECAST-HEADER THRU 3400-EXIT.
049700     PERFORM 3500-PROJECT-ONE-MONTH THRU 3500-EXIT
049800         VARYING WS-MONTH-IX FROM 1 BY 1
049900         UNTIL WS-MONTH-IX > NVCR-CTL-MONTHS-CT.
050000 3000-EXIT.
050100     EXIT.
050200*
050300 3100-COMPUTE-REGRESSION.
050400*    SLOPE = (N.SXY - SX.SY) / (N.SXX - SX**2); INTERCEPT =
050500*    (SY - SLOPE.SX) / N.  N=0 -> (0,0); N=1 -> (0,Y0); A ZERO
050600*    DENOMINATOR ALSO FALLS BACK TO THE MEAN.
050700     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-XX.
050800     IF WS-HISTORY-COUNT = 0
050900         MOVE ZERO TO WS-REGRESS-SLOPE WS-REGRESS-INTERCEPT
051000         GO TO 3100-EXIT
051100     END-IF.
051200     IF WS-HISTORY-COUNT = 1
051300         MOVE ZERO TO WS-REGRESS-SLOPE
051400         MOVE WS-HST-CLOSING (1) TO WS-REGRESS-INTERCEPT
051500         GO TO 3100-EXIT
051600     END-IF.
051700     PERFORM 3150-ACCUM-ONE-POINT THRU 3150-EXIT
051800         VARYING WS-HST-IX FROM 1 BY 1
051900         UNTIL WS-HST-IX > WS-HISTORY-COUNT.
052000     COMPUTE WS-REGRESS-DENOM =
052100         WS-HISTORY-COUNT * WS-SUM-XX - WS-SUM-X * WS-SUM-X.
052200     IF WS-REGRESS-DENOM = ZERO
052300         MOVE ZERO TO WS-REGRESS-SLOPE
052400         COMPUTE WS-REGRESS-INTERCEPT ROUNDED =
052500             WS-SUM-Y / WS-HISTORY-COUNT
052600     ELSE
052700         COMPUTE WS-REGRESS-SLOPE ROUNDED =
052800             (WS-HISTORY-COUNT * WS-SUM-XY - WS-SUM-X * WS-SUM-Y)
052900                 / WS-REGRESS-DENOM
053000         COMPUTE WS-REGRESS-INTERCEPT ROUNDED =
053100             (WS-SUM-Y - WS-REGRESS-SLOPE * WS-SUM-X)
053200                 / WS-HISTORY-COUNT
053300     END-IF.
053400 3100-EXIT.
053500     EXIT.
053600*
053700 3150-ACCUM-ONE-POINT.
053800     ADD (WS-HST-IX - 1) TO WS-SUM-X.
053900     ADD WS-HST-CLOSING (WS-HST-IX) TO WS-SUM-Y.
054000     COMPUTE WS-SUM-XY =
054100         WS-SUM-XY + (WS-HST-IX - 1) * WS-HST-CLOSING (WS-HST-IX).
054200     COMPUTE WS-SUM-XX =
054300         WS-SUM-XX + (WS-HST-IX - 1) * (WS-HST-IX - 1).
054400 3150-EXIT.
054500     EXIT.
054600*
054700 3200-COMPUTE-ERROR-BAND.
054800*    POPULATION STANDARD DEVIATION OF THE REGRESSION RESIDUALS,
054900*    TIMES 1.28, FLOORED AT ZERO - SEE 0060-COMPUTE-SQRT FOR THE
055000*    NEWTON-RAPHSON ROOT USED IN PLACE OF A BUILT-IN OPERATOR.
055100     MOVE ZERO TO WS-RESID-SUMSQ.
055200     IF WS-HISTORY-COUNT = 0
055300         MOVE ZERO TO WS-ERROR-BAND
055400         GO TO 3200-EXIT
055500     END-IF.
055600     PERFORM 3250-ACCUM-ONE-RESIDUAL THRU 3250-EXIT
055700         VARYING WS-HST-IX FROM 1 BY 1
055800         UNTIL WS-HST-IX > WS-HISTORY-COUNT.
055900     COMPUTE WS-RESID-VARIANCE ROUNDED =
056000         WS-RESID-SUMSQ / WS-HISTORY-COUNT.
056100     MOVE WS-RESID-VARIANCE TO WS-SQRT-IN.
056200     PERFORM 0060-COMPUTE-SQRT THRU 0060-EXIT.
056300     MOVE WS-SQRT-OUT TO WS-RESID-STDDEV.
056400     COMPUTE WS-ERROR-BAND ROUNDED = WS-RESID-STDDEV * 1.28.
056500     IF WS-ERROR-BAND < ZERO
056600         MOVE ZERO TO WS-ERROR-BAND
056700     END-IF.
056800 3200-EXIT.
056900     EXIT.
057000*
057100 3250-ACCUM-ONE-RESIDUAL.
057200     COMPUTE WS-PREDICTED-Y ROUNDED =
057300         WS-REGRESS-SLOPE * (WS-HST-IX - 1) + WS-REGRESS-INTERCEPT.
057400     COMPUTE WS-RESIDUAL =
057500         WS-HST-CLOSING (WS-HST-IX) - WS-PREDICTED-Y.
057600     COMPUTE WS-RESID-SUMSQ =
057700         WS-RESID-SUMSQ + WS-RESIDUAL * WS-RESIDUAL.
057800 3250-EXIT.
057900     EXIT.
058000*
058100 3300-SEED-ROLLING-WINDOW.
058200*    WINDOW SIZE IS MIN(6, N); SEEDED FROM THE LAST MIN(6,N)
058300*    HISTORY CLOSINGS, OLDEST FIRST.
058400     IF WS-HISTORY-COUNT < 6
058500         MOVE WS-HISTORY-COUNT TO WS-ROLL-SIZE
058600     ELSE
058700         MOVE 6 TO WS-ROLL-SIZE
058800     END-IF.
058900     MOVE WS-ROLL-SIZE TO WS-ROLL-COUNT.
059000     MOVE ZERO TO WS-ROLL-IX.
059100     PERFORM 3350-SEED-ONE-WINDOW-SLOT THRU 3350-EXIT
059200         VARYING WS-HST-IX FROM WS-HISTORY-COUNT - WS-ROLL-SIZE + 1
059300         BY 1 UNTIL WS-HST-IX > WS-HISTORY-COUNT.
059400 3300-EXIT.
059500     EXIT.
059600*
059700 3350-SEED-ONE-WINDOW-SLOT.
059800     ADD 1 TO WS-ROLL-IX.
059900     MOVE WS-HST-CLOSING (WS-HST-IX) TO WS-ROLL-VALUE (WS-ROLL-IX).
060000 3350-EXIT.
060100     EXIT.
060200*
060300 3400-WRITE-FORECAST-HEADER.
060400     MOVE 'FCH' TO NVCR-RECORD-TYPE.
060500     MOVE 1 TO NVCR-SEQUENCE-NUMBER.
060600     MOVE NVCR-CTL-CLUB-ID TO NVCR-RUN-CLUB-ID.
060700     MOVE NVCR-CTL-PERIOD-ID TO NVCR-RUN-PERIOD-ID.
060800     MOVE NVCR-CTL-MONTHS-CT TO NVCR-RUN-MONTHS-CT.
060900     WRITE NVCR-PROJECTION-ROW.
061000 3400-EXIT.
061100     EXIT.
061200*
061300 3500-PROJECT-ONE-MONTH.
061400*    ROLLING FORECAST IS THE MEAN OF THE CURRENT WINDOW, THEN THE
061500*    WINDOW SLIDES; REGRESSION FORECAST USES INDEX = N + STEP - 1.
061600     MOVE ZERO TO WS-SUM-Y.
061700     PERFORM 3550-SUM-ONE-SLOT THRU 3550-EXIT
061800         VARYING WS-ROLL-IX FROM 1 BY 1
061900         UNTIL WS-ROLL-IX > WS-ROLL-COUNT.
062000     COMPUTE WS-PREDICTED-Y ROUNDED = WS-SUM-Y / WS-ROLL-COUNT.
062100     PERFORM 3600-SLIDE-WINDOW THRU 3600-EXIT.
062200     MOVE WS-PREDICTED-Y TO NVCR-FORECAST-ROLLING-NAV.
062300     COMPUTE NVCR-FORECAST-REGRESS-NAV ROUNDED =
062400         WS-REGRESS-SLOPE * (WS-HISTORY-COUNT + WS-MONTH-IX - 1)
062500             + WS-REGRESS-INTERCEPT.
062600     IF WS-PREDICTED-Y < NVCR-FORECAST-REGRESS-NAV
062700         COMPUTE NVCR-FORECAST-LOW-BAND =
062800             WS-PREDICTED-Y - WS-ERROR-BAND
062900         COMPUTE NVCR-FORECAST-HIGH-BAND =
063000             NVCR-FORECAST-REGRESS-NAV + WS-ERROR-BAND
063100     ELSE
063200         COMPUTE NVCR-FORECAST-LOW-BAND =
063300             NVCR-FORECAST-REGRESS-NAV - WS-ERROR-BAND
063400         COMPUTE NVCR-FORECAST-HIGH-BAND =
063500             WS-PREDICTED-Y + WS-ERROR-BAND
063600     END-IF.
063700     MOVE 'FCD' TO NVCR-RECORD-TYPE.
063800     MOVE WS-MONTH-IX TO NVCR-SEQUENCE-NUMBER.
063900     MOVE WS-MONTH-IX TO NVCR-FORECAST-MONTH-INDEX.
064000     WRITE NVCR-PROJECTION-ROW.
064100     PERFORM 3650-PRINT-FORECAST-LINE THRU 3650-EXIT.
064200 3500-EXIT.
064300     EXIT.
064400*
064500 3550-SUM-ONE-SLOT.
064600     ADD WS-ROLL-VALUE (WS-ROLL-IX) TO WS-SUM-Y.
064700 3550-EXIT.
064800     EXIT.
064900*
065000 3600-SLIDE-WINDOW.
065100*    APPEND THE NEW ROLLING VALUE; DROP THE OLDEST SLOT ONCE THE
065200*    WINDOW IS FULL, SAME SHIFT-LEFT IDIOM AS THE PERIOD-HISTORY
065300*    TABLE IN THE ANALYTICS ENGINE.
065400     IF WS-ROLL-COUNT = WS-ROLL-SIZE
065500         PERFORM 3625-SHIFT-ONE-SLOT THRU 3625-EXIT
065600             VARYING WS-ROLL-IX FROM 1 BY 1
065700             UNTIL WS-ROLL-IX > WS-ROLL-SIZE - 1
065800         SUBTRACT 1 FROM WS-ROLL-COUNT
065900     END-IF.
066000     ADD 1 TO WS-ROLL-COUNT.
066100     MOVE WS-PREDICTED-Y TO WS-ROLL-VALUE (WS-ROLL-COUNT).
066200 3600-EXIT.
066300     EXIT.
066400*
066450 3625-SHIFT-ONE-SLOT.
066460     MOVE WS-ROLL-VALUE (WS-ROLL-IX + 1) TO WS-ROLL-VALUE (WS-ROLL-IX).
066470 3625-EXIT.
066480     EXIT.
066490*
067000 3650-PRINT-FORECAST-LINE.
067100     MOVE SPACES TO NVCR-ANALYTICS-LINE.
067200     MOVE NVCR-FORECAST-ROLLING-NAV TO WS-PRINT-AMT-ED.
067300     STRING 'FORECAST MTH ' WS-MONTH-IX ' ROLLING UGX '
067400         WS-PRINT-AMT-ED DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
067500     WRITE NVCR-ANALYTICS-LINE.
067600     MOVE SPACES TO NVCR-ANALYTICS-LINE.
067700     MOVE NVCR-FORECAST-REGRESS-NAV TO WS-PRINT-AMT-ED.
067800     STRING 'FORECAST MTH ' WS-MONTH-IX ' REGRESS UGX '
067900         WS-PRINT-AMT-ED DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
068000     WRITE NVCR-ANALYTICS-LINE.
068100 3650-EXIT.
068200     EXIT.
068300*
068400 7000-CLOSING.
068500     CLOSE NVCR-RUN-CONTROL NVCR-PERIODS-FILE NVCR-PROJECTION-FILE
068600         NVCR-ANALYTICS-RPT.
068700*
068800 9000-READ-PERIOD.
068900*    HISTORY ROWS ARE EVERY CLOSED PERIOD OF THE CLUB WITH A
069000*    PERIOD-KEY (YEAR*100+MONTH) AT OR BEFORE THE CURRENT PERIOD,
069100*    ASCENDING, UP TO 36 ROWS - THE SAME WINDOW THE ANALYTICS
069200*    ENGINE BUILDS FOR ITS OWN METRICS.
069300     READ NVCR-PERIODS-FILE
069400         AT END MOVE 'NO' TO WS-MORE-PERIOD-SW
069500             GO TO 9000-EXIT.
069600     IF NVCR-PR-CLUB-ID NOT = NVCR-CTL-CLUB-ID
069700         GO TO 9000-EXIT
069800     END-IF.
069900     COMPUTE WS-CUR-PERIOD-KEY =
070000         NVCR-PR-PERIOD-YEAR * 100 + NVCR-PR-PERIOD-MONTH.
070100     IF WS-HISTORY-COUNT = 36
070200         PERFORM 9050-SHIFT-ONE-HISTORY-ROW THRU 9050-EXIT
070300             VARYING WS-HST-IX FROM 1 BY 1
070400             UNTIL WS-HST-IX > 35
070500         MOVE 35 TO WS-HISTORY-COUNT
070600     END-IF.
070700     ADD 1 TO WS-HISTORY-COUNT.
070800     MOVE WS-CUR-PERIOD-KEY TO WS-HST-PERIOD-KEY (WS-HISTORY-COUNT).
070900     MOVE NVCR-PR-CLOSING-NAV TO WS-HST-CLOSING (WS-HISTORY-COUNT).
071000 9000-EXIT.
071100     EXIT.
071200*
071300 9050-SHIFT-ONE-HISTORY-ROW.
071400     MOVE WS-HST-PERIOD-KEY (WS-HST-IX + 1)
071500         TO WS-HST-PERIOD-KEY (WS-HST-IX).
071600     MOVE WS-HST-CLOSING (WS-HST-IX + 1) TO WS-HST-CLOSING (WS-HST-IX).
071700 9050-EXIT.
071800     EXIT.

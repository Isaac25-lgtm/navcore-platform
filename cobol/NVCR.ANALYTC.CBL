000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-ANALYTICS-ENGINE.
000300 AUTHOR. R. ACHOLA.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 10/20/1990.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  TICKET NVC-0002.  ANALYTICS RUN FOR ONE CLUB/PERIOD, TAKEN    *
001100*  AFTER THE NAV CLOSE RUN HAS WRITTEN THE CURRENT PERIOD'S     *
001200*  POSITION ROWS.  BUILDS THE 36-PERIOD HISTORY, THE CURRENT    *
001300*  KPI SET, THE DORMANT/CHURN COUNTS, AND RANKS THE INSIGHT AND *
001400*  ANOMALY RULE ROWS ONTO THE FINDING FILE AND THE ANALYTICS    *
001500*  LISTING.                                                      *
001600*                                                                *
001700******************************************************************
001800*  CHANGE LOG.                                                   *
001900*  --------------------------------------------------------------*
001905* 10/20/90 RA   ORIGINAL DEALER PAYOUT ANALYSIS RUN - DEALER     *
001910*               PAYOUT HEADER/DETAIL.                            *
001915* 03/02/92 RA   ADDED TEST-RUN FLAG HANDLING TO PAYOUT HEADER.   *
001920* 09/27/94 SMN  ADDED SEVERITY RANKING TO PAYOUT DETAIL ROWS.    *
001925* 02/19/96 SMN  ADDED SUMMARY ROW WITH RUN TOTALS AT CLOSE OF    *
001930*               RUN.                                             *
001935* 08/14/98 JB   Y2K REMEDIATION - RUN-PERIOD DATES EXPANDED TO   *
001940*               CCYYMMDD.                                        *
001945* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
001950* 07/11/02 TWN  ADDED TIE-BREAK RANK-SCAN STEP TO SEVERITY SORT. *
001955* 04/05/07 MKB  RETIRED DEALER COMPENSATION CALCULATIONS - NOT   *
001960*               USED.                                            *
002000* 02/19/24 RA   TICKET NVC-0002 - REBUILT FOR NAVCORE.           *
002100* 03/11/24 RA   TICKET NVC-0019 - ADDED DORMANT/CHURN SCAN.      *
002200* 04/08/24 TWN  TICKET NVC-0027 - OUTLIER-CASHOUT MEDIAN FIX.    *
002300* 06/25/24 TWN  TICKET NVC-0052 - SEVERITY/MAGNITUDE RANK SORT.  *
002310* 07/29/24 RA2  TICKET NVC-0061 - HISTORY ROWS NOW PULL CONTRIB/ *
002320*               WITHDRAW/INCOME/EXPENSE FROM THE NAV SNAPSHOT    *
002330*               FILE INSTEAD OF BEING LEFT UNPOPULATED.          *
002340* 07/29/24 RA2  TICKET NVC-0061 - LEDGER ADJUSTMENT ENTRIES NOW  *
002350*               CLASSIFY INTO THE CURRENT-PERIOD TOTALS INSTEAD  *
002360*               OF BEING DROPPED BY THE READ-LEDGER EVALUATE.    *
002370* 07/29/24 RA2  TICKET NVC-0061 - DORMANT/CHURN SCAN NOW READS   *
002380*               REAL LEDGER ACTIVITY OVER THE LAST UP TO THREE   *
002390*               HISTORY PERIODS IN PLACE OF THE CURRENT-PERIOD   *
002395*               PROXY.                                           *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT NVCR-RUN-CONTROL    ASSIGN TO "CONTROL".
003200     SELECT NVCR-PERIODS-FILE   ASSIGN TO "PERIODS".
003300     SELECT NVCR-LEDGER-FILE    ASSIGN TO "LEDGER".
003400     SELECT NVCR-POSITIONS-FILE ASSIGN TO "POSITIONS".
003500     SELECT NVCR-FINDING-FILE   ASSIGN TO "FINDINGS".
003600     SELECT NVCR-ANALYTICS-RPT  ASSIGN TO "ANALYTICS".
003650     SELECT NVCR-NAVSNAP-FILE   ASSIGN TO "NAVSNAP".
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  NVCR-RUN-CONTROL.
004000 01  NVCR-CONTROL-CARD.
004100     05  NVCR-CTL-CLUB-ID          PIC 9(09).
004200     05  NVCR-CTL-PERIOD-ID        PIC 9(09).
004250     05  NVCR-CTL-SCAN-PERIOD-ID   REDEFINES NVCR-CTL-PERIOD-ID
004260                 PIC 9(09).
004300     05  NVCR-CTL-OUTLIER-PCT      PIC S9(03)V99
004400                 SIGN TRAILING SEPARATE.
004500     05  FILLER                    PIC X(42).
004600 FD  NVCR-PERIODS-FILE.
004700 01  NVCR-PERIOD-REC.
004800     05  NVCR-PR-PERIOD-ID         PIC 9(09).
004900     05  NVCR-PR-CLUB-ID           PIC 9(09).
005000     05  NVCR-PR-PERIOD-YEAR       PIC 9(04).
005050     05  NVCR-PR-PERIOD-KEY-VIEW   REDEFINES NVCR-PR-PERIOD-YEAR
005060                 PIC 9(04).
005100     05  NVCR-PR-PERIOD-MONTH      PIC 9(02).
005200     05  NVCR-PR-STATUS-CDE        PIC X(01).
005300     05  NVCR-PR-OPENING-NAV       PIC S9(13)V99
005400                 SIGN TRAILING SEPARATE.
005500     05  NVCR-PR-CLOSING-NAV       PIC S9(13)V99
005600                 SIGN TRAILING SEPARATE.
005700     05  NVCR-PR-RECON-DIFF        PIC S9(13)V99
005800                 SIGN TRAILING SEPARATE.
005900     05  FILLER                    PIC X(33).
006000 FD  NVCR-LEDGER-FILE.
006100 01  NVCR-LEDGER-REC.
006200     05  NVCR-LR-ENTRY-ID          PIC 9(09).
006300     05  NVCR-LR-CLUB-ID           PIC 9(09).
006400     05  NVCR-LR-PERIOD-ID         PIC 9(09).
006500     05  NVCR-LR-INVESTOR-ID       PIC 9(09).
006600     05  NVCR-LR-ENTRY-TYPE-CDE    PIC X(01).
006700     05  NVCR-LR-AMOUNT            PIC S9(13)V99
006800                 SIGN TRAILING SEPARATE.
006900     05  NVCR-LR-TX-DATE           PIC 9(08).
007000     05  NVCR-LR-CATEGORY          PIC X(20).
007100     05  NVCR-LR-DESCRIPTION       PIC X(40).
007200     05  NVCR-LR-REFERENCE         PIC X(20).
007250     05  FILLER                    PIC X(04).
007300 FD  NVCR-POSITIONS-FILE.
007400 01  NVCR-POSITION-REC.
007500     05  NVCR-PS-PERIOD-ID         PIC 9(09).
007600     05  NVCR-PS-INVESTOR-ID       PIC 9(09).
007650     05  NVCR-PS-SCAN-INVESTOR-ID  REDEFINES NVCR-PS-INVESTOR-ID
007660                 PIC 9(09).
007700     05  NVCR-PS-OPENING-BAL       PIC S9(13)V99
007800                 SIGN TRAILING SEPARATE.
007900     05  NVCR-PS-OWNERSHIP-PCT     PIC S9(06)V9(06)
008000                 SIGN TRAILING SEPARATE.
008100     05  NVCR-PS-CONTRIB-AMT       PIC S9(13)V99
008200                 SIGN TRAILING SEPARATE.
008300     05  NVCR-PS-WITHDRAW-AMT      PIC S9(13)V99
008400                 SIGN TRAILING SEPARATE.
008500     05  NVCR-PS-INCOME-ALLOC-AMT  PIC S9(13)V99
008600                 SIGN TRAILING SEPARATE.
008700     05  NVCR-PS-EXPENSE-ALLOC-AMT PIC S9(13)V99
008800                 SIGN TRAILING SEPARATE.
008900     05  NVCR-PS-NET-ALLOC-AMT     PIC S9(13)V99
009000                 SIGN TRAILING SEPARATE.
009100     05  NVCR-PS-CLOSING-BAL       PIC S9(13)V99
009200                 SIGN TRAILING SEPARATE.
009250     05  FILLER                    PIC X(04).
009300 FD  NVCR-FINDING-FILE.
009400 01  NVCR-FINDING-REC.
009500     05  NVCR-FD-KIND-CDE          PIC X(01).
009600     05  NVCR-FD-CODE              PIC X(30).
009700     05  NVCR-FD-SEVERITY-CDE      PIC X(08).
009800     05  NVCR-FD-TITLE             PIC X(40).
009900     05  NVCR-FD-MAGNITUDE-AMT     PIC S9(13)V99
010000                 SIGN TRAILING SEPARATE.
010050     05  FILLER                    PIC X(04).
010060 FD  NVCR-NAVSNAP-FILE.
010061 01  NVCR-NAVSNAP-REC.
010062     05  NVCR-NS-CLUB-ID           PIC 9(09).
010063     05  NVCR-NS-PERIOD-ID         PIC 9(09).
010064     05  NVCR-NS-OPENING-NAV       PIC S9(13)V99
010065                 SIGN TRAILING SEPARATE.
010066     05  NVCR-NS-CONTRIB-TOTAL     PIC S9(13)V99
010067                 SIGN TRAILING SEPARATE.
010068     05  NVCR-NS-WITHDRAW-TOTAL    PIC S9(13)V99
010069                 SIGN TRAILING SEPARATE.
010070     05  NVCR-NS-INCOME-TOTAL      PIC S9(13)V99
010071                 SIGN TRAILING SEPARATE.
010072     05  NVCR-NS-EXPENSE-TOTAL     PIC S9(13)V99
010073                 SIGN TRAILING SEPARATE.
010074     05  NVCR-NS-CLOSING-NAV       PIC S9(13)V99
010075                 SIGN TRAILING SEPARATE.
010076     05  NVCR-NS-RECON-FLAG-CDE    PIC X(01).
010077     05  NVCR-NS-RECON-MISMATCH    PIC S9(13)V99
010078                 SIGN TRAILING SEPARATE.
010079     05  FILLER                    PIC X(04).
010100 FD  NVCR-ANALYTICS-RPT
010200     RECORDING MODE IS F.
010300 01  NVCR-ANALYTICS-LINE          PIC X(132).
010400 WORKING-STORAGE SECTION.
010420 77  WS-LEDGER-COUNT           PIC 9(05) COMP VALUE 0.
010440 77  WS-POSITION-COUNT         PIC 9(05) COMP VALUE 0.
010500 01  WS-SWITCHES.
010600     05  WS-MORE-PERIOD-SW         PIC X(03) VALUE 'YES'.
010700     05  WS-MORE-LEDGER-SW         PIC X(03) VALUE 'YES'.
010800     05  WS-MORE-POSITION-SW       PIC X(03) VALUE 'YES'.
010850     05  WS-MORE-DORM-SW           PIC X(03) VALUE 'YES'.
010860     05  WS-MORE-NAVSNAP-SW        PIC X(03) VALUE 'YES'.
010900 01  WS-COUNTERS.
011000     05  WS-HISTORY-COUNT          PIC 9(05) COMP VALUE 0.
011300     05  WS-FINDING-COUNT          PIC 9(05) COMP VALUE 0.
011400     05  WS-HST-IX                 PIC 9(05) COMP VALUE 0.
011500     05  WS-LED-IX                 PIC 9(05) COMP VALUE 0.
011600     05  WS-POS-IX                 PIC 9(05) COMP VALUE 0.
011700     05  WS-FND-IX                 PIC 9(05) COMP VALUE 0.
011800     05  WS-SWAP-IX                PIC 9(05) COMP VALUE 0.
011900     05  WS-CUR-PERIOD-KEY         PIC 9(06) COMP VALUE 0.
012000     05  WS-DORMANT-CT             PIC 9(05) COMP VALUE 0.
012100     05  WS-CHURN-CT               PIC 9(05) COMP VALUE 0.
012110     05  WS-NAVSNAP-COUNT          PIC 9(05) COMP VALUE 0.
012120     05  WS-NS-IX                  PIC 9(05) COMP VALUE 0.
012130     05  WS-NS-FOUND-IX            PIC 9(05) COMP VALUE 0.
012140     05  WS-DORM-LEDGER-COUNT      PIC 9(05) COMP VALUE 0.
012150     05  WS-DL-IX                  PIC 9(05) COMP VALUE 0.
012160     05  WS-DL-ACTIVITY-CT         PIC 9(05) COMP VALUE 0.
012200 01  WS-HISTORY-TABLE.
012300     05  WS-HISTORY-ROW OCCURS 36 TIMES INDEXED BY WS-HST-IX2.
012400         10  WS-HST-PERIOD-KEY     PIC 9(06) COMP.
012450         10  WS-HST-PERIOD-ID      PIC 9(09).
012500         10  WS-HST-OPENING        PIC S9(13)V99
012600                 SIGN TRAILING SEPARATE.
012700         10  WS-HST-CLOSING        PIC S9(13)V99
012800                 SIGN TRAILING SEPARATE.
012900         10  WS-HST-CONTRIB        PIC S9(13)V99
013000                 SIGN TRAILING SEPARATE.
013100         10  WS-HST-WITHDRAW       PIC S9(13)V99
013200                 SIGN TRAILING SEPARATE.
013300         10  WS-HST-INCOME         PIC S9(13)V99
013400                 SIGN TRAILING SEPARATE.
013500         10  WS-HST-EXPENSE        PIC S9(13)V99
013600                 SIGN TRAILING SEPARATE.
013610 01  WS-NAVSNAP-TABLE.
013620     05  WS-NS-ROW OCCURS 36 TIMES INDEXED BY WS-NS-IX2.
013630         10  WS-NS-PERIOD-ID       PIC 9(09).
013640         10  WS-NS-CONTRIB         PIC S9(13)V99
013650                 SIGN TRAILING SEPARATE.
013660         10  WS-NS-WITHDRAW        PIC S9(13)V99
013670                 SIGN TRAILING SEPARATE.
013680         10  WS-NS-INCOME          PIC S9(13)V99
013690                 SIGN TRAILING SEPARATE.
013695         10  WS-NS-EXPENSE         PIC S9(13)V99
013698                 SIGN TRAILING SEPARATE.
013700 01  WS-LEDGER-TABLE.
013800     05  WS-LEDGER-ENTRY OCCURS 500 TIMES INDEXED BY WS-LED-IX2.
013900         10  WS-LED-INVESTOR-ID    PIC 9(09).
014000         10  WS-LED-TYPE-CDE       PIC X(01).
014100         10  WS-LED-AMOUNT         PIC S9(13)V99
014200                 SIGN TRAILING SEPARATE.
014300         10  WS-LED-TX-DATE        PIC 9(08).
014400         10  WS-LED-CATEGORY       PIC X(20).
014500         10  WS-LED-DESCRIPTION    PIC X(40).
014600         10  WS-LED-REFERENCE      PIC X(20).
014700         10  WS-LED-DUP-FLAG-SW    PIC X(01).
014750 01  WS-MEDIAN-SCRATCH.
014760     05  WS-MED-AMOUNT OCCURS 500 TIMES INDEXED BY WS-MED-IX
014770             PIC S9(13)V99 SIGN TRAILING SEPARATE.
014800 01  WS-POSITION-TABLE.
014900     05  WS-POSITION-ROW OCCURS 200 TIMES INDEXED BY WS-POS-IX2.
015000         10  WS-POS-INVESTOR-ID    PIC 9(09).
015100         10  WS-POS-OPENING        PIC S9(13)V99
015200                 SIGN TRAILING SEPARATE.
015300         10  WS-POS-CLOSING        PIC S9(13)V99
015400                 SIGN TRAILING SEPARATE.
015500         10  WS-POS-CONTRIB        PIC S9(13)V99
015600                 SIGN TRAILING SEPARATE.
015700         10  WS-POS-WITHDRAW       PIC S9(13)V99
015800                 SIGN TRAILING SEPARATE.
015900         10  WS-POS-NET-ALLOC      PIC S9(13)V99
016000                 SIGN TRAILING SEPARATE.
016010 01  WS-DORM-LEDGER-TABLE.
016020     05  WS-DORM-LED-ROW OCCURS 500 TIMES INDEXED BY WS-DL-IX2.
016030         10  WS-DL-INVESTOR-ID     PIC 9(09).
016040         10  WS-DL-TYPE-CDE        PIC X(01).
016050         10  WS-DL-AMOUNT          PIC S9(13)V99
016060                 SIGN TRAILING SEPARATE.
016070 01  WS-DORMANT-SCAN-FIELDS.
016080     05  WS-DORM-TARGET-1          PIC 9(09) VALUE 0.
016082     05  WS-DORM-TARGET-2          PIC 9(09) VALUE 0.
016084     05  WS-DORM-TARGET-3          PIC 9(09) VALUE 0.
016086     05  WS-DL-NET-AMT             PIC S9(13)V99
016088                 SIGN TRAILING SEPARATE VALUE 0.
016100 01  WS-FINDING-TABLE.
016200     05  WS-FINDING-ROW OCCURS 100 TIMES INDEXED BY WS-FND-IX2.
016300         10  WS-FND-KIND-CDE       PIC X(01).
016400         10  WS-FND-CODE           PIC X(30).
016500         10  WS-FND-SEVERITY-CDE   PIC X(08).
016600         10  WS-FND-SEVERITY-WT    PIC 9(01) COMP.
016700         10  WS-FND-TITLE          PIC X(40).
016800         10  WS-FND-MAGNITUDE-AMT  PIC S9(13)V99
016900                 SIGN TRAILING SEPARATE.
017000 01  WS-FINDING-SWAP-ROW.
017100     05  WS-SWP-KIND-CDE           PIC X(01).
017200     05  WS-SWP-CODE               PIC X(30).
017300     05  WS-SWP-SEVERITY-CDE       PIC X(08).
017400     05  WS-SWP-SEVERITY-WT        PIC 9(01) COMP.
017500     05  WS-SWP-TITLE              PIC X(40).
017600     05  WS-SWP-MAGNITUDE-AMT      PIC S9(13)V99
017700                 SIGN TRAILING SEPARATE.
017800 01  WS-CURRENT-TOTALS.
017900     05  WS-CUR-OPENING            PIC S9(13)V99
018000                 SIGN TRAILING SEPARATE VALUE 0.
018100     05  WS-CUR-CLOSING            PIC S9(13)V99
018200                 SIGN TRAILING SEPARATE VALUE 0.
018300     05  WS-CUR-CONTRIB            PIC S9(13)V99
018400                 SIGN TRAILING SEPARATE VALUE 0.
018500     05  WS-CUR-WITHDRAW           PIC S9(13)V99
018600                 SIGN TRAILING SEPARATE VALUE 0.
018700     05  WS-CUR-INCOME             PIC S9(13)V99
018800                 SIGN TRAILING SEPARATE VALUE 0.
018900     05  WS-CUR-EXPENSE            PIC S9(13)V99
019000                 SIGN TRAILING SEPARATE VALUE 0.
019100     05  WS-CUR-RECON-DIFF         PIC S9(13)V99
019200                 SIGN TRAILING SEPARATE VALUE 0.
019300 01  WS-KPI-FIELDS.
019400     05  WS-NET-INFLOW             PIC S9(13)V99
019500                 SIGN TRAILING SEPARATE VALUE 0.
019600     05  WS-EXPENSE-RATIO-PCT      PIC S9(06)V9(06)
019700                 SIGN TRAILING SEPARATE VALUE 0.
019800     05  WS-CONCENTRATION-PCT      PIC S9(06)V9(06)
019900                 SIGN TRAILING SEPARATE VALUE 0.
020000     05  WS-AUM-GROWTH-PCT         PIC S9(06)V9(06)
020100                 SIGN TRAILING SEPARATE VALUE 0.
020200     05  WS-INFLOW-3MO-AVG         PIC S9(13)V99
020300                 SIGN TRAILING SEPARATE VALUE 0.
020400     05  WS-TOP1-CLOSING           PIC S9(13)V99
020500                 SIGN TRAILING SEPARATE VALUE 0.
020600     05  WS-TOP2-CLOSING           PIC S9(13)V99
020700                 SIGN TRAILING SEPARATE VALUE 0.
020800     05  WS-TOP3-CLOSING           PIC S9(13)V99
020900                 SIGN TRAILING SEPARATE VALUE 0.
021000     05  WS-PREV-CLOSING           PIC S9(13)V99
021100                 SIGN TRAILING SEPARATE VALUE 0.
021200 01  WS-WORK-FIELDS.
021300     05  WS-DENOM                  PIC S9(13)V99
021400                 SIGN TRAILING SEPARATE VALUE 0.
021500     05  WS-RATE                   PIC S9(06)V9(06)
021600                 SIGN TRAILING SEPARATE VALUE 0.
021700     05  WS-IMPACT-AMT             PIC S9(13)V99
021800                 SIGN TRAILING SEPARATE VALUE 0.
021900     05  WS-DELTA-AMT              PIC S9(13)V99
022000                 SIGN TRAILING SEPARATE VALUE 0.
022100     05  WS-BASELINE-AMT           PIC S9(13)V99
022200                 SIGN TRAILING SEPARATE VALUE 0.
022300     05  WS-THRESHOLD-AMT          PIC S9(13)V99
022400                 SIGN TRAILING SEPARATE VALUE 0.
022500     05  WS-OUTLIER-WARN-CT        PIC 9(03) COMP VALUE 0.
022600     05  WS-BACKDATE-CT            PIC 9(03) COMP VALUE 0.
022700     05  WS-INCOMPLETE-CT          PIC 9(03) COMP VALUE 0.
022800     05  WS-PERIOD-FIRST-DAY       PIC 9(08) VALUE 0.
022900     05  WS-BEST-RATIO-PCT         PIC S9(06)V9(06)
023000                 SIGN TRAILING SEPARATE VALUE 0.
023100     05  WS-BEST-RATIO-IX          PIC 9(05) COMP VALUE 0.
023200     05  WS-NET-ALLOC-INVESTOR-ID  PIC 9(09) VALUE 0.
023210     05  WS-ABS-IN                 PIC S9(13)V99
023220                 SIGN TRAILING SEPARATE VALUE 0.
023230     05  WS-ABS-OUT                PIC S9(13)V99
023240                 SIGN TRAILING SEPARATE VALUE 0.
023250     05  WS-IMPACT-ABS             PIC S9(13)V99
023260                 SIGN TRAILING SEPARATE VALUE 0.
023270     05  WS-DELTA-ABS              PIC S9(13)V99
023280                 SIGN TRAILING SEPARATE VALUE 0.
023290     05  WS-RATE-ABS               PIC S9(06)V9(06)
023295                 SIGN TRAILING SEPARATE VALUE 0.
023296     05  WS-DRIVER-TAG             PIC X(08) VALUE SPACES.
023297     05  WS-DRIVER-TITLE           PIC X(20) VALUE SPACES.
023300 PROCEDURE DIVISION.
023400 0000-MAINLINE.
023500     PERFORM 1000-INIT.
023600     PERFORM 2000-BUILD-METRICS THRU 2000-EXIT.
023700     PERFORM 2500-DORMANT-CHURN THRU 2500-EXIT.
023800     PERFORM 3000-BUILD-INSIGHTS THRU 3000-EXIT.
023900     PERFORM 4000-BUILD-ANOMALIES THRU 4000-EXIT.
024000     PERFORM 5000-RANK-FINDINGS THRU 5000-EXIT.
024100     PERFORM 6000-WRITE-REPORT THRU 6000-EXIT.
024200     PERFORM 7000-CLOSING.
024300     STOP RUN.
024400*
024410 0050-COMPUTE-ABS.
024420*    ABSOLUTE-VALUE UTILITY - WS-ABS-IN IN, WS-ABS-OUT OUT.  USED
024430*    THROUGHOUT THE INSIGHT/ANOMALY RULES BELOW IN PLACE OF ANY
024440*    BUILT-IN ABSOLUTE-VALUE OPERATOR.
024450     IF WS-ABS-IN < ZERO
024460         COMPUTE WS-ABS-OUT = 0 - WS-ABS-IN
024470     ELSE
024480         MOVE WS-ABS-IN TO WS-ABS-OUT
024490     END-IF.
024495 0050-EXIT.
024498     EXIT.
024499*
024500 1000-INIT.
024700*    LOADS THE CURRENT PERIOD, ITS LEDGER ENTRIES, ITS POSITION
024800*    ROWS, AND UP TO 36 PRIOR PERIOD-HISTORY ROWS FOR THE CLUB.
024810*    TICKET NVC-0061 - ALSO LOADS THE NAV SNAPSHOT ROWS AND THE
024820*    DORMANT/CHURN LOOK-BACK LEDGER ENTRIES.  NVCR-LEDGER-FILE IS
024830*    OPENED AND CLOSED TWICE BELOW SO IT CAN BE SCANNED ONCE FOR
024840*    THE LOOK-BACK PERIODS AND ONCE FOR THE CURRENT PERIOD.
024900     OPEN INPUT NVCR-RUN-CONTROL NVCR-POSITIONS-FILE.
025100     OPEN I-O NVCR-PERIODS-FILE.
025200     OPEN OUTPUT NVCR-FINDING-FILE NVCR-ANALYTICS-RPT.
025300     READ NVCR-RUN-CONTROL
025400         AT END DISPLAY 'NVC-0002 NO CONTROL CARD PRESENT'
025500             GO TO 1000-EXIT.
025510     PERFORM 1050-LOAD-NAVSNAP THRU 1050-EXIT.
025600     PERFORM 9000-READ-PERIOD THRU 9000-EXIT
025700         UNTIL WS-MORE-PERIOD-SW = 'NO'.
025710     PERFORM 1060-CALC-DORMANT-TARGETS THRU 1060-EXIT.
025720     PERFORM 1070-LOAD-DORMANT-LEDGER THRU 1070-EXIT.
025730     OPEN INPUT NVCR-LEDGER-FILE.
025800     PERFORM 9100-READ-LEDGER THRU 9100-EXIT
025900         UNTIL WS-MORE-LEDGER-SW = 'NO'
026000         OR WS-LEDGER-COUNT = 500.
026100     PERFORM 9200-READ-POSITION THRU 9200-EXIT
026200         UNTIL WS-MORE-POSITION-SW = 'NO'
026300         OR WS-POSITION-COUNT = 200.
026400 1000-EXIT.
026500     EXIT.
026600*
026601 1050-LOAD-NAVSNAP.
026602*    TICKET NVC-0061 - LOADS EVERY NAV SNAPSHOT ROW FOR THE CLUB SO
026603*    9000-READ-PERIOD CAN FILL THE HISTORY-ROW ACTIVITY COLUMNS.
026604     MOVE ZERO TO WS-NAVSNAP-COUNT.
026605     OPEN INPUT NVCR-NAVSNAP-FILE.
026606     MOVE 'YES' TO WS-MORE-NAVSNAP-SW.
026607     PERFORM 1055-LOAD-ONE-SNAPSHOT THRU 1055-EXIT
026608         UNTIL WS-MORE-NAVSNAP-SW = 'NO'
026609         OR WS-NAVSNAP-COUNT = 36.
026610     CLOSE NVCR-NAVSNAP-FILE.
026611 1050-EXIT.
026612     EXIT.
026613*
026614 1055-LOAD-ONE-SNAPSHOT.
026615     READ NVCR-NAVSNAP-FILE
026616         AT END MOVE 'NO' TO WS-MORE-NAVSNAP-SW
026617             GO TO 1055-EXIT.
026618     IF NVCR-NS-CLUB-ID NOT = NVCR-CTL-CLUB-ID
026619         GO TO 1055-EXIT
026620     END-IF.
026621     ADD 1 TO WS-NAVSNAP-COUNT.
026622     MOVE NVCR-NS-PERIOD-ID TO WS-NS-PERIOD-ID (WS-NAVSNAP-COUNT).
026623     MOVE NVCR-NS-CONTRIB-TOTAL TO WS-NS-CONTRIB (WS-NAVSNAP-COUNT).
026624     MOVE NVCR-NS-WITHDRAW-TOTAL TO
026625         WS-NS-WITHDRAW (WS-NAVSNAP-COUNT).
026626     MOVE NVCR-NS-INCOME-TOTAL TO WS-NS-INCOME (WS-NAVSNAP-COUNT).
026627     MOVE NVCR-NS-EXPENSE-TOTAL TO
026628         WS-NS-EXPENSE (WS-NAVSNAP-COUNT).
026629 1055-EXIT.
026630     EXIT.
026631*
026632 1060-CALC-DORMANT-TARGETS.
026633*    TICKET NVC-0061 - LAST UP TO THREE HISTORY PERIODS, MOST
026634*    RECENT FIRST, FEED THE DORMANT/CHURN LOOK-BACK SCAN BELOW.
026635     MOVE ZERO TO WS-DORM-TARGET-1 WS-DORM-TARGET-2
026636         WS-DORM-TARGET-3.
026637     IF WS-HISTORY-COUNT > 0
026638         MOVE WS-HST-PERIOD-ID (WS-HISTORY-COUNT) TO
026639             WS-DORM-TARGET-1
026640     END-IF.
026641     IF WS-HISTORY-COUNT > 1
026642         MOVE WS-HST-PERIOD-ID (WS-HISTORY-COUNT - 1) TO
026643             WS-DORM-TARGET-2
026644     END-IF.
026645     IF WS-HISTORY-COUNT > 2
026646         MOVE WS-HST-PERIOD-ID (WS-HISTORY-COUNT - 2) TO
026647             WS-DORM-TARGET-3
026648     END-IF.
026649 1060-EXIT.
026650     EXIT.
026651*
026652 1070-LOAD-DORMANT-LEDGER.
026653*    TICKET NVC-0061 - RE-READS THE LEDGER FILE FOR JUST THE
026654*    TARGET LOOK-BACK PERIODS SO 2500-DORMANT-CHURN SCANS REAL
026655*    ACTIVITY INSTEAD OF THE CURRENT-PERIOD POSITION-ROW PROXY.
026656     MOVE ZERO TO WS-DORM-LEDGER-COUNT.
026657     IF WS-DORM-TARGET-1 = ZERO
026658         AND WS-DORM-TARGET-2 = ZERO
026659         AND WS-DORM-TARGET-3 = ZERO
026660             GO TO 1070-EXIT
026661     END-IF.
026662     OPEN INPUT NVCR-LEDGER-FILE.
026663     MOVE 'YES' TO WS-MORE-DORM-SW.
026664     PERFORM 1075-LOAD-ONE-DORM-ENTRY THRU 1075-EXIT
026665         UNTIL WS-MORE-DORM-SW = 'NO'
026666         OR WS-DORM-LEDGER-COUNT = 500.
026667     CLOSE NVCR-LEDGER-FILE.
026668 1070-EXIT.
026669     EXIT.
026670*
026671 1075-LOAD-ONE-DORM-ENTRY.
026672     READ NVCR-LEDGER-FILE
026673         AT END MOVE 'NO' TO WS-MORE-DORM-SW
026674             GO TO 1075-EXIT.
026675     IF NVCR-LR-PERIOD-ID NOT = WS-DORM-TARGET-1
026676         AND NVCR-LR-PERIOD-ID NOT = WS-DORM-TARGET-2
026677         AND NVCR-LR-PERIOD-ID NOT = WS-DORM-TARGET-3
026678             GO TO 1075-EXIT
026679     END-IF.
026680     IF NVCR-LR-ENTRY-TYPE-CDE NOT = 'C'
026681         AND NVCR-LR-ENTRY-TYPE-CDE NOT = 'W'
026682         AND NVCR-LR-ENTRY-TYPE-CDE NOT = 'A'
026683             GO TO 1075-EXIT
026684     END-IF.
026685     ADD 1 TO WS-DORM-LEDGER-COUNT.
026686     MOVE NVCR-LR-INVESTOR-ID TO
026687         WS-DL-INVESTOR-ID (WS-DORM-LEDGER-COUNT).
026688     MOVE NVCR-LR-ENTRY-TYPE-CDE TO
026689         WS-DL-TYPE-CDE (WS-DORM-LEDGER-COUNT).
026690     MOVE NVCR-LR-AMOUNT TO WS-DL-AMOUNT (WS-DORM-LEDGER-COUNT).
026691 1075-EXIT.
026692     EXIT.
026693*
026700 2000-BUILD-METRICS.
026900*    CURRENT-PERIOD KPIS FROM THE POSITION/LEDGER TOTALS AND THE
027000*    HISTORY TABLE JUST LOADED.
027100     COMPUTE WS-NET-INFLOW = WS-CUR-CONTRIB - WS-CUR-WITHDRAW.
027200     IF WS-CUR-OPENING <= ZERO
027300         MOVE 1 TO WS-DENOM
027400     ELSE
027500         MOVE WS-CUR-OPENING TO WS-DENOM
027600     END-IF.
027700     COMPUTE WS-EXPENSE-RATIO-PCT ROUNDED =
027800         WS-CUR-EXPENSE / WS-DENOM * 100.
027900     PERFORM 2100-TOP3-CONCENTRATION THRU 2100-EXIT.
028000     PERFORM 2200-AUM-GROWTH THRU 2200-EXIT.
028100     PERFORM 2300-INFLOW-3MO-AVG THRU 2300-EXIT.
028200 2000-EXIT.
028300     EXIT.
028400*
028500 2100-TOP3-CONCENTRATION.
028700*    TOP-3 CLOSING BALANCES BY A SIMPLE THREE-PASS MAXIMUM SCAN -
028800*    THE ROSTER IS SMALL ENOUGH THAT A FULL SORT IS NOT WORTH IT.
028900     MOVE ZERO TO WS-TOP1-CLOSING WS-TOP2-CLOSING WS-TOP3-CLOSING.
029000     PERFORM 2150-SCAN-ONE-CLOSING THRU 2150-EXIT
029050         VARYING WS-POS-IX FROM 1 BY 1
029100         UNTIL WS-POS-IX > WS-POSITION-COUNT.
030700     IF WS-CUR-CLOSING <= ZERO
030800         MOVE 1 TO WS-DENOM
030900     ELSE
031000         MOVE WS-CUR-CLOSING TO WS-DENOM
031100     END-IF.
031200     COMPUTE WS-CONCENTRATION-PCT ROUNDED =
031300         (WS-TOP1-CLOSING + WS-TOP2-CLOSING + WS-TOP3-CLOSING)
031400             / WS-DENOM * 100.
031500 2100-EXIT.
031600     EXIT.
031650*
031660 2150-SCAN-ONE-CLOSING.
031670     IF WS-POS-CLOSING (WS-POS-IX) > WS-TOP1-CLOSING
031680         MOVE WS-TOP2-CLOSING TO WS-TOP3-CLOSING
031690         MOVE WS-TOP1-CLOSING TO WS-TOP2-CLOSING
031700         MOVE WS-POS-CLOSING (WS-POS-IX) TO WS-TOP1-CLOSING
031710     ELSE
031720         IF WS-POS-CLOSING (WS-POS-IX) > WS-TOP2-CLOSING
031730             MOVE WS-TOP2-CLOSING TO WS-TOP3-CLOSING
031740             MOVE WS-POS-CLOSING (WS-POS-IX) TO WS-TOP2-CLOSING
031750         ELSE
031760             IF WS-POS-CLOSING (WS-POS-IX) > WS-TOP3-CLOSING
031770                 MOVE WS-POS-CLOSING (WS-POS-IX) TO WS-TOP3-CLOSING
031780             END-IF
031790         END-IF
031795     END-IF.
031797 2150-EXIT.
031798     EXIT.
031799*
031800 2200-AUM-GROWTH.
032000*    PREVIOUS CLOSING IS THE SECOND-TO-LAST HISTORY ROW (THE
032100*    LAST ROW WAS THE PRIOR PERIOD; NONE BEFORE IT MEANS ZERO).
032200     MOVE ZERO TO WS-PREV-CLOSING.
032300     IF WS-HISTORY-COUNT > 0
032400         MOVE WS-HST-CLOSING (WS-HISTORY-COUNT)
032500             TO WS-PREV-CLOSING
032600     END-IF.
032700     IF WS-PREV-CLOSING <= ZERO
032800         MOVE 1 TO WS-DENOM
032900     ELSE
033000         MOVE WS-PREV-CLOSING TO WS-DENOM
033100     END-IF.
033200     COMPUTE WS-AUM-GROWTH-PCT ROUNDED =
033300         (WS-CUR-CLOSING - WS-PREV-CLOSING) / WS-DENOM * 100.
033400 2200-EXIT.
033500     EXIT.
033600*
033700 2300-INFLOW-3MO-AVG.
033900*    MEAN OF NET INFLOWS (CONTRIB-WITHDRAW) OF THE LAST UP TO
034000*    THREE HISTORY ROWS.
034100     MOVE ZERO TO WS-INFLOW-3MO-AVG.
034200     IF WS-HISTORY-COUNT > 0
034300         MOVE WS-HISTORY-COUNT TO WS-HST-IX
034400         IF WS-HST-IX > 3
034500             COMPUTE WS-HST-IX = WS-HISTORY-COUNT - 2
034600         ELSE
034700             MOVE 1 TO WS-HST-IX
034800         END-IF
034900         MOVE ZERO TO WS-INFLOW-3MO-AVG
035200         PERFORM 2350-SUM-ONE-INFLOW THRU 2350-EXIT
035210             VARYING WS-HST-IX FROM WS-HST-IX BY 1
035300             UNTIL WS-HST-IX > WS-HISTORY-COUNT
035800         IF WS-HISTORY-COUNT > 3
035900             COMPUTE WS-INFLOW-3MO-AVG ROUNDED =
036000                 WS-INFLOW-3MO-AVG / 3
036100         ELSE
036200             COMPUTE WS-INFLOW-3MO-AVG ROUNDED =
036300                 WS-INFLOW-3MO-AVG / WS-HISTORY-COUNT
036400         END-IF
036500     END-IF.
036600 2300-EXIT.
036700     EXIT.
036750*
036760 2350-SUM-ONE-INFLOW.
036770     COMPUTE WS-INFLOW-3MO-AVG = WS-INFLOW-3MO-AVG
036780         + (WS-HST-CONTRIB (WS-HST-IX)
036790             - WS-HST-WITHDRAW (WS-HST-IX)).
036795 2350-EXIT.
036798     EXIT.
036800*
036900 2500-DORMANT-CHURN.
037100*    TICKET NVC-0061 - OVER THE LAST UP TO THREE HISTORY PERIODS,
037200*    AN INVESTOR WITH NO LINKED LEDGER ACTIVITY AT ALL IS DORMANT;
037300*    ONE WITH NET OUTFLOW OF AT LEAST 5% OF A POSITIVE CURRENT-
037400*    PERIOD OPENING IS A CHURN RISK.  THE LOOK-BACK ENTRIES WERE
037500*    LOADED BY 1070-LOAD-DORMANT-LEDGER AGAINST THE TARGET PERIODS
037600*    COMPUTED BY 1060-CALC-DORMANT-TARGETS.
037900     MOVE ZERO TO WS-DORMANT-CT WS-CHURN-CT.
038000     PERFORM 2550-SCAN-ONE-ROSTER-ROW THRU 2550-EXIT
038050         VARYING WS-POS-IX FROM 1 BY 1
038100         UNTIL WS-POS-IX > WS-POSITION-COUNT.
039900 2500-EXIT.
040000     EXIT.
040050*
040060 2550-SCAN-ONE-ROSTER-ROW.
040065     MOVE ZERO TO WS-DL-NET-AMT WS-DL-ACTIVITY-CT.
040070     PERFORM 2560-SCAN-ONE-DORM-ENTRY THRU 2560-EXIT
040075         VARYING WS-DL-IX FROM 1 BY 1
040080         UNTIL WS-DL-IX > WS-DORM-LEDGER-COUNT.
040085     IF WS-DL-ACTIVITY-CT = ZERO
040086         ADD 1 TO WS-DORMANT-CT
040087     ELSE
040088         IF WS-DL-NET-AMT < ZERO
040089             AND WS-POS-OPENING (WS-POS-IX) > ZERO
040090             MOVE WS-DL-NET-AMT TO WS-ABS-IN
040091             PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT
040092             COMPUTE WS-RATE ROUNDED =
040093                 WS-ABS-OUT / WS-POS-OPENING (WS-POS-IX) * 100
040094             IF WS-RATE >= 5
040095                 ADD 1 TO WS-CHURN-CT
040096             END-IF
040097         END-IF
040098     END-IF.
040099 2550-EXIT.
040100     EXIT.
040101*
040102 2560-SCAN-ONE-DORM-ENTRY.
040103     IF WS-DL-INVESTOR-ID (WS-DL-IX) NOT =
040104         WS-POS-INVESTOR-ID (WS-POS-IX)
040105             GO TO 2560-EXIT
040106     END-IF.
040107     ADD 1 TO WS-DL-ACTIVITY-CT.
040108     EVALUATE WS-DL-TYPE-CDE (WS-DL-IX)
040109         WHEN 'C'
040110             ADD WS-DL-AMOUNT (WS-DL-IX) TO WS-DL-NET-AMT
040111         WHEN 'W'
040112             COMPUTE WS-DL-NET-AMT = WS-DL-NET-AMT
040113                 - WS-DL-AMOUNT (WS-DL-IX)
040114         WHEN 'A'
040115             ADD WS-DL-AMOUNT (WS-DL-IX) TO WS-DL-NET-AMT
040116         WHEN OTHER
040117             CONTINUE
040118     END-EVALUATE.
040119 2560-EXIT.
040120     EXIT.
040121*
040200 3000-BUILD-INSIGHTS.
040400*    COMPONENTS PROCESSED IN DESCENDING ABSOLUTE-IMPACT ORDER;
040500*    EACH NAV-DRIVER ROW ALSO FEEDS THE SPIKE/SHIFT COMPARISONS
040600*    AGAINST THE PRIOR HISTORY ROW.
040700     COMPUTE WS-DELTA-AMT = WS-CUR-CLOSING - WS-CUR-OPENING.
040800     PERFORM 3100-NAV-DRIVER-RANK THRU 3100-EXIT.
040900     IF WS-HISTORY-COUNT > 0
041000         PERFORM 3200-VS-PREVIOUS THRU 3200-EXIT
041100     END-IF.
041200     PERFORM 3300-CONCENTRATION-RISK THRU 3300-EXIT.
041300     PERFORM 3400-ALLOC-DRIFT THRU 3400-EXIT.
041400     PERFORM 3500-UNUSUAL-RETURN THRU 3500-EXIT.
041500 3000-EXIT.
041600     EXIT.
041700*
041800 3100-NAV-DRIVER-RANK.
042000*    THE FOUR COMPONENTS, EACH SCORED AND FILED WITHOUT NEEDING
042100*    A SEPARATE SORT SINCE EVERY ONE OF THE FOUR IS ALWAYS
042200*    PROCESSED AND THE MASTER RANK-SORT AT STEP 5000 REORDERS
042300*    THE WHOLE FINDING TABLE ANYWAY.
042400     COMPUTE WS-IMPACT-AMT = WS-CUR-CONTRIB.
042410     MOVE 'contrib ' TO WS-DRIVER-TAG.
042420     MOVE 'CONTRIBUTION' TO WS-DRIVER-TITLE.
042500     PERFORM 3150-ONE-DRIVER THRU 3150-EXIT.
042600     COMPUTE WS-IMPACT-AMT = 0 - WS-CUR-WITHDRAW.
042610     MOVE 'withdraw' TO WS-DRIVER-TAG.
042620     MOVE 'WITHDRAWAL' TO WS-DRIVER-TITLE.
042700     PERFORM 3150-ONE-DRIVER THRU 3150-EXIT.
042800     COMPUTE WS-IMPACT-AMT = WS-CUR-INCOME.
042810     MOVE 'income  ' TO WS-DRIVER-TAG.
042820     MOVE 'INCOME' TO WS-DRIVER-TITLE.
042900     PERFORM 3150-ONE-DRIVER THRU 3150-EXIT.
043000     COMPUTE WS-IMPACT-AMT = 0 - WS-CUR-EXPENSE.
043010     MOVE 'expense ' TO WS-DRIVER-TAG.
043020     MOVE 'EXPENSE' TO WS-DRIVER-TITLE.
043100     PERFORM 3150-ONE-DRIVER THRU 3150-EXIT.
043200 3100-EXIT.
043300     EXIT.
043400*
043500 3150-ONE-DRIVER.
043600     IF WS-IMPACT-AMT = ZERO
044000         GO TO 3150-EXIT
044100     END-IF.
044150     MOVE WS-IMPACT-AMT TO WS-ABS-IN.
044160     PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT.
044170     MOVE WS-ABS-OUT TO WS-IMPACT-ABS.
044180     MOVE WS-DELTA-AMT TO WS-ABS-IN.
044190     PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT.
044195     MOVE WS-ABS-OUT TO WS-DELTA-ABS.
044200     MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1).
044210     STRING 'nav-driver-' DELIMITED BY SIZE
044220         WS-DRIVER-TAG DELIMITED BY SPACE
044230         INTO WS-FND-CODE (WS-FINDING-COUNT + 1).
044300     STRING 'NAV DRIVER - ' DELIMITED BY SIZE
044310         WS-DRIVER-TITLE DELIMITED BY SPACE
044320         INTO WS-FND-TITLE (WS-FINDING-COUNT + 1).
044500     MOVE WS-IMPACT-ABS
044600         TO WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1).
044700     MOVE 'info    ' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1).
044800     MOVE 1 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1).
044900     IF WS-DELTA-AMT NOT = ZERO
045000         AND WS-IMPACT-ABS >= WS-DELTA-ABS
045200         MOVE 'warn    ' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
045300         MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
045400     END-IF.
045500     IF WS-CUR-OPENING > ZERO
045600         COMPUTE WS-RATE ROUNDED =
045700             WS-IMPACT-ABS / WS-CUR-OPENING * 100
045800         IF WS-RATE >= 25
045900             IF WS-IMPACT-AMT < ZERO
046000                 MOVE 'critical' TO
046100                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
046200                 MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
046300             ELSE
046400                 MOVE 'warn    ' TO
046500                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
046600                 MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
046700             END-IF
046800         END-IF
046900     END-IF.
047000     ADD 1 TO WS-FINDING-COUNT.
047100 3150-EXIT.
047200     EXIT.
047300*
047400 3200-VS-PREVIOUS.
047600*    FOUR RULES COMPARING THE CURRENT PERIOD TO THE LAST HISTORY
047700*    ROW - CONTRIBUTION-SPIKE, WITHDRAWAL-SPIKE, INCOME-SHIFT,
047800*    EXPENSE-RATIO-SHIFT AND NEGATIVE-NET-INFLOW.
047900     IF WS-HST-CONTRIB (WS-HISTORY-COUNT) > ZERO
048000         IF WS-CUR-CONTRIB >=
048100             WS-HST-CONTRIB (WS-HISTORY-COUNT) * 1.50
048200             MOVE 'contribution-spike' TO
048300                 WS-FND-CODE (WS-FINDING-COUNT + 1)
048400             MOVE 'CONTRIBUTION SPIKE' TO
048500                 WS-FND-TITLE (WS-FINDING-COUNT + 1)
048600             MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
048700             COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
048800                 WS-CUR-CONTRIB
048900                     - WS-HST-CONTRIB (WS-HISTORY-COUNT)
049000             MOVE 'warn    ' TO
049100                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
049200             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
049300             IF WS-CUR-CONTRIB >=
049400                 WS-HST-CONTRIB (WS-HISTORY-COUNT) * 2.50
049500                 MOVE 'critical' TO
049600                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
049700                 MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
049800             END-IF
049900             ADD 1 TO WS-FINDING-COUNT
050000         END-IF
050100     END-IF.
050200     IF WS-HST-WITHDRAW (WS-HISTORY-COUNT) > ZERO
050300         IF WS-CUR-WITHDRAW >=
050400             WS-HST-WITHDRAW (WS-HISTORY-COUNT) * 1.50
050500             MOVE 'withdrawal-spike' TO
050600                 WS-FND-CODE (WS-FINDING-COUNT + 1)
050700             MOVE 'WITHDRAWAL SPIKE' TO
050800                 WS-FND-TITLE (WS-FINDING-COUNT + 1)
050900             MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
051000             COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
051100                 WS-CUR-WITHDRAW
051200                     - WS-HST-WITHDRAW (WS-HISTORY-COUNT)
051300             MOVE 'warn    ' TO
051400                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
051500             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
051600             IF WS-CUR-WITHDRAW >=
051700                 WS-HST-WITHDRAW (WS-HISTORY-COUNT) * 2.00
051800                 MOVE 'critical' TO
051900                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
052000                 MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
052100             END-IF
052200             ADD 1 TO WS-FINDING-COUNT
052300         END-IF
052400     END-IF.
052500     IF WS-HST-INCOME (WS-HISTORY-COUNT) > ZERO
052600         COMPUTE WS-RATE ROUNDED =
052700             (WS-CUR-INCOME - WS-HST-INCOME (WS-HISTORY-COUNT))
052800                 / WS-HST-INCOME (WS-HISTORY-COUNT) * 100
052850         MOVE WS-RATE TO WS-RATE-ABS
052860         IF WS-RATE-ABS < ZERO
052870             COMPUTE WS-RATE-ABS = 0 - WS-RATE-ABS
052880         END-IF
052900         IF WS-RATE-ABS >= 20
053000             MOVE 'income-shift' TO
053100                 WS-FND-CODE (WS-FINDING-COUNT + 1)
053200             MOVE 'INCOME SHIFT' TO
053300                 WS-FND-TITLE (WS-FINDING-COUNT + 1)
053400             MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
053460             COMPUTE WS-ABS-IN = WS-CUR-INCOME
053470                 - WS-HST-INCOME (WS-HISTORY-COUNT)
053480             PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT
053500             COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
053600                 WS-ABS-OUT
053800             IF WS-RATE < ZERO
053900                 MOVE 'warn    ' TO
054000                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
054100                 MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
054200             ELSE
054300                 MOVE 'info    ' TO
054400                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
054500                 MOVE 1 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
054600             END-IF
054700             ADD 1 TO WS-FINDING-COUNT
054800         END-IF
054900     END-IF.
055000     IF WS-HST-OPENING (WS-HISTORY-COUNT) <= ZERO
055100         MOVE 1 TO WS-DENOM
055200     ELSE
055300         MOVE WS-HST-OPENING (WS-HISTORY-COUNT) TO WS-DENOM
055400     END-IF.
055500     COMPUTE WS-RATE ROUNDED =
055600         WS-HST-EXPENSE (WS-HISTORY-COUNT) / WS-DENOM * 100.
055700     COMPUTE WS-RATE = WS-EXPENSE-RATIO-PCT - WS-RATE.
055710     MOVE WS-RATE TO WS-RATE-ABS.
055720     IF WS-RATE-ABS < ZERO
055730         COMPUTE WS-RATE-ABS = 0 - WS-RATE-ABS
055740     END-IF.
055800     IF WS-RATE-ABS >= 0.40
055900         MOVE 'expense-ratio-shift' TO
056000             WS-FND-CODE (WS-FINDING-COUNT + 1)
056100         MOVE 'EXPENSE RATIO SHIFT' TO
056200             WS-FND-TITLE (WS-FINDING-COUNT + 1)
056300         MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
056400         COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
056500             WS-RATE-ABS
056600         IF WS-RATE > ZERO
056700             MOVE 'warn    ' TO
056800                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
056900             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
057000         ELSE
057100             MOVE 'info    ' TO
057200                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
057300             MOVE 1 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
057400         END-IF
057500         ADD 1 TO WS-FINDING-COUNT
057600     END-IF.
057700     COMPUTE WS-RATE = WS-HST-CONTRIB (WS-HISTORY-COUNT)
057800         - WS-HST-WITHDRAW (WS-HISTORY-COUNT).
057900     IF WS-RATE >= ZERO AND WS-NET-INFLOW < ZERO
058000         MOVE 'negative-net-inflow' TO
058100             WS-FND-CODE (WS-FINDING-COUNT + 1)
058200         MOVE 'NEGATIVE NET INFLOW' TO
058300             WS-FND-TITLE (WS-FINDING-COUNT + 1)
058400         MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
058500         COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
058600             WS-RATE - WS-NET-INFLOW
058700         MOVE 'critical' TO
058800             WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
058900         MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
059000         ADD 1 TO WS-FINDING-COUNT
059100     END-IF.
059200 3200-EXIT.
059300     EXIT.
059400*
059500 3300-CONCENTRATION-RISK.
059600     IF WS-CONCENTRATION-PCT >= 80
059700         MOVE 'investor-concentration-risk' TO
059800             WS-FND-CODE (WS-FINDING-COUNT + 1)
059900         MOVE 'INVESTOR CONCENTRATION RISK' TO
060000             WS-FND-TITLE (WS-FINDING-COUNT + 1)
060100         MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
060200         MOVE WS-CONCENTRATION-PCT TO
060300             WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
060400         MOVE 'critical' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
060500         MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
060600         ADD 1 TO WS-FINDING-COUNT
060700     ELSE
060800         IF WS-CONCENTRATION-PCT >= 65
060900             MOVE 'investor-concentration-risk' TO
061000                 WS-FND-CODE (WS-FINDING-COUNT + 1)
061100             MOVE 'INVESTOR CONCENTRATION RISK' TO
061200                 WS-FND-TITLE (WS-FINDING-COUNT + 1)
061300             MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
061400             MOVE WS-CONCENTRATION-PCT TO
061500                 WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
061600             MOVE 'warn    ' TO
061700                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
061800             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
061900             ADD 1 TO WS-FINDING-COUNT
062000         END-IF
062100     END-IF.
062200 3300-EXIT.
062300     EXIT.
062400*
062500 3400-ALLOC-DRIFT.
062600     IF WS-CUR-RECON-DIFF NOT = ZERO
062700         MOVE 'allocation-drift-detected' TO
062800             WS-FND-CODE (WS-FINDING-COUNT + 1)
062900         MOVE 'ALLOCATION DRIFT DETECTED' TO
063000             WS-FND-TITLE (WS-FINDING-COUNT + 1)
063100         MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
063150         MOVE WS-CUR-RECON-DIFF TO WS-ABS-IN
063160         PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT
063200         COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
063300             WS-ABS-OUT
063400         MOVE 'critical' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
063500         MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
063600         ADD 1 TO WS-FINDING-COUNT
063700     END-IF.
063800 3400-EXIT.
063900     EXIT.
064000*
064100 3500-UNUSUAL-RETURN.
064300*    ONE WARN ROW FOR THE INVESTOR WITH THE LARGEST ABSOLUTE
064400*    NET-ALLOCATION-TO-OPENING RATIO OF AT LEAST 15%.
064500     MOVE ZERO TO WS-BEST-RATIO-PCT.
064600     MOVE ZERO TO WS-BEST-RATIO-IX.
064700     PERFORM 3550-SCAN-ONE-RETURN THRU 3550-EXIT
064750         VARYING WS-POS-IX FROM 1 BY 1
064800         UNTIL WS-POS-IX > WS-POSITION-COUNT.
065900     IF WS-BEST-RATIO-IX > ZERO
066000         MOVE 'unusual-investor-return' TO
066100             WS-FND-CODE (WS-FINDING-COUNT + 1)
066200         MOVE 'UNUSUAL INVESTOR RETURN' TO
066300             WS-FND-TITLE (WS-FINDING-COUNT + 1)
066400         MOVE 'I' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
066500         MOVE WS-BEST-RATIO-PCT TO
066600             WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
066700         MOVE 'warn    ' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
066800         MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
066900         ADD 1 TO WS-FINDING-COUNT
067000     END-IF.
067100 3500-EXIT.
067200     EXIT.
067250*
067260 3550-SCAN-ONE-RETURN.
067270     IF WS-POS-OPENING (WS-POS-IX) > ZERO
067280         MOVE WS-POS-NET-ALLOC (WS-POS-IX) TO WS-ABS-IN
067290         PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT
067300         COMPUTE WS-RATE ROUNDED =
067310             WS-ABS-OUT
067320                 / WS-POS-OPENING (WS-POS-IX) * 100
067330         IF WS-RATE >= 15 AND WS-RATE > WS-BEST-RATIO-PCT
067340             MOVE WS-RATE TO WS-BEST-RATIO-PCT
067350             MOVE WS-POS-IX TO WS-BEST-RATIO-IX
067360         END-IF
067370     END-IF.
067380 3550-EXIT.
067390     EXIT.
067395*
067400 4000-BUILD-ANOMALIES.
067500     PERFORM 4100-DUPLICATE-SCAN THRU 4100-EXIT.
067600     PERFORM 4200-OUTLIER-CASHOUT THRU 4200-EXIT.
067700     PERFORM 4300-BACKDATED-SCAN THRU 4300-EXIT.
067800     PERFORM 4400-RECON-MISMATCH THRU 4400-EXIT.
067900     PERFORM 4500-INCOMPLETE-SCAN THRU 4500-EXIT.
068000 4000-EXIT.
068100     EXIT.
068200*
068300 4100-DUPLICATE-SCAN.
068500*    ENTRIES SHARING TYPE/AMOUNT/DATE/REFERENCE ARE POSTING
068600*    DUPLICATES - ONE GROUP PER MATCH, MAGNITUDE IS GROUP SIZE.
068700     MOVE ZERO TO WS-LED-IX.
068800     PERFORM 4120-CLEAR-ONE-DUP-FLAG THRU 4120-EXIT
068850         VARYING WS-LED-IX FROM 1 BY 1
068900         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
069200     PERFORM 4140-CHECK-ONE-DUP-SEED THRU 4140-EXIT
069250         VARYING WS-LED-IX FROM 1 BY 1
069300         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
069800 4100-EXIT.
069900     EXIT.
069950*
069960 4120-CLEAR-ONE-DUP-FLAG.
069970     MOVE 'N' TO WS-LED-DUP-FLAG-SW (WS-LED-IX).
069980 4120-EXIT.
069990     EXIT.
069995*
069996 4140-CHECK-ONE-DUP-SEED.
069997     IF WS-LED-DUP-FLAG-SW (WS-LED-IX) = 'N'
069998         PERFORM 4150-SCAN-ONE-GROUP THRU 4150-EXIT
069999     END-IF.
070000 4140-EXIT.
070005     EXIT.
070010*
070100 4150-SCAN-ONE-GROUP.
070200     MOVE 1 TO WS-SWAP-IX.
070300     PERFORM 4160-CHECK-ONE-PAIR THRU 4160-EXIT
070350         VARYING WS-SWAP-IX FROM WS-LED-IX BY 1
070400         UNTIL WS-SWAP-IX > WS-LEDGER-COUNT.
071900     IF WS-OUTLIER-WARN-CT > ZERO
072000         MOVE 'duplicate-transaction' TO
072100             WS-FND-CODE (WS-FINDING-COUNT + 1)
072200         MOVE 'DUPLICATE TRANSACTION' TO
072300             WS-FND-TITLE (WS-FINDING-COUNT + 1)
072400         MOVE 'A' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
072500         COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
072600             WS-OUTLIER-WARN-CT + 1
072700         MOVE 'warn    ' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
072800         MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
072900         ADD 1 TO WS-FINDING-COUNT
073000     END-IF.
073100     MOVE ZERO TO WS-OUTLIER-WARN-CT.
073200 4150-EXIT.
073300     EXIT.
073350*
073360 4160-CHECK-ONE-PAIR.
073370     IF WS-SWAP-IX NOT = WS-LED-IX
073380         AND WS-LED-TYPE-CDE (WS-SWAP-IX) =
073390             WS-LED-TYPE-CDE (WS-LED-IX)
073400         AND WS-LED-AMOUNT (WS-SWAP-IX) =
073410             WS-LED-AMOUNT (WS-LED-IX)
073420         AND WS-LED-TX-DATE (WS-SWAP-IX) =
073430             WS-LED-TX-DATE (WS-LED-IX)
073440         AND WS-LED-REFERENCE (WS-SWAP-IX) =
073450             WS-LED-REFERENCE (WS-LED-IX)
073460         MOVE 'Y' TO WS-LED-DUP-FLAG-SW (WS-SWAP-IX)
073470         MOVE 'Y' TO WS-LED-DUP-FLAG-SW (WS-LED-IX)
073480         ADD 1 TO WS-OUTLIER-WARN-CT
073490     END-IF.
073495 4160-EXIT.
073498     EXIT.
073499*
073500 4200-OUTLIER-CASHOUT.
073700*    BASELINE IS THE MEDIAN EXPENSE/WITHDRAWAL AMOUNT; THRESHOLD
073800*    IS THE LARGER OF 5% OF OPENING NAV OR 3X THE BASELINE.  THE
073900*    TEMPORARY SORT BELOW REUSES THE FINDING TABLE'S OWN
074000*    SWAP-ROW WORKING STORAGE AS SCRATCH FOR THE BUBBLE PASS.
074100     PERFORM 4210-FIND-MEDIAN THRU 4210-EXIT.
074200     IF WS-CUR-OPENING <= ZERO
074300         MOVE 1 TO WS-DENOM
074400     ELSE
074500         MOVE WS-CUR-OPENING TO WS-DENOM
074600     END-IF.
074700     COMPUTE WS-THRESHOLD-AMT ROUNDED =
074800         WS-DENOM * 5 / 100.
074900     COMPUTE WS-IMPACT-AMT = WS-BASELINE-AMT * 3.
075000     IF WS-IMPACT-AMT > WS-THRESHOLD-AMT
075100         MOVE WS-IMPACT-AMT TO WS-THRESHOLD-AMT
075200     END-IF.
075300     MOVE ZERO TO WS-OUTLIER-WARN-CT.
075400     PERFORM 4230-CHECK-ONE-OUTLIER THRU 4230-EXIT
075450         VARYING WS-LED-IX FROM 1 BY 1
075500         UNTIL WS-LED-IX > WS-LEDGER-COUNT
075600         OR WS-OUTLIER-WARN-CT = 5.
075620     GO TO 4200-EXIT.
075640*
075660 4230-CHECK-ONE-OUTLIER.
075700         IF (WS-LED-TYPE-CDE (WS-LED-IX) = 'E'
075800             OR WS-LED-TYPE-CDE (WS-LED-IX) = 'W')
075900             AND WS-LED-AMOUNT (WS-LED-IX) > WS-THRESHOLD-AMT
076000             MOVE 'outlier-cash-out' TO
076100                 WS-FND-CODE (WS-FINDING-COUNT + 1)
076200             MOVE 'OUTLIER CASH-OUT' TO
076300                 WS-FND-TITLE (WS-FINDING-COUNT + 1)
076400             MOVE 'A' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
076500             MOVE WS-LED-AMOUNT (WS-LED-IX) TO
076600                 WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
076700             MOVE 'warn    ' TO
076800                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
076900             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
077000             COMPUTE WS-IMPACT-AMT = WS-THRESHOLD-AMT * 1.8
077100             IF WS-LED-AMOUNT (WS-LED-IX) >= WS-IMPACT-AMT
077200                 MOVE 'critical' TO
077300                     WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
077400                 MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
077500             END-IF
077600             ADD 1 TO WS-FINDING-COUNT
077700             ADD 1 TO WS-OUTLIER-WARN-CT
077800         END-IF.
077850 4230-EXIT.
077880     EXIT.
077900*
078000 4200-EXIT.
078100     EXIT.
078200*
078300 4210-FIND-MEDIAN.
078500*    THE EXPENSE/WITHDRAWAL AMOUNTS ARE COPIED ASIDE AND BUBBLE-
078600*    SORTED INTO THE SWAP ROW'S TABLE SPACE BEFORE PICKING THE
078700*    MIDDLE VALUE - VOLUMES ARE SMALL ENOUGH THIS IS CHEAP.
078800     MOVE ZERO TO WS-BASELINE-AMT.
078900     MOVE ZERO TO WS-SWAP-IX.
079000     PERFORM 4220-COPY-ONE-AMOUNT THRU 4220-EXIT
079050         VARYING WS-LED-IX FROM 1 BY 1
079100         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
079900     IF WS-SWAP-IX > ZERO
080000         MOVE WS-MED-AMOUNT (1) TO WS-BASELINE-AMT
080100     END-IF.
080200 4210-EXIT.
080300     EXIT.
080350*
080360 4220-COPY-ONE-AMOUNT.
080370     IF WS-LED-TYPE-CDE (WS-LED-IX) = 'E'
080380         OR WS-LED-TYPE-CDE (WS-LED-IX) = 'W'
080390         ADD 1 TO WS-SWAP-IX
080400         MOVE WS-LED-AMOUNT (WS-LED-IX)
080410             TO WS-MED-AMOUNT (WS-SWAP-IX)
080420     END-IF.
080430 4220-EXIT.
080440     EXIT.
080450*
080500 4300-BACKDATED-SCAN.
080700*    COMPARES EVERY ENTRY'S TX-DATE AGAINST THE 1ST OF THE
080800*    PERIOD MONTH, BUILT FROM THE CURRENT PERIOD ROW.
080900     MOVE ZERO TO WS-BACKDATE-CT.
081000     PERFORM 4320-CHECK-ONE-BACKDATE THRU 4320-EXIT
081050         VARYING WS-LED-IX FROM 1 BY 1
081100         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
081600     IF WS-BACKDATE-CT > ZERO
081700         MOVE 'backdated-entries' TO
081800             WS-FND-CODE (WS-FINDING-COUNT + 1)
081900         MOVE 'BACKDATED ENTRIES' TO
082000             WS-FND-TITLE (WS-FINDING-COUNT + 1)
082100         MOVE 'A' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
082200         MOVE WS-BACKDATE-CT TO
082300             WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
082400         MOVE 'critical' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
082500         MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
082600         IF NVCR-PR-STATUS-CDE = 'D'
082700             MOVE 'warn    ' TO
082800                 WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
082900             MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
083000         END-IF
083100         ADD 1 TO WS-FINDING-COUNT
083200     END-IF.
083300 4300-EXIT.
083400     EXIT.
083450*
083460 4320-CHECK-ONE-BACKDATE.
083470     IF WS-LED-TX-DATE (WS-LED-IX) < WS-PERIOD-FIRST-DAY
083480         ADD 1 TO WS-BACKDATE-CT
083490     END-IF.
083495 4320-EXIT.
083498     EXIT.
083500*
083600 4400-RECON-MISMATCH.
083700     IF WS-CUR-RECON-DIFF NOT = ZERO
083800         MOVE 'reconciliation-mismatch' TO
083900             WS-FND-CODE (WS-FINDING-COUNT + 1)
084000         MOVE 'RECONCILIATION MISMATCH' TO
084100             WS-FND-TITLE (WS-FINDING-COUNT + 1)
084200         MOVE 'A' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
084250         MOVE WS-CUR-RECON-DIFF TO WS-ABS-IN
084260         PERFORM 0050-COMPUTE-ABS THRU 0050-EXIT
084300         COMPUTE WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1) =
084400             WS-ABS-OUT
084500         MOVE 'critical' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
084600         MOVE 3 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
084700         ADD 1 TO WS-FINDING-COUNT
084800     END-IF.
084900 4400-EXIT.
085000     EXIT.
085100*
085200 4500-INCOMPLETE-SCAN.
085300     MOVE ZERO TO WS-INCOMPLETE-CT.
085400     PERFORM 4520-CHECK-ONE-POSTING THRU 4520-EXIT
085450         VARYING WS-LED-IX FROM 1 BY 1
085500         UNTIL WS-LED-IX > WS-LEDGER-COUNT.
086100     IF WS-INCOMPLETE-CT > ZERO
086200         MOVE 'incomplete-posting' TO
086300             WS-FND-CODE (WS-FINDING-COUNT + 1)
086400         MOVE 'INCOMPLETE POSTING' TO
086500             WS-FND-TITLE (WS-FINDING-COUNT + 1)
086600         MOVE 'A' TO WS-FND-KIND-CDE (WS-FINDING-COUNT + 1)
086700         MOVE WS-INCOMPLETE-CT TO
086800             WS-FND-MAGNITUDE-AMT (WS-FINDING-COUNT + 1)
086900         MOVE 'warn    ' TO WS-FND-SEVERITY-CDE (WS-FINDING-COUNT + 1)
087000         MOVE 2 TO WS-FND-SEVERITY-WT (WS-FINDING-COUNT + 1)
087100         ADD 1 TO WS-FINDING-COUNT
087200     END-IF.
087300 4500-EXIT.
087400     EXIT.
087450*
087460 4520-CHECK-ONE-POSTING.
087470     IF WS-LED-CATEGORY (WS-LED-IX) = SPACES
087480         OR WS-LED-DESCRIPTION (WS-LED-IX) = SPACES
087490         ADD 1 TO WS-INCOMPLETE-CT
087495     END-IF.
087497 4520-EXIT.
087498     EXIT.
087500*
087600 5000-RANK-FINDINGS.
087800*    DESCENDING SEVERITY WEIGHT, TIE-BROKEN BY DESCENDING
087900*    MAGNITUDE - A STRAIGHT BUBBLE SORT, THE FINDING COUNT NEVER
088000*    RUNS HIGH ENOUGH TO NEED THE SORT VERB.
088100     IF WS-FINDING-COUNT < 2
088200         GO TO 5000-EXIT
088300     END-IF.
088400     PERFORM 5050-ONE-BUBBLE-PASS THRU 5050-EXIT
088450         VARYING WS-FND-IX FROM 1 BY 1
088500         UNTIL WS-FND-IX > WS-FINDING-COUNT - 1.
090100 5000-EXIT.
090200     EXIT.
090250*
090260 5050-ONE-BUBBLE-PASS.
090270     PERFORM 5060-COMPARE-ONE-PAIR THRU 5060-EXIT
090280         VARYING WS-SWAP-IX FROM 1 BY 1
090290         UNTIL WS-SWAP-IX > WS-FINDING-COUNT - WS-FND-IX.
090295 5050-EXIT.
090298     EXIT.
090299*
090300 5060-COMPARE-ONE-PAIR.
090310     IF WS-FND-SEVERITY-WT (WS-SWAP-IX) <
090320         WS-FND-SEVERITY-WT (WS-SWAP-IX + 1)
090330         PERFORM 5100-SWAP-ROWS THRU 5100-EXIT
090340     ELSE
090350         IF WS-FND-SEVERITY-WT (WS-SWAP-IX) =
090360             WS-FND-SEVERITY-WT (WS-SWAP-IX + 1)
090370             AND WS-FND-MAGNITUDE-AMT (WS-SWAP-IX) <
090380                 WS-FND-MAGNITUDE-AMT (WS-SWAP-IX + 1)
090390             PERFORM 5100-SWAP-ROWS THRU 5100-EXIT
090400         END-IF
090410     END-IF.
090420 5060-EXIT.
090430     EXIT.
090440*
090450 5100-SWAP-ROWS.
090500     MOVE WS-FINDING-ROW (WS-SWAP-IX) TO WS-FINDING-SWAP-ROW.
090600     MOVE WS-FINDING-ROW (WS-SWAP-IX + 1) TO
090700         WS-FINDING-ROW (WS-SWAP-IX).
090800     MOVE WS-FINDING-SWAP-ROW TO WS-FINDING-ROW (WS-SWAP-IX + 1).
090900 5100-EXIT.
091000     EXIT.
091100*
091200 6000-WRITE-REPORT.
091400*    METRICS BLOCK THEN THE RANKED FINDING LIST, SPLIT ONTO THE
091500*    ANALYTICS PRINT FILE AND ONTO THE FINDING FILE FOR DOWNSTREAM
091600*    PICKUP BY OTHER JOBS IN THE RUN.
091700     MOVE SPACES TO NVCR-ANALYTICS-LINE.
091800     STRING 'ANALYTICS LISTING - CLUB ' NVCR-CTL-CLUB-ID
091900         ' PERIOD ' NVCR-CTL-PERIOD-ID
092000         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
092100     WRITE NVCR-ANALYTICS-LINE.
092200     MOVE SPACES TO NVCR-ANALYTICS-LINE.
092300     STRING 'NET INFLOW ' WS-NET-INFLOW
092400         ' EXPENSE RATIO PCT ' WS-EXPENSE-RATIO-PCT
092500         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
092600     WRITE NVCR-ANALYTICS-LINE.
092700     MOVE SPACES TO NVCR-ANALYTICS-LINE.
092800     STRING 'CONCENTRATION PCT ' WS-CONCENTRATION-PCT
092900         ' AUM GROWTH PCT ' WS-AUM-GROWTH-PCT
093000         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
093100     WRITE NVCR-ANALYTICS-LINE.
093200     MOVE SPACES TO NVCR-ANALYTICS-LINE.
093300     STRING 'INFLOW 3MO AVG ' WS-INFLOW-3MO-AVG
093400         ' DORMANT ' WS-DORMANT-CT
093500         ' CHURN-RISK ' WS-CHURN-CT
093600         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
093700     WRITE NVCR-ANALYTICS-LINE.
093800     PERFORM 6050-WRITE-ONE-FINDING THRU 6050-EXIT
093850         VARYING WS-FND-IX FROM 1 BY 1
093900         UNTIL WS-FND-IX > WS-FINDING-COUNT.
095400 6000-EXIT.
095500     EXIT.
095550*
095560 6050-WRITE-ONE-FINDING.
095570     MOVE SPACES TO NVCR-ANALYTICS-LINE.
095580     STRING WS-FND-SEVERITY-CDE (WS-FND-IX) ' '
095590         WS-FND-CODE (WS-FND-IX) ' '
095600         WS-FND-TITLE (WS-FND-IX) ' '
095610         WS-FND-MAGNITUDE-AMT (WS-FND-IX)
095620         DELIMITED BY SIZE INTO NVCR-ANALYTICS-LINE.
095630     WRITE NVCR-ANALYTICS-LINE.
095640     MOVE WS-FND-KIND-CDE (WS-FND-IX) TO NVCR-FD-KIND-CDE.
095650     MOVE WS-FND-CODE (WS-FND-IX) TO NVCR-FD-CODE.
095660     MOVE WS-FND-SEVERITY-CDE (WS-FND-IX) TO NVCR-FD-SEVERITY-CDE.
095670     MOVE WS-FND-TITLE (WS-FND-IX) TO NVCR-FD-TITLE.
095680     MOVE WS-FND-MAGNITUDE-AMT (WS-FND-IX) TO NVCR-FD-MAGNITUDE-AMT.
095690     WRITE NVCR-FINDING-REC.
095695 6050-EXIT.
095698     EXIT.
095699*
095700 7000-CLOSING.
095800     CLOSE NVCR-RUN-CONTROL NVCR-PERIODS-FILE NVCR-LEDGER-FILE
095900         NVCR-POSITIONS-FILE NVCR-FINDING-FILE NVCR-ANALYTICS-RPT.
096000*
096100 9000-READ-PERIOD.
096300*    HISTORY ROWS ARE EVERY PERIOD OF THE CLUB WITH A PERIOD-KEY
096400*    (YEAR*100+MONTH) AT OR BEFORE THE CURRENT PERIOD, ASCENDING,
096500*    UP TO 36 ROWS; THE CURRENT PERIOD'S OWN TOTALS ARE ALSO
096600*    CAPTURED HERE SINCE IT IS THE LAST ROW WRITTEN.
096700     READ NVCR-PERIODS-FILE
096800         AT END MOVE 'NO' TO WS-MORE-PERIOD-SW
096900             GO TO 9000-EXIT.
097000     IF NVCR-PR-CLUB-ID NOT = NVCR-CTL-CLUB-ID
097100         GO TO 9000-EXIT
097200     END-IF.
097300     COMPUTE WS-CUR-PERIOD-KEY =
097400         NVCR-PR-PERIOD-YEAR * 100 + NVCR-PR-PERIOD-MONTH.
097500     IF NVCR-PR-PERIOD-ID = NVCR-CTL-PERIOD-ID
097600         MOVE NVCR-PR-OPENING-NAV TO WS-CUR-OPENING
097700         MOVE NVCR-PR-CLOSING-NAV TO WS-CUR-CLOSING
097800         MOVE NVCR-PR-RECON-DIFF TO WS-CUR-RECON-DIFF
097900         COMPUTE WS-PERIOD-FIRST-DAY =
098000             NVCR-PR-PERIOD-YEAR * 10000
098100                 + NVCR-PR-PERIOD-MONTH * 100 + 1
098200         GO TO 9000-EXIT
098300     END-IF.
098400     IF WS-HISTORY-COUNT = 36
098500         PERFORM 9050-SHIFT-ONE-HISTORY-ROW THRU 9050-EXIT
098550             VARYING WS-HST-IX FROM 1 BY 1
098600             UNTIL WS-HST-IX > 35
099000         MOVE 35 TO WS-HISTORY-COUNT
099100     END-IF.
099200     ADD 1 TO WS-HISTORY-COUNT.
099300     MOVE WS-CUR-PERIOD-KEY TO WS-HST-PERIOD-KEY (WS-HISTORY-COUNT).
099310     MOVE NVCR-PR-PERIOD-ID TO WS-HST-PERIOD-ID (WS-HISTORY-COUNT).
099400     MOVE NVCR-PR-OPENING-NAV TO WS-HST-OPENING (WS-HISTORY-COUNT).
099500     MOVE NVCR-PR-CLOSING-NAV TO WS-HST-CLOSING (WS-HISTORY-COUNT).
099510     PERFORM 9060-FILL-ONE-NAVSNAP THRU 9060-EXIT.
099600 9000-EXIT.
099700     EXIT.
099750*
099760 9050-SHIFT-ONE-HISTORY-ROW.
099770     MOVE WS-HISTORY-ROW (WS-HST-IX + 1)
099780         TO WS-HISTORY-ROW (WS-HST-IX).
099790 9050-EXIT.
099795     EXIT.
099800*
099810 9060-FILL-ONE-NAVSNAP.
099815*    TICKET NVC-0061 - MATCHES THE JUST-ADDED HISTORY ROW AGAINST
099820*    THE NAV SNAPSHOT TABLE LOADED BY 1050-LOAD-NAVSNAP AND FILLS
099825*    ITS CONTRIB/WITHDRAW/INCOME/EXPENSE ACTIVITY COLUMNS.
099830     MOVE ZERO TO WS-HST-CONTRIB (WS-HISTORY-COUNT)
099835         WS-HST-WITHDRAW (WS-HISTORY-COUNT)
099840         WS-HST-INCOME (WS-HISTORY-COUNT)
099845         WS-HST-EXPENSE (WS-HISTORY-COUNT).
099850     MOVE ZERO TO WS-NS-FOUND-IX.
099855     PERFORM 9070-CHECK-ONE-NAVSNAP THRU 9070-EXIT
099860         VARYING WS-NS-IX FROM 1 BY 1
099865         UNTIL WS-NS-IX > WS-NAVSNAP-COUNT.
099870     IF WS-NS-FOUND-IX > 0
099875         MOVE WS-NS-CONTRIB (WS-NS-FOUND-IX) TO
099880             WS-HST-CONTRIB (WS-HISTORY-COUNT)
099885         MOVE WS-NS-WITHDRAW (WS-NS-FOUND-IX) TO
099890             WS-HST-WITHDRAW (WS-HISTORY-COUNT)
099895         MOVE WS-NS-INCOME (WS-NS-FOUND-IX) TO
099897             WS-HST-INCOME (WS-HISTORY-COUNT)
099898         MOVE WS-NS-EXPENSE (WS-NS-FOUND-IX) TO
099899             WS-HST-EXPENSE (WS-HISTORY-COUNT)
099900     END-IF.
099905 9060-EXIT.
099910     EXIT.
099915*
099920 9070-CHECK-ONE-NAVSNAP.
099925     IF WS-NS-PERIOD-ID (WS-NS-IX) =
099930         WS-HST-PERIOD-ID (WS-HISTORY-COUNT)
099935             MOVE WS-NS-IX TO WS-NS-FOUND-IX
099940     END-IF.
099945 9070-EXIT.
099950     EXIT.
099955*
099960 9100-READ-LEDGER.
100000     READ NVCR-LEDGER-FILE
100100         AT END MOVE 'NO' TO WS-MORE-LEDGER-SW
100200             GO TO 9100-EXIT.
100300     IF NVCR-LR-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
100400         GO TO 9100-EXIT
100500     END-IF.
100600     ADD 1 TO WS-LEDGER-COUNT.
100700     MOVE NVCR-LR-INVESTOR-ID TO WS-LED-INVESTOR-ID (WS-LEDGER-COUNT).
100800     MOVE NVCR-LR-ENTRY-TYPE-CDE TO WS-LED-TYPE-CDE (WS-LEDGER-COUNT).
100900     MOVE NVCR-LR-AMOUNT TO WS-LED-AMOUNT (WS-LEDGER-COUNT).
101000     MOVE NVCR-LR-TX-DATE TO WS-LED-TX-DATE (WS-LEDGER-COUNT).
101100     MOVE NVCR-LR-CATEGORY TO WS-LED-CATEGORY (WS-LEDGER-COUNT).
101200     MOVE NVCR-LR-DESCRIPTION TO WS-LED-DESCRIPTION (WS-LEDGER-COUNT).
101300     MOVE NVCR-LR-REFERENCE TO WS-LED-REFERENCE (WS-LEDGER-COUNT).
101400     EVALUATE NVCR-LR-ENTRY-TYPE-CDE
101500         WHEN 'C'
101600             ADD NVCR-LR-AMOUNT TO WS-CUR-CONTRIB
101700         WHEN 'W'
101800             ADD NVCR-LR-AMOUNT TO WS-CUR-WITHDRAW
101900         WHEN 'I'
102000             ADD NVCR-LR-AMOUNT TO WS-CUR-INCOME
102100         WHEN 'E'
102200             ADD NVCR-LR-AMOUNT TO WS-CUR-EXPENSE
102250         WHEN 'A'
102260             PERFORM 9150-CLASSIFY-ADJUSTMENT THRU 9150-EXIT
102300         WHEN OTHER
102400             CONTINUE
102500     END-EVALUATE.
102600 9100-EXIT.
102700     EXIT.
102750*
102760 9150-CLASSIFY-ADJUSTMENT.
102765*    TICKET NVC-0061 - AN UNSIGNED (CLUB-LEVEL) ADJUSTMENT GOES TO
102770*    INCOME IF POSITIVE, EXPENSE IF NEGATIVE; AN INVESTOR-LINKED
102775*    ADJUSTMENT GOES TO CONTRIBUTIONS IF POSITIVE, WITHDRAWALS IF
102780*    NEGATIVE - NO ADJUSTMENT ENTRY IS SILENTLY DROPPED ANY LONGER.
102785     IF NVCR-LR-INVESTOR-ID = ZERO
102790         IF NVCR-LR-AMOUNT >= ZERO
102795             ADD NVCR-LR-AMOUNT TO WS-CUR-INCOME
102800         ELSE
102805             COMPUTE WS-CUR-EXPENSE = WS-CUR-EXPENSE
102810                 - NVCR-LR-AMOUNT
102815         END-IF
102820     ELSE
102825         IF NVCR-LR-AMOUNT >= ZERO
102830             ADD NVCR-LR-AMOUNT TO WS-CUR-CONTRIB
102835         ELSE
102840             COMPUTE WS-CUR-WITHDRAW = WS-CUR-WITHDRAW
102845                 - NVCR-LR-AMOUNT
102850         END-IF
102855     END-IF.
102860 9150-EXIT.
102865     EXIT.
102870*
102900 9200-READ-POSITION.
103000     READ NVCR-POSITIONS-FILE
103100         AT END MOVE 'NO' TO WS-MORE-POSITION-SW
103200             GO TO 9200-EXIT.
103300     IF NVCR-PS-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
103400         GO TO 9200-EXIT
103500     END-IF.
103600     ADD 1 TO WS-POSITION-COUNT.
103700     MOVE NVCR-PS-INVESTOR-ID TO WS-POS-INVESTOR-ID (WS-POSITION-COUNT).
103800     MOVE NVCR-PS-OPENING-BAL TO WS-POS-OPENING (WS-POSITION-COUNT).
103900     MOVE NVCR-PS-CLOSING-BAL TO WS-POS-CLOSING (WS-POSITION-COUNT).
104000     MOVE NVCR-PS-CONTRIB-AMT TO WS-POS-CONTRIB (WS-POSITION-COUNT).
104100     MOVE NVCR-PS-WITHDRAW-AMT TO WS-POS-WITHDRAW (WS-POSITION-COUNT).
104200     MOVE NVCR-PS-NET-ALLOC-AMT TO WS-POS-NET-ALLOC (WS-POSITION-COUNT).
104300 9200-EXIT.
104400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-PROJECTION-ROW.
000300 AUTHOR. R. ACHOLA.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 11/20/1990.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE PROJECTION   *
001100*  ROW FILE.  A HEADER ROW OPENS A SCENARIO, FORECAST OR GOAL   *
001200*  SOLVER RUN FOR A CLUB/PERIOD, FOLLOWED BY ONE DETAIL ROW PER *
001300*  PROJECTED MONTH WRITTEN BY NVCR-PROJECTION-ENGINE.           *
001400*                                                                *
001500*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001600*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001700*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
001800*                                                                *
001900******************************************************************
002000*  CHANGE LOG.                                                   *
002100*  --------------------------------------------------------------*
002200* 11/20/90 RA   ORIGINAL LAYOUT - DISTRIBUTION REFRESHER FEED.   *
002300* 04/18/92 RA   ADDED DETAIL-RECORD-1 SCENARIO-POINT VIEW.       *
002400* 12/07/94 SMN  ADDED DETAIL-RECORD-2 FORECAST-POINT VIEW.       *
002500* 06/29/96 SMN  ADDED DETAIL-RECORD-3 GOAL-SOLVER VIEW.          *
002600* 08/14/98 JB   Y2K REMEDIATION - ALL RATE FIELDS RE-VALIDATED.  *
002700* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
002800* 09/03/02 TWN  RETIRED CAP-GAIN/FOREIGN-TAX FIELDS - NOT USED.  *
002900* 05/14/08 MKB  REBUILT AS MONTH-BY-MONTH PROJECTION ROWS.       *
003000* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT NVCR-PROJECTION-ROW ASSIGN TO "FNAME".
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  NVCR-PROJECTION-ROW.
004200 01  NVCR-PROJECTION-ROW.
004300     05  NVCR-RECORD-TYPE               PIC X(3).
004400         88  SCENARIO-RUN-HEADER             VALUE 'SCH'.
004500         88  SCENARIO-RUN-DETAIL             VALUE 'SCD'.
004600         88  FORECAST-RUN-HEADER             VALUE 'FCH'.
004700         88  FORECAST-RUN-DETAIL             VALUE 'FCD'.
004800         88  GOAL-SOLVER-HEADER              VALUE 'GSH'.
004900         88  GOAL-SOLVER-DETAIL              VALUE 'GSD'.
005000     05  NVCR-SEQUENCE-NUMBER           PIC 9(3).
005100     05  NVCR-HEADER-RECORD-1.
005200         10  NVCR-RUN-CLUB-ID           PIC 9(09).
005300         10  NVCR-RUN-PERIOD-ID         PIC 9(09).
005400         10  NVCR-RUN-MONTHS-CT         PIC 9(03).
005500         10  NVCR-RUN-BASE-YIELD-RATE   PIC S9(03)V9(04)
005600                 SIGN TRAILING SEPARATE.
005700         10  NVCR-RUN-BEST-YIELD-RATE   PIC S9(03)V9(04)
005800                 SIGN TRAILING SEPARATE.
005900         10  NVCR-RUN-WORST-YIELD-RATE  PIC S9(03)V9(04)
006000                 SIGN TRAILING SEPARATE.
006100         10  FILLER                     PIC X(55).
006200     05  NVCR-DETAIL-RECORD-1 REDEFINES NVCR-HEADER-RECORD-1.
006300         10  NVCR-SCENARIO-MONTH-INDEX  PIC 9(03).
006400         10  NVCR-SCENARIO-BASE-NAV     PIC S9(13)V99
006500                 SIGN TRAILING SEPARATE.
006600         10  NVCR-SCENARIO-BEST-NAV     PIC S9(13)V99
006700                 SIGN TRAILING SEPARATE.
006800         10  NVCR-SCENARIO-WORST-NAV    PIC S9(13)V99
006900                 SIGN TRAILING SEPARATE.
007000         10  FILLER                     PIC X(49).
007100     05  NVCR-DETAIL-RECORD-2 REDEFINES NVCR-HEADER-RECORD-1.
007200         10  NVCR-FORECAST-MONTH-INDEX  PIC 9(03).
007300         10  NVCR-FORECAST-ROLLING-NAV  PIC S9(13)V99
007400                 SIGN TRAILING SEPARATE.
007500         10  NVCR-FORECAST-REGRESS-NAV  PIC S9(13)V99
007600                 SIGN TRAILING SEPARATE.
007700         10  NVCR-FORECAST-LOW-BAND     PIC S9(13)V99
007800                 SIGN TRAILING SEPARATE.
007900         10  NVCR-FORECAST-HIGH-BAND    PIC S9(13)V99
008000                 SIGN TRAILING SEPARATE.
008100         10  FILLER                     PIC X(33).
008200     05  NVCR-DETAIL-RECORD-3 REDEFINES NVCR-HEADER-RECORD-1.
008300         10  NVCR-GOAL-TARGET-NAV-AMT   PIC S9(13)V99
008400                 SIGN TRAILING SEPARATE.
008500         10  NVCR-GOAL-REQUIRED-AMT     PIC S9(13)V99
008600                 SIGN TRAILING SEPARATE.
008700         10  NVCR-GOAL-REQUIRED-MTHS-CT PIC 9(03).
008800         10  FILLER                     PIC X(65).
008900 WORKING-STORAGE SECTION.
009000 01  NVCR-LAYOUT-CONTROL.
009100     05  NVCR-LAYOUT-VERSION-NBR        PIC 9(03) COMP VALUE 8.
009200     05  NVCR-LAYOUT-LENGTH-NBR         PIC 9(05) COMP VALUE 100.
009300     05  NVCR-LAYOUT-FIELD-COUNT        PIC 9(03) COMP VALUE 6.
009400 PROCEDURE DIVISION.
009500 0000-LAYOUT-SELF-CHECK.
009600*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
009700*    EXTRACT JOB - NO PROJECTION ROWS ARE READ OR WRITTEN HERE.
009800     DISPLAY 'NVCR-PROJECTION-ROW LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
009900     STOP RUN.

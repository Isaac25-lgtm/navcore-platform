000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-NAV-SNAPSHOT.
000300 AUTHOR. N. KASOZI.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 02/11/1987.
000600 DATE-COMPILED. 02/19/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  THIS MEMBER DOCUMENTS THE LAYOUT OF THE NAVCORE NAV          *
001100*  SNAPSHOT FILE.  ONE DETAIL ROW IS WRITTEN PER CLUB/PERIOD     *
001200*  BY THE MONTH-END CLOSE RUN (NVCR-PERIOD-CLOSE) AFTER THE     *
001300*  NAV-ENGINE AND RECONCILIATION STEPS HAVE RUN.  A HEADER ROW  *
001400*  OPENS THE DAY'S SNAPSHOT RUN AND A TRAILER ROW CLOSES IT.    *
001500*                                                                *
001600*  THIS IS A RECORD-LAYOUT-OF-RECORD MEMBER ONLY - IT CARRIES    *
001700*  NO PROCESSING LOGIC.  JOB PROGRAMS RESTATE THIS LAYOUT IN    *
001800*  THEIR OWN FILE SECTION.  KEEP BOTH COPIES IN STEP.           *
001900*                                                                *
002000******************************************************************
002100*  CHANGE LOG.                                                   *
002200*  --------------------------------------------------------------*
002300* 02/11/87 NK   ORIGINAL LAYOUT - DAILY FUND BALANCING SHEET.    *
002400* 10/19/88 NK   ADDED TRAILER-TRANSMIT-AREA RECORD COUNT.        *
002500* 07/02/90 RAO  ADDED DETAIL-TRANSMIT-AREA-2 RECON-SCAN VIEW.    *
002600* 04/14/92 RAO  ADDED RECON-MISMATCH-AMT TO RECON-SCAN VIEW.     *
002700* 01/08/95 SMN  ADDED DETAIL-TRANSMIT-AREA-3 NO-POSITIONS VIEW.  *
002800* 08/14/98 JB   Y2K REMEDIATION - SNAPSHOT-DTE EXPANDED TO CCYY. *
002900* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
003000* 05/30/02 TWN  RETIRED SUBSCRIPTION/REDEMPTION FIELDS.          *
003100* 11/11/06 TWN  REBUILT AS ONE ROW PER CLUB/PERIOD NAV TOTAL.    *
003200* 02/19/24 NK2  TICKET NVC-0118 - REBUILT FOR NAVCORE NAV CLOSE. *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT NVCR-NAV-SNAPSHOT ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  NVCR-NAV-SNAPSHOT.
004400 01  NVCR-NAV-SNAPSHOT.
004500     05  NVCR-SYSTEM-ID                 PIC X(3).
004600     05  NVCR-SNAPSHOT-DTE.
004700         10  NVCR-SNAPSHOT-YYYY-DTE     PIC 9(04).
004800         10  NVCR-SNAPSHOT-MM-DTE       PIC 9(02).
004900         10  NVCR-SNAPSHOT-DD-DTE       PIC 9(02).
005000     05  NVCR-RECORD-TYPE-CDE           PIC X(2).
005100         88  RECORD-TYPE-HEADER             VALUE 'HH'.
005200         88  RECORD-TYPE-DETAIL             VALUE 'DD'.
005300         88  RECORD-TYPE-TRAILER            VALUE 'TT'.
005400     05  NVCR-DETAIL-TRANSMIT-AREA-1.
005500         10  NVCR-CLUB-ID               PIC 9(09).
005600         10  NVCR-PERIOD-ID             PIC 9(09).
005700         10  NVCR-OPENING-NAV-AMT       PIC S9(13)V99
005800                 SIGN TRAILING SEPARATE.
005900         10  NVCR-CONTRIB-TOTAL-AMT     PIC S9(13)V99
006000                 SIGN TRAILING SEPARATE.
006100         10  NVCR-WITHDRAW-TOTAL-AMT    PIC S9(13)V99
006200                 SIGN TRAILING SEPARATE.
006300         10  NVCR-INCOME-TOTAL-AMT      PIC S9(13)V99
006400                 SIGN TRAILING SEPARATE.
006500         10  NVCR-EXPENSE-TOTAL-AMT     PIC S9(13)V99
006600                 SIGN TRAILING SEPARATE.
006700         10  NVCR-CLOSING-NAV-AMT       PIC S9(13)V99
006800                 SIGN TRAILING SEPARATE.
006900         10  NVCR-RECON-FLAG-CDE        PIC X(01).
007000             88  RECON-EXACT                  VALUE 'Y'.
007100             88  RECON-MISMATCHED             VALUE 'N'.
007200         10  NVCR-RECON-MISMATCH-AMT    PIC S9(13)V99
007300                 SIGN TRAILING SEPARATE.
007400     05  NVCR-DETAIL-TRANSMIT-AREA-2 REDEFINES
007500             NVCR-DETAIL-TRANSMIT-AREA-1.
007600         10  NVCR-SCAN-CLUB-ID          PIC 9(09).
007700         10  NVCR-SCAN-PERIOD-ID        PIC 9(09).
007800         10  NVCR-SCAN-RECON-FLAG-CDE   PIC X(01).
007900             88  SCAN-RECON-EXACT             VALUE 'Y'.
008000             88  SCAN-RECON-MISMATCHED        VALUE 'N'.
008100         10  NVCR-SCAN-MISMATCH-AMT     PIC S9(13)V99
008200                 SIGN TRAILING SEPARATE.
008300         10  FILLER                     PIC X(80).
008400     05  NVCR-DETAIL-TRANSMIT-AREA-3 REDEFINES
008500             NVCR-DETAIL-TRANSMIT-AREA-1.
008600         10  NVCR-NOPOS-CLUB-ID         PIC 9(09).
008700         10  NVCR-NOPOS-PERIOD-ID       PIC 9(09).
008800         10  NVCR-NOPOS-FLAG-CDE        PIC X(01).
008900             88  PERIOD-HAD-NO-POSITIONS      VALUE 'Y'.
009000             88  PERIOD-HAD-POSITIONS         VALUE 'N'.
009100         10  FILLER                     PIC X(96).
009200     05  NVCR-TRAILER-TRANSMIT-AREA REDEFINES
009300             NVCR-DETAIL-TRANSMIT-AREA-1.
009400         10  NVCR-TOTAL-SNAPSHOT-RECS-NBR PIC 9(09).
009500         10  FILLER                     PIC X(106).
009600 WORKING-STORAGE SECTION.
009700 01  NVCR-LAYOUT-CONTROL.
009800     05  NVCR-LAYOUT-VERSION-NBR        PIC 9(03) COMP VALUE 10.
009900     05  NVCR-LAYOUT-LENGTH-NBR         PIC 9(05) COMP VALUE 115.
010000     05  NVCR-LAYOUT-FIELD-COUNT        PIC 9(03) COMP VALUE 9.
010100 PROCEDURE DIVISION.
010200 0000-LAYOUT-SELF-CHECK.
010300*    STAMPS THE LAYOUT METADATA READ BY THE KFSB COPYBOOK CATALOG
010400*    EXTRACT JOB - NO SNAPSHOT RECORDS ARE READ OR WRITTEN HERE.
010500     DISPLAY 'NVCR-NAV-SNAPSHOT LAYOUT VERSION ' NVCR-LAYOUT-VERSION-NBR.
010600     STOP RUN.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NVCR-REPORT-WRITER.
000300 AUTHOR. R. ACHOLA.
000400 INSTALLATION. KIBUYE FUND SERVICES BUREAU - KAMPALA DATA CTR.
000500 DATE-WRITTEN. 02/15/1988.
000600 DATE-COMPILED. 07/22/2024.
000700 SECURITY. INVESTOR DATA - RESTRICTED - SEE FORM KFSB-12.
000800******************************************************************
000900*                                                                *
001000*  TICKET NVC-0066.  PRINTS THE TWO MEMBER-FACING NAVCORE PRINT  *
001100*  RUNS FOR ONE CLUB/PERIOD NAMED ON THE NVCR-RUN-CONTROL CARD.  *
001200*  RUN-MODE-CDE SELECTS THE STEP:                                *
001300*     C = MONTHLY CLUB REPORT - HEADER, NAV SUMMARY, COLUMNAR    *
001400*         INVESTOR TABLE AND A RECONCILIATION STAMP.             *
001500*     I = INVESTOR STATEMENT - ONE INVESTOR'S LABEL/VALUE LINES  *
001600*         FOR THE PERIOD.                                       *
001700*  THE ANALYTICS LISTING ITSELF IS PRINTED BY NVCR-ANALYTICS-    *
001800*  ENGINE AND NVCR-PROJECTION-ENGINE DIRECTLY - NOT HERE.        *
001900*                                                                *
002000******************************************************************
002100*  CHANGE LOG.                                                   *
002200*  --------------------------------------------------------------*
002205* 02/15/88 RA   ORIGINAL MEMBER STATEMENT PRINT RUN -            *
002210*               SHAREHOLDER MAILERS.                             *
002215* 07/09/90 RA   ADDED CLUB-LEVEL SUMMARY REPORT ALONGSIDE MEMBER *
002220*               MAILERS.                                         *
002225* 03/14/93 SMN  ADDED COLUMNAR INVESTOR TABLE TO CLUB REPORT.    *
002230* 11/21/95 SMN  ADDED RECONCILIATION STAMP TO CLUB REPORT        *
002235*               FOOTER.                                          *
002240* 08/14/98 JB   Y2K REMEDIATION - STATEMENT PERIOD DATES TO      *
002245*               CCYYMMDD.                                        *
002250* 02/22/99 JB   Y2K REMEDIATION SIGN-OFF - FORM KFSB-Y2K-014.    *
002255* 06/02/03 TWN  RETIRED DIVIDEND MAILER PRINT STEP - NOT USED.   *
002260* 09/18/09 MKB  REBUILT AS TWO SEPARATE PRINT RUNS               *
002265*               (CLUB/INVESTOR).                                 *
002300* 07/22/24 RA   TICKET NVC-0066 - REBUILT FOR NAVCORE.           *
002400*               INVESTOR STATEMENT PRINT RUNS.                   *
002500* 07/30/24 TWN  TICKET NVC-0071 - FOOTER RECONCILIATION STAMP     *
002600*               READS THE NAV SNAPSHOT RATHER THAN RECOMPUTING.  *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT NVCR-RUN-CONTROL     ASSIGN TO "CONTROL".
003500     SELECT NVCR-PERIODS-FILE    ASSIGN TO "PERIODS".
003600     SELECT NVCR-POSITIONS-FILE  ASSIGN TO "POSITIONS".
003700     SELECT NVCR-NAVSNAP-FILE    ASSIGN TO "NAVSNAP".
003800     SELECT NVCR-CLUBRPT-FILE    ASSIGN TO "CLUBRPT".
003900     SELECT NVCR-INVSTMT-FILE    ASSIGN TO "INVSTMT".
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  NVCR-RUN-CONTROL.
004300 01  NVCR-CONTROL-CARD.
004400     05  NVCR-CTL-RUN-MODE-CDE       PIC X(01).
004500         88  RUN-MODE-CLUB-RPT           VALUE 'C'.
004600         88  RUN-MODE-INV-STMT           VALUE 'I'.
004700     05  NVCR-CTL-AREA-1.
004800         10  NVCR-CTL-CLUB-ID        PIC 9(09).
004900         10  NVCR-CTL-PERIOD-ID      PIC 9(09).
005000         10  FILLER                  PIC X(09).
005100     05  NVCR-CTL-AREA-2 REDEFINES NVCR-CTL-AREA-1.
005200         10  NVCR-CTL-INV-CLUB-ID    PIC 9(09).
005300         10  NVCR-CTL-INV-PERIOD-ID  PIC 9(09).
005400         10  NVCR-CTL-INVESTOR-ID    PIC 9(09).
005500     05  FILLER                      PIC X(50).
005600 FD  NVCR-PERIODS-FILE.
005700 01  NVCR-PERIOD-REC.
005800     05  NVCR-PR-PERIOD-ID           PIC 9(09).
005900     05  NVCR-PR-CLUB-ID             PIC 9(09).
006000     05  NVCR-PR-PERIOD-YEAR         PIC 9(04).
006100     05  NVCR-PR-PERIOD-MONTH        PIC 9(02).
006200     05  NVCR-PR-STATUS-CDE          PIC X(01).
006300         88  PR-STATUS-DRAFT             VALUE 'D'.
006400         88  PR-STATUS-REVIEW            VALUE 'R'.
006500         88  PR-STATUS-CLOSED            VALUE 'C'.
006600     05  NVCR-PR-OPENING-NAV         PIC S9(13)V99
006700                 SIGN TRAILING SEPARATE.
006800     05  NVCR-PR-CLOSING-NAV         PIC S9(13)V99
006900                 SIGN TRAILING SEPARATE.
007000     05  NVCR-PR-RECON-DIFF          PIC S9(13)V99
007100                 SIGN TRAILING SEPARATE.
007200     05  NVCR-PR-PERIOD-KEY-VIEW REDEFINES NVCR-PR-PERIOD-YEAR
007300             PIC 9(04).
007400     05  FILLER                      PIC X(33).
007500 FD  NVCR-POSITIONS-FILE.
007600 01  NVCR-POSITION-REC.
007700     05  NVCR-PS-PERIOD-ID           PIC 9(09).
007800     05  NVCR-PS-INVESTOR-ID         PIC 9(09).
007900     05  NVCR-PS-OPENING-BAL         PIC S9(13)V99
008000                 SIGN TRAILING SEPARATE.
008100     05  NVCR-PS-OWNERSHIP-PCT       PIC S9(06)V9(06)
008200                 SIGN TRAILING SEPARATE.
008300     05  NVCR-PS-CONTRIB-AMT         PIC S9(13)V99
008400                 SIGN TRAILING SEPARATE.
008500     05  NVCR-PS-WITHDRAW-AMT        PIC S9(13)V99
008600                 SIGN TRAILING SEPARATE.
008700     05  NVCR-PS-INCOME-ALLOC-AMT    PIC S9(13)V99
008800                 SIGN TRAILING SEPARATE.
008900     05  NVCR-PS-EXPENSE-ALLOC-AMT   PIC S9(13)V99
009000                 SIGN TRAILING SEPARATE.
009100     05  NVCR-PS-NET-ALLOC-AMT       PIC S9(13)V99
009200                 SIGN TRAILING SEPARATE.
009300     05  NVCR-PS-CLOSING-BAL         PIC S9(13)V99
009400                 SIGN TRAILING SEPARATE.
009450     05  FILLER                      PIC X(04).
009500 FD  NVCR-NAVSNAP-FILE.
009600 01  NVCR-NAVSNAP-REC.
009700     05  NVCR-NS-CLUB-ID             PIC 9(09).
009800     05  NVCR-NS-PERIOD-ID           PIC 9(09).
009900     05  NVCR-NS-OPENING-NAV         PIC S9(13)V99
010000                 SIGN TRAILING SEPARATE.
010100     05  NVCR-NS-CONTRIB-TOTAL       PIC S9(13)V99
010200                 SIGN TRAILING SEPARATE.
010300     05  NVCR-NS-WITHDRAW-TOTAL      PIC S9(13)V99
010400                 SIGN TRAILING SEPARATE.
010500     05  NVCR-NS-INCOME-TOTAL        PIC S9(13)V99
010600                 SIGN TRAILING SEPARATE.
010700     05  NVCR-NS-EXPENSE-TOTAL       PIC S9(13)V99
010800                 SIGN TRAILING SEPARATE.
010900     05  NVCR-NS-CLOSING-NAV         PIC S9(13)V99
011000                 SIGN TRAILING SEPARATE.
011100     05  NVCR-NS-RECON-FLAG-CDE      PIC X(01).
011200         88  NS-RECON-EXACT              VALUE 'Y'.
011300         88  NS-RECON-MISMATCH           VALUE 'N'.
011400     05  NVCR-NS-RECON-MISMATCH      PIC S9(13)V99
011500                 SIGN TRAILING SEPARATE.
011550     05  FILLER                      PIC X(04).
011600 FD  NVCR-CLUBRPT-FILE
011700     RECORDING MODE IS F.
011800 01  NVCR-CLUBRPT-LINE               PIC X(132).
011900 FD  NVCR-INVSTMT-FILE
012000     RECORDING MODE IS F.
012100 01  NVCR-INVSTMT-LINE               PIC X(132).
012200 WORKING-STORAGE SECTION.
012220 77  WS-NET-CONTRIB-WITHDRAW     PIC S9(13)V99
012240                 SIGN TRAILING SEPARATE VALUE 0.
012260 77  WS-ABS-RECON-DIFF           PIC S9(13)V99
012280                 SIGN TRAILING SEPARATE VALUE 0.
012300 01  WS-SWITCHES.
012400     05  WS-MORE-POSITION-SW         PIC X(03) VALUE 'YES'.
012500     05  WS-PERIOD-FOUND-SW          PIC X(01) VALUE 'N'.
012600         88  PERIOD-WAS-FOUND            VALUE 'Y'.
012700     05  WS-NAVSNAP-FOUND-SW         PIC X(01) VALUE 'N'.
012800         88  NAVSNAP-WAS-FOUND           VALUE 'Y'.
012900     05  WS-INVESTOR-FOUND-SW        PIC X(01) VALUE 'N'.
013000         88  INVESTOR-WAS-FOUND          VALUE 'Y'.
013100     05  FILLER                      PIC X(04).
013200 01  WS-COUNTERS.
013300     05  WS-POSITION-COUNT           PIC 9(05) COMP VALUE 0.
013350     05  WS-FOUND-IX                 PIC 9(05) COMP VALUE 0.
013400     05  FILLER                      PIC X(04).
013600 01  WS-POSITION-TABLE.
013700     05  WS-POS-ROW OCCURS 200 TIMES INDEXED BY WS-POS-IX.
013800         10  WS-POS-INVESTOR-ID      PIC 9(09).
013900         10  WS-POS-OPENING-BAL      PIC S9(13)V99
014000                 SIGN TRAILING SEPARATE.
014100         10  WS-POS-OWNERSHIP-PCT    PIC S9(06)V9(06)
014200                 SIGN TRAILING SEPARATE.
014300         10  WS-POS-CONTRIB-AMT      PIC S9(13)V99
014400                 SIGN TRAILING SEPARATE.
014500         10  WS-POS-WITHDRAW-AMT     PIC S9(13)V99
014600                 SIGN TRAILING SEPARATE.
014700         10  WS-POS-NET-ALLOC-AMT    PIC S9(13)V99
014800                 SIGN TRAILING SEPARATE.
014900         10  WS-POS-CLOSING-BAL      PIC S9(13)V99
014950                 SIGN TRAILING SEPARATE.
015000         10  FILLER                  PIC X(08).
015700 01  WS-CLUB-DETAIL-LINE.
015800     05  WS-CDL-NAME                 PIC X(18).
015900     05  FILLER                      PIC X(02).
016000     05  WS-CDL-OPENING              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
016100     05  FILLER                      PIC X(02).
016200     05  WS-CDL-ALLOC                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
016300     05  FILLER                      PIC X(02).
016400     05  WS-CDL-NET-CW                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
016500     05  FILLER                      PIC X(02).
016600     05  WS-CDL-CLOSING              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
016700     05  FILLER                      PIC X(33).
016800 01  WS-CLUB-DETAIL-PRINT-LINE REDEFINES WS-CLUB-DETAIL-LINE
016900         PIC X(132).
017000 01  WS-PRINT-FIELDS.
017100     05  WS-PRINT-AMT-ED             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
017200     05  WS-PRINT-PCT-ED             PIC ZZ,ZZ9.999999-.
017300     05  FILLER                      PIC X(04).
017400 PROCEDURE DIVISION.
017500 0000-MAINLINE.
017600     PERFORM 1000-INIT.
017700     IF PERIOD-WAS-FOUND
017800         EVALUATE TRUE
017900             WHEN RUN-MODE-CLUB-RPT
018000                 PERFORM 2000-CLUB-REPORT THRU 2000-EXIT
018100             WHEN RUN-MODE-INV-STMT
018200                 PERFORM 3000-INVESTOR-STATEMENT THRU 3000-EXIT
018300             WHEN OTHER
018400                 DISPLAY 'NVC-0066 UNKNOWN RUN MODE ON CONTROL CARD'
018500         END-EVALUATE
018600     END-IF.
018700     PERFORM 7000-CLOSING.
018800     STOP RUN.
018900*
019000 1000-INIT.
019100*    READS THE CONTROL CARD, LOCATES THE NAMED CLUB/PERIOD AND ITS
019200*    NAV SNAPSHOT, AND LOADS THE PERIOD'S INVESTOR POSITIONS IN
019300*    INVESTOR-ID ORDER FOR EITHER PRINT RUN TO DRAW FROM.
019400     OPEN INPUT NVCR-RUN-CONTROL.
019500     OPEN INPUT NVCR-PERIODS-FILE.
019600     OPEN INPUT NVCR-POSITIONS-FILE.
019700     OPEN INPUT NVCR-NAVSNAP-FILE.
019800     OPEN OUTPUT NVCR-CLUBRPT-FILE.
019900     OPEN OUTPUT NVCR-INVSTMT-FILE.
020000     READ NVCR-RUN-CONTROL
020100         AT END DISPLAY 'NVC-0066 NO CONTROL CARD PRESENT'
020200             GO TO 1000-EXIT.
020300     PERFORM 9000-FIND-PERIOD THRU 9000-EXIT
020400         UNTIL PERIOD-WAS-FOUND.
020500     IF NOT PERIOD-WAS-FOUND
020600         DISPLAY 'NVC-0066 NO PERIOD FOR CLUB/PERIOD ON CONTROL CARD'
020700         GO TO 1000-EXIT
020800     END-IF.
020900     PERFORM 9100-FIND-NAVSNAP THRU 9100-EXIT
021000         UNTIL NAVSNAP-WAS-FOUND.
021100     PERFORM 9200-READ-POSITION THRU 9200-EXIT
021200         UNTIL WS-MORE-POSITION-SW = 'NO'
021300         OR WS-POSITION-COUNT = 200.
021400 1000-EXIT.
021500     EXIT.
021600*
021700 2000-CLUB-REPORT.
021800     PERFORM 2100-WRITE-CLUB-HEADER THRU 2100-EXIT.
021900     PERFORM 2200-PRINT-ONE-INVESTOR THRU 2200-EXIT
022000         VARYING WS-POS-IX FROM 1 BY 1
022100         UNTIL WS-POS-IX > WS-POSITION-COUNT.
022200     PERFORM 2300-WRITE-CLUB-FOOTER THRU 2300-EXIT.
022300 2000-EXIT.
022400     EXIT.
022500*
022600 2100-WRITE-CLUB-HEADER.
022700     MOVE SPACES TO NVCR-CLUBRPT-LINE.
022800     STRING 'MONTHLY CLUB REPORT - CLUB ' NVCR-PR-CLUB-ID
022900         DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE.
023000     WRITE NVCR-CLUBRPT-LINE.
023100     MOVE SPACES TO NVCR-CLUBRPT-LINE.
023200     STRING 'PERIOD ' NVCR-PR-PERIOD-YEAR '-' NVCR-PR-PERIOD-MONTH
023300         ' | STATUS ' NVCR-PR-STATUS-CDE
023400         DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE.
023500     WRITE NVCR-CLUBRPT-LINE.
023600     MOVE SPACES TO NVCR-CLUBRPT-LINE.
023700     WRITE NVCR-CLUBRPT-LINE.
023800     MOVE SPACES TO NVCR-CLUBRPT-LINE.
023900     MOVE NVCR-PR-OPENING-NAV TO WS-PRINT-AMT-ED.
024000     STRING 'OPENING NAV UGX ' WS-PRINT-AMT-ED
024100         DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE.
024200     WRITE NVCR-CLUBRPT-LINE.
024300     MOVE SPACES TO NVCR-CLUBRPT-LINE.
024400     MOVE NVCR-PR-CLOSING-NAV TO WS-PRINT-AMT-ED.
024500     STRING 'CLOSING NAV UGX ' WS-PRINT-AMT-ED
024600         DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE.
024700     WRITE NVCR-CLUBRPT-LINE.
024800     MOVE SPACES TO NVCR-CLUBRPT-LINE.
024900     MOVE NVCR-PR-RECON-DIFF TO WS-PRINT-AMT-ED.
025000     STRING 'RECONCILIATION DIFF UGX ' WS-PRINT-AMT-ED
025100         DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE.
025200     WRITE NVCR-CLUBRPT-LINE.
025300     MOVE SPACES TO NVCR-CLUBRPT-LINE.
025400     WRITE NVCR-CLUBRPT-LINE.
025500     MOVE SPACES TO WS-CLUB-DETAIL-LINE.
025600     MOVE 'INVESTOR' TO WS-CDL-NAME.
025700     WRITE NVCR-CLUBRPT-LINE FROM WS-CLUB-DETAIL-PRINT-LINE.
025800 2100-EXIT.
025900     EXIT.
026000*
026100 2200-PRINT-ONE-INVESTOR.
026200*    COLUMNAR DETAIL ROW - NAME, OPENING, NET ALLOCATION, NET
026300*    CONTRIB/WITHDRAW (CONTRIBUTIONS LESS WITHDRAWALS), CLOSING.
026400     MOVE SPACES TO WS-CLUB-DETAIL-LINE.
026500     STRING 'INVESTOR ' WS-POS-INVESTOR-ID (WS-POS-IX)
026600         DELIMITED BY SIZE INTO WS-CDL-NAME.
026700     MOVE WS-POS-OPENING-BAL (WS-POS-IX) TO WS-CDL-OPENING.
026800     MOVE WS-POS-NET-ALLOC-AMT (WS-POS-IX) TO WS-CDL-ALLOC.
026900     COMPUTE WS-NET-CONTRIB-WITHDRAW =
027000         WS-POS-CONTRIB-AMT (WS-POS-IX) - WS-POS-WITHDRAW-AMT (WS-POS-IX).
027100     MOVE WS-NET-CONTRIB-WITHDRAW TO WS-CDL-NET-CW.
027200     MOVE WS-POS-CLOSING-BAL (WS-POS-IX) TO WS-CDL-CLOSING.
027300     WRITE NVCR-CLUBRPT-LINE FROM WS-CLUB-DETAIL-PRINT-LINE.
027400 2200-EXIT.
027500     EXIT.
027600*
027700 2300-WRITE-CLUB-FOOTER.
027800     MOVE SPACES TO NVCR-CLUBRPT-LINE.
027900     IF NS-RECON-EXACT
028000         MOVE 'RECONCILED' TO NVCR-CLUBRPT-LINE
028100     ELSE
028200         IF NVCR-NS-RECON-MISMATCH < ZERO
028300             COMPUTE WS-ABS-RECON-DIFF = NVCR-NS-RECON-MISMATCH * -1
028400         ELSE
028500             MOVE NVCR-NS-RECON-MISMATCH TO WS-ABS-RECON-DIFF
028600         END-IF
028700         MOVE WS-ABS-RECON-DIFF TO WS-PRINT-AMT-ED
028800         STRING 'MISMATCH UGX ' WS-PRINT-AMT-ED
028900             DELIMITED BY SIZE INTO NVCR-CLUBRPT-LINE
029000     END-IF.
029100     WRITE NVCR-CLUBRPT-LINE.
029200 2300-EXIT.
029300     EXIT.
029400*
029500 3000-INVESTOR-STATEMENT.
029600     PERFORM 3100-FIND-ONE-INVESTOR THRU 3100-EXIT
029700         VARYING WS-POS-IX FROM 1 BY 1
029800         UNTIL WS-POS-IX > WS-POSITION-COUNT
029900         OR INVESTOR-WAS-FOUND.
030000     IF NOT INVESTOR-WAS-FOUND
030100         DISPLAY 'NVC-0066 NO POSITION FOR INVESTOR/PERIOD'
030200         GO TO 3000-EXIT
030300     END-IF.
030400     PERFORM 3200-WRITE-INVESTOR-STMT THRU 3200-EXIT.
030500 3000-EXIT.
030600     EXIT.
030700*
030800 3100-FIND-ONE-INVESTOR.
030900     IF WS-POS-INVESTOR-ID (WS-POS-IX) = NVCR-CTL-INVESTOR-ID
030950         MOVE WS-POS-IX TO WS-FOUND-IX
031000         MOVE 'Y' TO WS-INVESTOR-FOUND-SW
031100     END-IF.
031200 3100-EXIT.
031300     EXIT.
031400*
031500 3200-WRITE-INVESTOR-STMT.
031600     MOVE SPACES TO NVCR-INVSTMT-LINE.
031700     STRING 'INVESTOR STATEMENT - INVESTOR ' NVCR-CTL-INVESTOR-ID
031800         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
031900     WRITE NVCR-INVSTMT-LINE.
032000     MOVE SPACES TO NVCR-INVSTMT-LINE.
032100     STRING 'PERIOD ' NVCR-PR-PERIOD-YEAR '-' NVCR-PR-PERIOD-MONTH
032200         ' | CLUB ' NVCR-PR-CLUB-ID
032300         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
032400     WRITE NVCR-INVSTMT-LINE.
032500     MOVE SPACES TO NVCR-INVSTMT-LINE.
032600     WRITE NVCR-INVSTMT-LINE.
032700     MOVE SPACES TO NVCR-INVSTMT-LINE.
032800     MOVE WS-POS-OPENING-BAL (WS-FOUND-IX) TO WS-PRINT-AMT-ED.
032900     STRING 'OPENING BALANCE      UGX ' WS-PRINT-AMT-ED
033000         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
033100     WRITE NVCR-INVSTMT-LINE.
033200     MOVE SPACES TO NVCR-INVSTMT-LINE.
033300     MOVE WS-POS-OWNERSHIP-PCT (WS-FOUND-IX) TO WS-PRINT-PCT-ED.
033400     STRING 'OWNERSHIP PCT        ' WS-PRINT-PCT-ED '%'
033500         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
033600     WRITE NVCR-INVSTMT-LINE.
033700     MOVE SPACES TO NVCR-INVSTMT-LINE.
033800     MOVE WS-POS-CONTRIB-AMT (WS-FOUND-IX) TO WS-PRINT-AMT-ED.
033900     STRING 'CONTRIBUTIONS        UGX ' WS-PRINT-AMT-ED
034000         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
034100     WRITE NVCR-INVSTMT-LINE.
034200     MOVE SPACES TO NVCR-INVSTMT-LINE.
034300     MOVE WS-POS-WITHDRAW-AMT (WS-FOUND-IX) TO WS-PRINT-AMT-ED.
034400     STRING 'WITHDRAWALS          UGX ' WS-PRINT-AMT-ED
034500         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
034600     WRITE NVCR-INVSTMT-LINE.
034700     MOVE SPACES TO NVCR-INVSTMT-LINE.
034800     MOVE WS-POS-NET-ALLOC-AMT (WS-FOUND-IX) TO WS-PRINT-AMT-ED.
034900     STRING 'NET ALLOCATION       UGX ' WS-PRINT-AMT-ED
035000         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
035100     WRITE NVCR-INVSTMT-LINE.
035200     MOVE SPACES TO NVCR-INVSTMT-LINE.
035300     MOVE WS-POS-CLOSING-BAL (WS-FOUND-IX) TO WS-PRINT-AMT-ED.
035400     STRING 'CLOSING BALANCE      UGX ' WS-PRINT-AMT-ED
035500         DELIMITED BY SIZE INTO NVCR-INVSTMT-LINE.
035600     WRITE NVCR-INVSTMT-LINE.
035700 3200-EXIT.
035800     EXIT.
035900*
036000 7000-CLOSING.
036100     CLOSE NVCR-RUN-CONTROL NVCR-PERIODS-FILE NVCR-POSITIONS-FILE
036200         NVCR-NAVSNAP-FILE NVCR-CLUBRPT-FILE NVCR-INVSTMT-FILE.
036300*
036400 9000-FIND-PERIOD.
036500     READ NVCR-PERIODS-FILE
036600         AT END MOVE 'NO TAPE' TO NVCR-PR-STATUS-CDE
036700             GO TO 9000-NOT-FOUND.
036800     IF NVCR-PR-CLUB-ID = NVCR-CTL-CLUB-ID
036900             AND NVCR-PR-PERIOD-ID = NVCR-CTL-PERIOD-ID
037000         MOVE 'Y' TO WS-PERIOD-FOUND-SW
037100     END-IF.
037200     GO TO 9000-EXIT.
037300 9000-NOT-FOUND.
037400     MOVE 'Y' TO WS-PERIOD-FOUND-SW.
037500     MOVE 'X' TO NVCR-PR-STATUS-CDE.
037600 9000-EXIT.
037700     EXIT.
037800*
037900 9100-FIND-NAVSNAP.
038000     READ NVCR-NAVSNAP-FILE
038100         AT END MOVE 'Y' TO WS-NAVSNAP-FOUND-SW
038200             GO TO 9100-EXIT.
038300     IF NVCR-NS-CLUB-ID = NVCR-CTL-CLUB-ID
038400             AND NVCR-NS-PERIOD-ID = NVCR-CTL-PERIOD-ID
038500         MOVE 'Y' TO WS-NAVSNAP-FOUND-SW
038600     END-IF.
038700 9100-EXIT.
038800     EXIT.
038900*
039000 9200-READ-POSITION.
039100     READ NVCR-POSITIONS-FILE
039200         AT END MOVE 'NO' TO WS-MORE-POSITION-SW
039300             GO TO 9200-EXIT.
039400     IF NVCR-PS-PERIOD-ID NOT = NVCR-CTL-PERIOD-ID
039500         GO TO 9200-EXIT
039600     END-IF.
039700     ADD 1 TO WS-POSITION-COUNT.
039800     MOVE NVCR-PS-INVESTOR-ID TO WS-POS-INVESTOR-ID (WS-POSITION-COUNT).
039900     MOVE NVCR-PS-OPENING-BAL TO WS-POS-OPENING-BAL (WS-POSITION-COUNT).
040000     MOVE NVCR-PS-OWNERSHIP-PCT
040100         TO WS-POS-OWNERSHIP-PCT (WS-POSITION-COUNT).
040200     MOVE NVCR-PS-CONTRIB-AMT TO WS-POS-CONTRIB-AMT (WS-POSITION-COUNT).
040300     MOVE NVCR-PS-WITHDRAW-AMT
040400         TO WS-POS-WITHDRAW-AMT (WS-POSITION-COUNT).
040500     MOVE NVCR-PS-NET-ALLOC-AMT
040600         TO WS-POS-NET-ALLOC-AMT (WS-POSITION-COUNT).
040700     MOVE NVCR-PS-CLOSING-BAL TO WS-POS-CLOSING-BAL (WS-POSITION-COUNT).
040800 9200-EXIT.
040900     EXIT.
